*****************************************************************
* COPY        : PTYLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DE LA CONTRAPARTE (PARTY), CARGADO       *
*             : COMPLETO EN TABLA WKS-TABLA-PARTES Y BUSCADO    *
*             : POR SEARCH ALL (SUSTITUYE EL HASHMAP DE JAVA).  *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 14/02/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  14/02/2019 PEDR    228866        VERSION INICIAL              *
*  18/09/2000 RAMF    233117        AMPLIACION DE PARTY-LEI      *
*----------------------------------------------------------------*
 01  REG-PTYLAY.
     05  PTYL-PARTY-ID              PIC X(20).
     05  PTYL-PARTY-NAME            PIC X(40).
     05  PTYL-PARTY-LEI             PIC X(20).
     05  PTYL-PARTY-JURISDICTION    PIC X(02).
     05  FILLER                     PIC X(03).

******************************************************************
* FECHA       : 19/09/1989                                       *
* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPCONF                                             *
* TIPO        : BATCH                                             *
* DESCRIPCION : CONFIRMACION DE TRADES. DETERMINA SI EL TRADE ES  *
*             : CONFIRMABLE, GENERA LA CONFIRMACION SALIENTE CON  *
*             : FORMATO FPML Y EMPAREJA CONTRA LA CONFIRMACION     *
*             : ENTRANTE SIMULADA; SI NO EMPAREJA, LEVANTA         *
*             : DISPUTA Y LA ENCOLA PARA OPERACIONES.              *
* ARCHIVOS    : TRADES=C                                           *
* ACCION (ES) : C=CONFIRMABLE, G=GENERA, M=EMPAREJA, D=DISPUTA     *
* BPM/RATIONAL: 241207                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  19/09/1989 PEDR    241207        VERSION INICIAL - GENERACION   *
*                                   Y EMPAREJAMIENTO DE CONFIRMAS   *
*  02/02/1991 RAMF    242115        SE EXCLUYE PRODUCTO CASH DE    *
*                                   CONFIRMABILIDAD                *
*  11/11/1993 JLM     243110        SE AGREGA LISTA DE TRADES EN   *
*                                   DISPUTA CON ESCALAMIENTO T+1    *
*  05/05/1995 PEDR    243990        SE AJUSTA MENSAJE FPML CON      *
*                                   TIPO DE PRODUCTO                *
*  28/10/1997 RAMF    244990        SE ESTANDARIZA LLAMADA A        *
*                                   DEBD1R00 EN TODOS LOS ARCHIVOS  *
*  14/12/1998 JLM     245500        AMPLIACION DE SIGLO (Y2K) EN    *
*                                   FECHA DE TRADE PARA FPML        *
*  06/02/1999 JLM     245512        CIERRE DE PRUEBAS Y2K, SIN      *
*                                   HALLAZGOS EN ESTE PROGRAMA      *
*  21/08/2004 PEDR    248120        REGLA DE EMPAREJE PASA DE       *
*                                   MODULO 7 A MODULO 10            *
*  30/10/2008 RAMF    249005        SE DOCUMENTA TASA DE EMPAREJE   *
*                                   ESPERADA 9 DE 10                *
*  11/05/2012 JLM     250341        SE ACLARAN COMENTARIOS DEL      *
*                                   CONFIRM-ID Y DE LA REGLA 5 DE    *
*                                   EMPAREJE MODULO 10               *
*  20/11/2016 PEDR    256030        CORRIGE ANCHO DEL REDEFINES DE   *
*                                   WKS-CONFIRM-ID: EL PREFIJO       *
*                                   QUEDABA DE 8 BYTES Y LOS DIGITOS *
*                                   DE 4, CUANDO EL STRING ESCRIBE 3 *
*                                   Y 8 RESPECTIVAMENTE, LO QUE      *
*                                   CORROMPIA LA REGLA DE EMPAREJE   *
*                                   MODULO 10; TAMBIEN SE ARMA EL    *
*                                   TRADEDATE DEL FPML CON GUIONES   *
*                                   (ISO) Y SE ESTANDARIZA PERFORM   *
*                                   CON THRU                         *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPCONF.
 AUTHOR. ERICK RAMIREZ.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 19/09/1989.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS IS 'A' THRU 'Z'
     UPSI-0 ACEPTA-DISPUTAS.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES   ASSIGN TO TRADES
                      ORGANIZATION IS LINE SEQUENTIAL
                      FILE STATUS  IS FS-TRADES
                                      FSE-TRADES.
 DATA DIVISION.
 FILE SECTION.
 FD  TRADES.
     COPY TRDLAY.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
     02  PROGRAMA                   PIC X(08) VALUE 'TPCONF'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-CONFIRMADOS            PIC 9(07) COMP VALUE ZEROES.
     02  WKS-NO-CONFIRMABLES        PIC 9(07) COMP VALUE ZEROES.
     02  WKS-EMPAREJADOS            PIC 9(07) COMP VALUE ZEROES.
     02  WKS-DISPUTADOS             PIC 9(07) COMP VALUE ZEROES.
     02  WKS-SEQ-CONFIRM            PIC 9(08) COMP VALUE ZEROES.
     02  WKS-CONFIRM-ID             PIC X(12) VALUE SPACES.
     02  WKS-ES-CONFIRMABLE         PIC 9(01) VALUE ZEROES.
         88  ES-CONFIRMABLE                   VALUE 1.
     02  WKS-RESIDUO-MOD10          PIC 9(02) COMP VALUE ZEROES.
     02  WKS-COCIENTE-MOD10         PIC 9(08) COMP VALUE ZEROES.
     02  WKS-FPML-MENSAJE           PIC X(80) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
*-->     FECHA DEL TRADE PARTIDA EN ANIO/MES/DIA PARA ARMAR EL
*-->     TRADEDATE DEL FPML CON GUIONES (ISO) EN LUGAR DE AAAAMMDD
 01  WKS-TRADE-FECHA-FPML.
     02  WKS-TFF-ANIO               PIC 9(04).
     02  WKS-TFF-MES                PIC 9(02).
     02  WKS-TFF-DIA                PIC 9(02).
 01  WKS-TRADE-FECHA-FPML-R REDEFINES WKS-TRADE-FECHA-FPML.
     02  WKS-TFF-TEXTO              PIC X(08).
*-->     DIGITOS NUMERICOS USADOS PARA LA REGLA DE EMPAREJE. EL
*-->     REDEFINES SE ALINEA CON LO QUE EL STRING DE 500-GENERA-
*-->     CONFIRMACION ESCRIBE REALMENTE: 'CL-' (3 BYTES) + LOS 8
*-->     DIGITOS DEL CONTADOR SECUENCIAL + 1 BYTE DE ESPACIO SOBRANTE.
 01  WKS-CONFIRM-ID-R REDEFINES WKS-CONFIRM-ID.
     02  WKS-CID-PREFIJO            PIC X(03).
     02  WKS-CID-DIGITOS            PIC 9(08).
     02  FILLER                     PIC X(01).
*-->     LISTA DE TRADES EN DISPUTA (MAXIMO 20 POR CORRIDA)
 01  WKS-LISTA-DISPUTAS.
     02  WKS-DISP-ENTRADA OCCURS 20 TIMES.
         03  WKS-DISP-TRADE-ID      PIC X(12) VALUE SPACES.
 01  WKS-LISTA-DISPUTAS-R REDEFINES WKS-LISTA-DISPUTAS.
     02  WKS-DISP-TEXTO             PIC X(240).
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPCONF - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
     DISPLAY 'TPCONF - TRADES LEIDOS       : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPCONF - CONFIRMADOS         : ' WKS-CONFIRMADOS
     DISPLAY 'TPCONF - NO CONFIRMABLES     : ' WKS-NO-CONFIRMABLES
     DISPLAY 'TPCONF - EMPAREJADOS         : ' WKS-EMPAREJADOS
     DISPLAY 'TPCONF - EN DISPUTA          : ' WKS-DISPUTADOS
     STOP RUN.
 000-MAIN-E. EXIT.
 100-APERTURA-ARCHIVOS SECTION.
     OPEN INPUT TRADES
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF.
 100-APERTURA-ARCHIVOS-E. EXIT.
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
 400-PROCESA-TRADE SECTION.
     PERFORM 410-ES-CONFIRMABLE THRU 410-ES-CONFIRMABLE-E
     IF ES-CONFIRMABLE
        PERFORM 500-GENERA-CONFIRMACION THRU 500-GENERA-CONFIRMACION-E
        PERFORM 600-EMPAREJA-CONFIRMACIONES
           THRU 600-EMPAREJA-CONFIRMACIONES-E
     ELSE
        ADD 1 TO WKS-NO-CONFIRMABLES
        DISPLAY 'TPCONF - NO CONFIRMABLE (PRODUCTO CASH) '
                 TRDL-TRADE-ID
     END-IF
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
******************************************************************
*         D E T E R M I N A   C O N F I R M A B I L I D A D       *
******************************************************************
*-->    REGLA 4: NO ES CONFIRMABLE SI EL TIPO DE PRODUCTO CONTIENE
*-->    LA PALABRA 'CASH'. EN CUALQUIER OTRO CASO ES CONFIRMABLE.
 410-ES-CONFIRMABLE SECTION.
     MOVE 1 TO WKS-ES-CONFIRMABLE
     IF TRDL-PRODUCT-TYPE (1:4) = 'Cash'
        MOVE 0 TO WKS-ES-CONFIRMABLE
     END-IF.
 410-ES-CONFIRMABLE-E. EXIT.
******************************************************************
*        G E N E R A C I O N   D E   C O N F I R M A C I O N      *
******************************************************************
*-->    CONFIRM-ID GENERADO CON CONTADOR COMP SECUENCIAL EN
*-->    MEMORIA, 8 DIGITOS, PREFIJO 'CL-'.
 500-GENERA-CONFIRMACION SECTION.
     ADD  1 TO WKS-SEQ-CONFIRM
     ADD  1 TO WKS-CONFIRMADOS
     MOVE SPACES TO WKS-CONFIRM-ID
     STRING 'CL-' WKS-SEQ-CONFIRM DELIMITED BY SIZE
            INTO WKS-CONFIRM-ID
     MOVE TRDL-TRADE-DATE TO WKS-TRADE-FECHA-FPML
     MOVE SPACES TO WKS-FPML-MENSAJE
     STRING '<FpML><tradeId>'   DELIMITED BY SIZE
            TRDL-TRADE-ID        DELIMITED BY SPACE
            '</tradeId><tradeDate>' DELIMITED BY SIZE
            WKS-TFF-ANIO         DELIMITED BY SIZE
            '-'                  DELIMITED BY SIZE
            WKS-TFF-MES          DELIMITED BY SIZE
            '-'                  DELIMITED BY SIZE
            WKS-TFF-DIA          DELIMITED BY SIZE
            '</tradeDate><productType>' DELIMITED BY SIZE
            TRDL-PRODUCT-TYPE    DELIMITED BY SPACE
            '</productType></FpML>' DELIMITED BY SIZE
            INTO WKS-FPML-MENSAJE
     DISPLAY 'TPCONF - CONFIRMACION SALIENTE ' WKS-CONFIRM-ID
              ' ENVIADA A PLATAFORMA ELECTRONICA: ' WKS-FPML-MENSAJE.
 500-GENERA-CONFIRMACION-E. EXIT.
******************************************************************
*            E M P A R E J E   D E   C O N F I R M A C I O N E S  *
******************************************************************
*-->    REGLA 5: SE TOMA EL RESIDUO MODULO 10 DE LOS ULTIMOS
*-->    DIGITOS DEL CONFIRM-ID (DIVIDE ... GIVING ... REMAINDER):
*-->    RESIDUO DISTINTO DE CERO ES EMPAREJADO (9 DE CADA 10),
*-->    RESIDUO CERO ES DISPUTADO.
 600-EMPAREJA-CONFIRMACIONES SECTION.
     DIVIDE WKS-CID-DIGITOS BY 10 GIVING WKS-COCIENTE-MOD10
            REMAINDER WKS-RESIDUO-MOD10
     IF WKS-RESIDUO-MOD10 NOT = 0
        ADD 1 TO WKS-EMPAREJADOS
        DISPLAY 'TPCONF - CONFIRMACION ' WKS-CONFIRM-ID
                 ' EMPAREJADA - STATUS MATCHED'
     ELSE
        PERFORM 610-LEVANTA-DISPUTA THRU 610-LEVANTA-DISPUTA-E
     END-IF.
 600-EMPAREJA-CONFIRMACIONES-E. EXIT.
******************************************************************
*              F L U J O   D E   D I S P U T A                    *
******************************************************************
 610-LEVANTA-DISPUTA SECTION.
     ADD 1 TO WKS-DISPUTADOS
     IF WKS-DISPUTADOS <= 20
        MOVE TRDL-TRADE-ID TO WKS-DISP-TRADE-ID (WKS-DISPUTADOS)
     END-IF
     DISPLAY 'TPCONF - CONFIRMACION ' WKS-CONFIRM-ID
              ' EN DISPUTA - STATUS DISPUTED - TRADE '
              TRDL-TRADE-ID
     DISPLAY 'TPCONF - DISPUTA ASIGNADA A OPERACIONES, '
              'ESCALAMIENTO T+1'.
 610-LEVANTA-DISPUTA-E. EXIT.
 900-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES.
 900-CIERRA-ARCHIVOS-E. EXIT.

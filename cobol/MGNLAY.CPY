000100*****************************************************************
000200* COPY        : MGNLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DEL RESULTADO DE MARGEN INICIAL POR      *
000500*             : PORTAFOLIO, ESCRITO EN MARGIN-OUT.DAT POR       *
000600*             : TPMARG (SUMA DE SENSIBILIDADES DELTA/VEGA/      *
000700*             : CURVATURA).                                     *
000800* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 07/03/2019    *
000900*****************************************************************
001000*----------------------------------------------------------------*
001100* BITACORA DE CAMBIOS                                            *
001200*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001300*  07/03/2019 PEDR    252008        VERSION INICIAL              *
001400*----------------------------------------------------------------*
001500 01  REG-MGNLAY.
001600     05  MGNL-PORTFOLIO-ID          PIC X(12).
001700     05  MGNL-DELTA-MARGIN          PIC S9(13)V99 COMP-3.
001800     05  MGNL-VEGA-MARGIN           PIC S9(13)V99 COMP-3.
001900     05  MGNL-CURVATURE-MARGIN      PIC S9(13)V99 COMP-3.
002000     05  MGNL-TOTAL-IM              PIC S9(13)V99 COMP-3.
002100     05  FILLER                     PIC X(12).

000100*****************************************************************
000200* COPY        : POSLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DE POSICION NETA POR CONTRAPARTE Y CLASE *
000500*             : DE ACTIVO. SE MANTIENE COMO 03-RENGLON DE LA    *
000600*             : TABLA WKS-TABLA-POSICIONES (BUSQUEDA LINEAL, SE *
000700*             : LLENA EN LA MISMA CORRIDA) DENTRO DE TPLEDG Y   *
000800*             : SE VUELCA A POSITIONS.DAT AL FINALIZAR.         *
000900*             : LONGITUD REAL 89 (EL ANCHO DE POSL-POSITION-KEY *
001000*             : DADO POR LA ESPECIFICACION YA EXCEDE LOS 67     *
001100*             : SUGERIDOS; SE RESPETA EL PIC X(41) TAL CUAL).   *
001200* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 02/03/2019    *
001300*****************************************************************
001400*----------------------------------------------------------------*
001500* BITACORA DE CAMBIOS                                            *
001600*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001700*  02/03/2019 PEDR    252004        VERSION INICIAL              *
001800*  14/09/2019 RAMF    251140        SE BAJA DE NIVEL 01 A 03 Y   *
001900*                     SE ANIDA EN LA TABLA OCCURS DE TPLEDG      *
002000*----------------------------------------------------------------*
002100 03  POSL-POSICION.
002200     05  POSL-POSITION-KEY          PIC X(41).
002300     05  POSL-PARTY-ID              PIC X(20).
002400     05  POSL-ASSET-CLASS           PIC X(16).
002500     05  POSL-QUANTITY              PIC S9(09)    COMP-3.
002600     05  POSL-AVG-PRICE             PIC S9(09)V99 COMP-3.
002700     05  FILLER                     PIC X(01).

000100*****************************************************************
000200* COPY        : TRDLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE NEGOCIACION (TRADE),   *
000500*             : LEIDO SECUENCIALMENTE DESDE TRADES.DAT POR      *
000600*             : CADA UNO DE LOS PROGRAMAS TP----.               *
000700* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 14/02/2019    *
000800*****************************************************************
000900*----------------------------------------------------------------*
001000* BITACORA DE CAMBIOS                                            *
001100*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001200*  14/02/2019 PEDR    252001        VERSION INICIAL              *
001300*  03/09/2019 JLM     231014        AMPLIACION A FECHAS A4       *
001400*  15/11/2020 RAMF    233550        SE AGREGA TRDL-TRADE-STATE   *
001500*----------------------------------------------------------------*
001600 01  REG-TRDLAY.
001700*-->      LLAVE DE NEGOCIACION
001800     05  TRDL-TRADE-ID              PIC X(12).
001900     05  TRDL-PRODUCT-TYPE          PIC X(20).
002000     05  TRDL-ASSET-CLASS           PIC X(16).
002100     05  TRDL-NOTIONAL-AMOUNT       PIC S9(13)V99 COMP-3.
002200     05  TRDL-CURRENCY-CODE         PIC X(03).
002300     05  TRDL-BUYER-PARTY-ID        PIC X(20).
002400     05  TRDL-SELLER-PARTY-ID       PIC X(20).
002500*-->      FECHA DE NEGOCIACION, AAAAMMDD
002600     05  TRDL-TRADE-DATE            PIC X(08).
002700     05  TRDL-TRADE-DATE-R REDEFINES TRDL-TRADE-DATE.
002800         10  TRDL-TRADE-YYYY        PIC 9(04).
002900         10  TRDL-TRADE-MM          PIC 9(02).
003000         10  TRDL-TRADE-DD          PIC 9(02).
003100     05  TRDL-TRADE-STATE           PIC X(10).
003200         88  TRDL-ST-DRAFT               VALUE 'DRAFT'.
003300         88  TRDL-ST-PENDING             VALUE 'PENDING'.
003400         88  TRDL-ST-BOOKED              VALUE 'BOOKED'.
003500         88  TRDL-ST-CONFIRMED           VALUE 'CONFIRMED'.
003600         88  TRDL-ST-TERMINATED          VALUE 'TERMINATED'.
003700     05  FILLER                     PIC X(01).

*****************************************************************
* COPY        : RPTLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DEL REPORTE REGULATORIO (TRADE REPOSITORY*
*             : / UTI), ESCRITO EN REG-REPORTS.DAT POR TPREGU.  *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 06/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  06/03/2019 PEDR    228866        VERSION INICIAL              *
*----------------------------------------------------------------*
 01  REG-RPTLAY.
     05  RPTL-REPORT-ID             PIC X(12).
     05  RPTL-TRADE-ID              PIC X(12).
     05  RPTL-REGIME-CODE           PIC X(14).
     05  RPTL-UTI                   PIC X(42).
     05  RPTL-VALID-FLAG            PIC X(01).
         88  RPTL-ES-VALIDO              VALUE 'Y'.
         88  RPTL-NO-ES-VALIDO           VALUE 'N'.
     05  FILLER                     PIC X(04).

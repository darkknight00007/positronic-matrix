*****************************************************************
* COPY        : SETLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DE INSTRUCCION DE LIQUIDACION, ESCRITO   *
*             : EN SETTLEMENTS.DAT POR TPSETL.                  *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 05/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  05/03/2019 PEDR    228866        VERSION INICIAL              *
*  14/01/1999 JLM     230981        SE AGREGA 88 DE SETL-ESTADO  *
*----------------------------------------------------------------*
 01  REG-SETLAY.
     05  SETL-INSTRUCTION-ID        PIC X(12).
     05  SETL-TRADE-ID              PIC X(12).
     05  SETL-SETTLEMENT-DATE       PIC X(08).
     05  SETL-AMOUNT                PIC S9(11)V99 COMP-3.
     05  SETL-CURRENCY-CODE         PIC X(03).
     05  SETL-STATUS                PIC X(10).
         88  SETL-ST-PENDING             VALUE 'PENDING'.
         88  SETL-ST-SETTLED             VALUE 'SETTLED'.
         88  SETL-ST-FAILED              VALUE 'FAILED'.
     05  FILLER                     PIC X(06).

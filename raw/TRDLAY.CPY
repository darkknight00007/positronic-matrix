*****************************************************************
* COPY        : TRDLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE NEGOCIACION (TRADE),   *
*             : LEIDO SECUENCIALMENTE DESDE TRADES.DAT POR      *
*             : CADA UNO DE LOS PROGRAMAS TP----.               *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 14/02/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  14/02/2019 PEDR    228866        VERSION INICIAL              *
*  09/11/1999 JLM     231014        AMPLIACION A FECHAS A4       *
*  22/06/2001 RAMF    233550        SE AGREGA TRDL-TRADE-STATE   *
*----------------------------------------------------------------*
 01  REG-TRDLAY.
*-->      LLAVE DE NEGOCIACION
     05  TRDL-TRADE-ID              PIC X(12).
     05  TRDL-PRODUCT-TYPE          PIC X(20).
     05  TRDL-ASSET-CLASS           PIC X(16).
     05  TRDL-NOTIONAL-AMOUNT       PIC S9(13)V99 COMP-3.
     05  TRDL-CURRENCY-CODE         PIC X(03).
     05  TRDL-BUYER-PARTY-ID        PIC X(20).
     05  TRDL-SELLER-PARTY-ID       PIC X(20).
*-->      FECHA DE NEGOCIACION, AAAAMMDD
     05  TRDL-TRADE-DATE            PIC X(08).
     05  TRDL-TRADE-DATE-R REDEFINES TRDL-TRADE-DATE.
         10  TRDL-TRADE-YYYY        PIC 9(04).
         10  TRDL-TRADE-MM          PIC 9(02).
         10  TRDL-TRADE-DD          PIC 9(02).
     05  TRDL-TRADE-STATE           PIC X(10).
         88  TRDL-ST-DRAFT               VALUE 'DRAFT'.
         88  TRDL-ST-PENDING             VALUE 'PENDING'.
         88  TRDL-ST-BOOKED              VALUE 'BOOKED'.
         88  TRDL-ST-CONFIRMED           VALUE 'CONFIRMED'.
         88  TRDL-ST-TERMINATED          VALUE 'TERMINATED'.
     05  FILLER                     PIC X(01).

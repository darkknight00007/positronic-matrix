000100*****************************************************************
000200* COPY        : LGELAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE LIBRO MAYOR, ESCRITO   *
000500*             : EN LEDGER-OUT.DAT POR TPLEDG (PARTIDA DOBLE).   *
000600* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 02/03/2019    *
000700*****************************************************************
000800*----------------------------------------------------------------*
000900* BITACORA DE CAMBIOS                                            *
001000*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001100*  02/03/2019 PEDR    252003        VERSION INICIAL              *
001200*  11/01/2020 JLM     230980        SE AGREGA 88 DE LGEL-TIPO    *
001300*----------------------------------------------------------------*
001400 01  REG-LGELAY.
001500     05  LGEL-ENTRY-ID              PIC X(12).
001600     05  LGEL-LEDGER-TYPE           PIC X(10).
001700         88  LGEL-TP-TRADE               VALUE 'TRADE'.
001800         88  LGEL-TP-POSITION            VALUE 'POSITION'.
001900         88  LGEL-TP-CASH                VALUE 'CASH'.
002000         88  LGEL-TP-COLLATERAL          VALUE 'COLLATERAL'.
002100     05  LGEL-TRADE-ID              PIC X(12).
002200     05  LGEL-DEBIT-AMOUNT          PIC S9(13)V99 COMP-3.
002300     05  LGEL-CREDIT-AMOUNT         PIC S9(13)V99 COMP-3.
002400     05  LGEL-CURRENCY-CODE         PIC X(03).
002500     05  FILLER                     PIC X(11).

000100*****************************************************************
000200* COPY        : SETLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DE INSTRUCCION DE LIQUIDACION, ESCRITO   *
000500*             : EN SETTLEMENTS.DAT POR TPSETL.                  *
000600* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 05/03/2019    *
000700*****************************************************************
000800*----------------------------------------------------------------*
000900* BITACORA DE CAMBIOS                                            *
001000*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001100*  05/03/2019 PEDR    252006        VERSION INICIAL              *
001200*  14/01/2020 JLM     230981        SE AGREGA 88 DE SETL-ESTADO  *
001300*----------------------------------------------------------------*
001400 01  REG-SETLAY.
001500     05  SETL-INSTRUCTION-ID        PIC X(12).
001600     05  SETL-TRADE-ID              PIC X(12).
001700     05  SETL-SETTLEMENT-DATE       PIC X(08).
001800     05  SETL-AMOUNT                PIC S9(11)V99 COMP-3.
001900     05  SETL-CURRENCY-CODE         PIC X(03).
002000     05  SETL-STATUS                PIC X(10).
002100         88  SETL-ST-PENDING             VALUE 'PENDING'.
002200         88  SETL-ST-SETTLED             VALUE 'SETTLED'.
002300         88  SETL-ST-FAILED              VALUE 'FAILED'.
002400     05  FILLER                     PIC X(06).

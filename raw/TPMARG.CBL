******************************************************************
* FECHA       : 08/09/1990                                       *
* PROGRAMADOR : E. RAMIREZ (PEDR)                                 *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPMARG                                             *
* TIPO        : BATCH                                             *
* DESCRIPCION : MARGEN INICIAL SIMM (ISDA SIMM v2.6). CALCULA      *
*             : SENSIBILIDADES DELTA/VEGA/CURVATURA POR TRADE,     *
*             : APLICA PESOS Y CORRELACION POR CUBETA DE RIESGO,   *
*             : AGREGA EL MARGEN INICIAL TOTAL, DETERMINA EL       *
*             : MARGEN DE VARIACION Y LA LLAMADA DE MARGEN, Y       *
*             : OPTIMIZA LA CANASTA DE COLATERAL. EMITE EL          *
*             : REPORTE DE MARGEN REGULATORIO AL FINAL.            *
* ARCHIVOS    : TRADES=C, MARGIN-OUT=A                             *
* BPM/RATIONAL: 248110                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  08/09/1990 PEDR    248110        VERSION INICIAL - SENSIBILI-   *
*                                   DADES Y PESOS SIMM POR CUBETA   *
*  30/04/1992 RAMF    248400        SE AGREGA CORRELACION Y         *
*                                   AGREGACION DE MARGEN TOTAL      *
*  17/11/1993 JLM     248990        SE AGREGA MARGEN DE VARIACION   *
*                                   Y LLAMADA DE MARGEN             *
*  06/07/1995 PEDR    249410        SE AGREGA OPTIMIZACION DE       *
*                                   COLATERAL (TOP 3 MENOR COSTO)   *
*  14/02/1998 RAMF    250020        SE SUSTITUYE RAIZ CUADRADA DE   *
*                                   LA LIBRERIA POR RUTINA PROPIA   *
*                                   (NEWTON-RAPHSON), NO DISPONIBLE *
*                                   EN ESTE COMPILADOR              *
*  19/09/1998 PEDR    250021        VALIDACION DE SIGLO (Y2K) EN    *
*                                   FECHA DE CORRIDA DEL REPORTE    *
*  21/01/1999 PEDR    250022        CIERRE DE PRUEBAS Y2K, SIN      *
*                                   HALLAZGOS EN ESTE PROGRAMA      *
*  15/08/2004 JLM     252300        SE AGREGA REPORTE DE MARGEN     *
*                                   REGULATORIO (UMR / SIMM v2.6)   *
*  09/02/2011 RAMF    254900        SE ESTANDARIZA FSE Y SE DOCU-   *
*                                   MENTA LA APROXIMACION DE RAIZ   *
*  24/11/2016 RAMF    256070        CORRIGE PRUEBA DE PRODUCT-TYPE   *
*                                   PARA VEGA: LA COMPARACION POR    *
*                                   POSICION FIJA (1:6) = 'OPTION'   *
*                                   NUNCA COINCIDIA PORQUE NINGUN    *
*                                   TIPO EMPIEZA ASI; SE REEMPLAZA   *
*                                   POR OR EXPLICITO DE FXOPTION Y   *
*                                   EQUITYOPTION; TAMBIEN SE         *
*                                   ESTANDARIZA PERFORM CON THRU Y SE*
*                                   AGREGA WKS-HORA-PROCESO          *
*  03/12/2016 JLM     256090        CORRIGE                          *
*                                   710-CALCULA-RAIZ-CUADRADA: EL    *
*                                   MOVE DE WKS-RAIZ-APROX (4        *
*                                   DECIMALES) A WKS-RAIZ-RESULTADO  *
*                                   (2 DECIMALES) TRUNCABA EN LUGAR  *
*                                   DE REDONDEAR EL IM TOTAL DE LA   *
*                                   NORMA EUCLIDIANA; SE CAMBIA POR  *
*                                   COMPUTE ... ROUNDED              *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPMARG.
 AUTHOR. E. RAMIREZ.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 08/09/1990.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS IS 'A' THRU 'Z'
     UPSI-0 ACEPTA-RAIZ-APROXIMADA.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES       ASSIGN TO TRADES
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS  IS FS-TRADES
                                          FSE-TRADES.
     SELECT MARGINOUT    ASSIGN TO MARGINOUT
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS  IS FS-MARGINOUT
                                          FSE-MARGINOUT.
     SELECT REPMARG       ASSIGN TO SYS012
                          FILE STATUS IS FS-REPMARG.
 DATA DIVISION.
 FILE SECTION.
 FD  TRADES.
     COPY TRDLAY.
 FD  MARGINOUT.
     COPY MGNLAY.
 FD  REPMARG
     REPORT IS REPORTE-MARGEN-REG.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-MARGINOUT            PIC 9(02) VALUE ZEROES.
         04  FSE-MARGINOUT.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
     02  FS-REPMARG                 PIC 9(02) VALUE ZEROES.
     02  PROGRAMA                   PIC X(08) VALUE 'TPMARG'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-SEQ-LLAMADA            PIC 9(08) COMP VALUE ZEROES.
     02  WKS-SEQ-LLAMADA-DISP       PIC 9(08) VALUE ZEROES.
     02  WKS-CALL-ID                PIC X(12) VALUE SPACES.
     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
     02  WKS-I-SENS                 PIC 9(03) COMP VALUE ZEROES.
     02  WKS-SENSIB-OCUPADAS        PIC 9(03) COMP VALUE ZEROES.
     02  WKS-DELTA-PESADO           PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-VEGA-PESADO            PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-CURVATURA-PESADO       PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-FACTOR-CORRELACION     PIC 9(01)V9999999999 COMP-3
                                        VALUE 0.9219544457.
     02  WKS-MARGEN-DELTA           PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-MARGEN-VEGA            PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-MARGEN-CURVATURA       PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-MARGEN-TOTAL-IM        PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-PESO-SIMM              PIC S9(03)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-MTM-VALOR              PIC S9(13)V99 COMP-3
                                        VALUE 875000.00.
     02  WKS-COLATERAL-ACTUAL       PIC S9(13)V99 COMP-3
                                        VALUE 650000.00.
     02  WKS-MARGEN-VARIACION       PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-TOTAL-REQUERIDO        PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-FALTANTE               PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  FILLER                     PIC X(01) VALUE SPACES.
 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
     02  WKS-FC-ANIO                PIC 9(04).
     02  WKS-FC-MES                 PIC 9(02).
     02  WKS-FC-DIA                 PIC 9(02).
******************************************************************
*   T A B L A   D E   S E N S I B I L I D A D E S   D E   R I E S *
*   G O. SE ACUMULA UN RENGLON POR CADA TRADE (DELTA/CURVATURA    *
*   SIEMPRE, VEGA SOLO SI EL PRODUCTO ES UNA OPCION).              *
******************************************************************
 01  WKS-TABLA-SENSIB.
     02  WKS-SENSIB OCCURS 1000 TIMES.
         COPY SENLAY.
*-->     TABLA DE PESOS SIMM POR CUBETA DE RIESGO
 01  WKS-TABLA-PESOS.
     02  WKS-PESO-RENGLON OCCURS 5 TIMES.
         03  WKS-PESO-BUCKET        PIC X(24).
         03  WKS-PESO-VALOR         PIC S9(03)V99 COMP-3.
 01  WKS-TABLA-PESOS-R REDEFINES WKS-TABLA-PESOS.
     02  WKS-PESO-BYTE              PIC X(145).
 01  WKS-I-PESO                     PIC 9(02) COMP VALUE ZEROES.
*-->     CANASTA DE ACTIVOS DE COLATERAL DISPONIBLE (TRABAJO FIJO)
 01  WKS-TABLA-COLATERAL.
     02  WKS-COLAT-RENGLON OCCURS 6 TIMES.
         03  WKS-COLAT-TIPO         PIC X(12).
         03  WKS-COLAT-COSTO        PIC S9(05)V99 COMP-3.
         03  WKS-COLAT-HAIRCUT      PIC S9(03)V99 COMP-3.
 01  WKS-TABLA-COLATERAL-R REDEFINES WKS-TABLA-COLATERAL.
     02  WKS-COLAT-BYTE             PIC X(126).
 01  WKS-I-COLAT                    PIC 9(02) COMP VALUE ZEROES.
 01  WKS-J-COLAT                    PIC 9(02) COMP VALUE ZEROES.
 01  WKS-K-COLAT                    PIC 9(02) COMP VALUE ZEROES.
 01  WKS-COLAT-TIPO-AUX             PIC X(12) VALUE SPACES.
 01  WKS-COLAT-COSTO-AUX            PIC S9(05)V99 COMP-3
                                        VALUE ZEROES.
 01  WKS-COLAT-HAIRCUT-AUX          PIC S9(03)V99 COMP-3
                                        VALUE ZEROES.
*-->     RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCTION)
 01  WKS-RAIZ-VALORES.
     02  WKS-RAIZ-X                 PIC S9(15)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-RAIZ-APROX             PIC S9(15)V9999 COMP-3
                                        VALUE ZEROES.
     02  WKS-RAIZ-RESULTADO         PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-RAIZ-ITER               PIC 9(02) COMP VALUE ZEROES.
 REPORT SECTION.
 RD  REPORTE-MARGEN-REG
     PAGE LIMIT 60 LINES
     HEADING 1
     FIRST DETAIL 3
     LAST DETAIL 56
     FOOTING 58.
 01  TIPMARG TYPE IS PH.
     02  LINE 1.
         03  COLUMN 1  PIC X(47) VALUE
             'BANCO INDUSTRIAL S.A. - MARGEN REGULATORIO SIMM'.
     02  LINE 2.
         03  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO ID'.
         03  COLUMN 16 PIC X(06) VALUE 'REGIME'.
         03  COLUMN 24 PIC X(13) VALUE 'METHOD'.
         03  COLUMN 45 PIC X(09) VALUE 'TOTAL IM'.
         03  COLUMN 60 PIC X(11) VALUE 'REPORT DATE'.
 01  DETMARG TYPE IS DETAIL LINE PLUS 1.
     02  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO-01'.
     02  COLUMN 16 PIC X(03) VALUE 'UMR'.
     02  COLUMN 24 PIC X(14) VALUE 'ISDA SIMM v2.6'.
     02  COLUMN 44 PIC Z,ZZZ,ZZZ,ZZ9.99
         SOURCE WKS-MARGEN-TOTAL-IM.
     02  COLUMN 60 PIC 9(08)
         SOURCE WKS-FECHA-CORRIDA.
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPMARG - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 500-APLICA-PESOS-CUBETA THRU 500-APLICA-PESOS-CUBETA-E
     PERFORM 600-APLICA-CORRELACION THRU 600-APLICA-CORRELACION-E
     PERFORM 700-AGREGA-MARGEN-TOTAL THRU 700-AGREGA-MARGEN-TOTAL-E
     PERFORM 750-ESCRIBE-MARGIN-OUT THRU 750-ESCRIBE-MARGIN-OUT-E
     PERFORM 800-CALCULA-MARGEN-VARIACION
        THRU 800-CALCULA-MARGEN-VARIACION-E
     PERFORM 810-GENERA-LLAMADA-MARGEN THRU 810-GENERA-LLAMADA-MARGEN-E
     PERFORM 900-OPTIMIZA-COLATERAL THRU 900-OPTIMIZA-COLATERAL-E
     PERFORM 950-GENERA-REPORTE-MARGEN THRU 950-GENERA-REPORTE-MARGEN-E
     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
     DISPLAY 'TPMARG - TRADES LEIDOS        : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPMARG - SENSIBILIDADES CALC. : ' WKS-SENSIB-OCUPADAS
     DISPLAY 'TPMARG - MARGEN INICIAL TOTAL : ' WKS-MARGEN-TOTAL-IM
     STOP RUN.
 000-MAIN-E. EXIT.
 100-APERTURA-ARCHIVOS SECTION.
     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
     PERFORM 110-CARGA-TABLA-PESOS THRU 110-CARGA-TABLA-PESOS-E
     PERFORM 120-CARGA-TABLA-COLATERAL THRU 120-CARGA-TABLA-COLATERAL-E
     OPEN INPUT  TRADES
          OUTPUT MARGINOUT
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF
     IF FS-MARGINOUT NOT EQUAL '00'
        MOVE 'OPEN'       TO ACCION
        MOVE SPACES       TO LLAVE
        MOVE 'MARGINOUT'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-MARGINOUT, FSE-MARGINOUT
     END-IF
     INITIATE REPORTE-MARGEN-REG.
 100-APERTURA-ARCHIVOS-E. EXIT.
 110-CARGA-TABLA-PESOS SECTION.
     MOVE 'InterestRate-Bucket1'   TO WKS-PESO-BUCKET (1)
     MOVE 2.0                     TO WKS-PESO-VALOR  (1)
     MOVE 'ForeignExchange-Bucket1' TO WKS-PESO-BUCKET (2)
     MOVE 1.5                     TO WKS-PESO-VALOR  (2)
     MOVE 'Credit-Bucket1'        TO WKS-PESO-BUCKET (3)
     MOVE 3.0                     TO WKS-PESO-VALOR  (3)
     MOVE 'Equity-Bucket1'        TO WKS-PESO-BUCKET (4)
     MOVE 2.5                     TO WKS-PESO-VALOR  (4)
     MOVE 'Commodity-Bucket1'     TO WKS-PESO-BUCKET (5)
     MOVE 3.5                     TO WKS-PESO-VALOR  (5).
 110-CARGA-TABLA-PESOS-E. EXIT.
 120-CARGA-TABLA-COLATERAL SECTION.
     MOVE 'CASH-USD   ' TO WKS-COLAT-TIPO (1)
     MOVE 0.00          TO WKS-COLAT-COSTO (1)
     MOVE 0.00           TO WKS-COLAT-HAIRCUT (1)
     MOVE 'TSY-2Y     ' TO WKS-COLAT-TIPO (2)
     MOVE 125.50        TO WKS-COLAT-COSTO (2)
     MOVE 0.50          TO WKS-COLAT-HAIRCUT (2)
     MOVE 'TSY-10Y    ' TO WKS-COLAT-TIPO (3)
     MOVE 310.75        TO WKS-COLAT-COSTO (3)
     MOVE 2.00          TO WKS-COLAT-HAIRCUT (3)
     MOVE 'CORP-AA    ' TO WKS-COLAT-TIPO (4)
     MOVE 480.25        TO WKS-COLAT-COSTO (4)
     MOVE 4.00          TO WKS-COLAT-HAIRCUT (4)
     MOVE 'EQUITY-IDX ' TO WKS-COLAT-TIPO (5)
     MOVE 920.00        TO WKS-COLAT-COSTO (5)
     MOVE 15.00         TO WKS-COLAT-HAIRCUT (5)
     MOVE 'GOLD       ' TO WKS-COLAT-TIPO (6)
     MOVE 1150.00       TO WKS-COLAT-COSTO (6)
     MOVE 10.00         TO WKS-COLAT-HAIRCUT (6).
 120-CARGA-TABLA-COLATERAL-E. EXIT.
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
******************************************************************
*     P A S O   1 :   S E N S I B I L I D A D E S   P O R  T R A D*
******************************************************************
*-->    CALCULO DETERMINISTICO: EL NOCIONAL DEL TRADE SE
*-->    MULTIPLICA POR UN FACTOR FIJO SEGUN LA CLASE DE ACTIVO
*-->    Y EL TIPO DE SENSIBILIDAD (DELTA/VEGA/CURVATURE).
 400-PROCESA-TRADE SECTION.
     IF WKS-SENSIB-OCUPADAS < 998
        ADD  1 TO WKS-SENSIB-OCUPADAS
        COMPUTE WSEN-SENS-VALUE (WKS-SENSIB-OCUPADAS) =
                TRDL-NOTIONAL-AMOUNT * 0.00200
        MOVE 'DELTA     '          TO
             WSEN-SENS-TYPE (WKS-SENSIB-OCUPADAS)
        PERFORM 410-ARMA-CUBETA THRU 410-ARMA-CUBETA-E
        ADD  1 TO WKS-SENSIB-OCUPADAS
        COMPUTE WSEN-SENS-VALUE (WKS-SENSIB-OCUPADAS) =
                TRDL-NOTIONAL-AMOUNT * 0.00060
        MOVE 'CURVATURE '          TO
             WSEN-SENS-TYPE (WKS-SENSIB-OCUPADAS)
        PERFORM 410-ARMA-CUBETA THRU 410-ARMA-CUBETA-E
        IF TRDL-PRODUCT-TYPE = 'FxOption'
           OR TRDL-PRODUCT-TYPE = 'EquityOption'
           ADD  1 TO WKS-SENSIB-OCUPADAS
           COMPUTE WSEN-SENS-VALUE (WKS-SENSIB-OCUPADAS) =
                   TRDL-NOTIONAL-AMOUNT * 0.00040
           MOVE 'VEGA      '       TO
                WSEN-SENS-TYPE (WKS-SENSIB-OCUPADAS)
           PERFORM 410-ARMA-CUBETA THRU 410-ARMA-CUBETA-E
        END-IF
     END-IF
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
 410-ARMA-CUBETA SECTION.
     MOVE SPACES TO WSEN-RISK-BUCKET (WKS-SENSIB-OCUPADAS)
     STRING TRDL-ASSET-CLASS DELIMITED BY SPACE
            '-Bucket1'      DELIMITED BY SIZE
            INTO WSEN-RISK-BUCKET (WKS-SENSIB-OCUPADAS).
 410-ARMA-CUBETA-E. EXIT.
******************************************************************
*     P A S O   2 :   P E S O S   S I M M   P O R   C U B E T A   *
******************************************************************
 500-APLICA-PESOS-CUBETA SECTION.
     MOVE ZEROES TO WKS-DELTA-PESADO
     MOVE ZEROES TO WKS-VEGA-PESADO
     MOVE ZEROES TO WKS-CURVATURA-PESADO
     PERFORM 510-PESA-UNA-SENSIBILIDAD THRU 510-PESA-UNA-SENSIBILIDAD-E
        VARYING WKS-I-SENS FROM 1 BY 1
        UNTIL WKS-I-SENS > WKS-SENSIB-OCUPADAS.
 500-APLICA-PESOS-CUBETA-E. EXIT.
 510-PESA-UNA-SENSIBILIDAD SECTION.
     PERFORM 520-BUSCA-PESO-CUBETA THRU 520-BUSCA-PESO-CUBETA-E
     EVALUATE TRUE
        WHEN WSEN-SENS-TYPE (WKS-I-SENS) (1:5) = 'DELTA'
           COMPUTE WKS-DELTA-PESADO = WKS-DELTA-PESADO +
                   (WSEN-SENS-VALUE (WKS-I-SENS) * WKS-PESO-SIMM)
        WHEN WSEN-SENS-TYPE (WKS-I-SENS) (1:4) = 'VEGA'
           COMPUTE WKS-VEGA-PESADO = WKS-VEGA-PESADO +
                   (WSEN-SENS-VALUE (WKS-I-SENS) * WKS-PESO-SIMM)
        WHEN WSEN-SENS-TYPE (WKS-I-SENS) (1:9) = 'CURVATURE'
           COMPUTE WKS-CURVATURA-PESADO = WKS-CURVATURA-PESADO +
                   (WSEN-SENS-VALUE (WKS-I-SENS) * WKS-PESO-SIMM)
     END-EVALUATE.
 510-PESA-UNA-SENSIBILIDAD-E. EXIT.
 520-BUSCA-PESO-CUBETA SECTION.
     MOVE 2.0 TO WKS-PESO-SIMM
     PERFORM 530-COMPARA-UN-PESO THRU 530-COMPARA-UN-PESO-E
        VARYING WKS-I-PESO FROM 1 BY 1
        UNTIL WKS-I-PESO > 5.
 520-BUSCA-PESO-CUBETA-E. EXIT.
 530-COMPARA-UN-PESO SECTION.
     IF WKS-PESO-BUCKET (WKS-I-PESO) =
        WSEN-RISK-BUCKET (WKS-I-SENS)
        MOVE WKS-PESO-VALOR (WKS-I-PESO) TO WKS-PESO-SIMM
     END-IF.
 530-COMPARA-UN-PESO-E. EXIT.
******************************************************************
*     P A S O   3 :   C O R R E L A C I O N   F I J A   0 . 8 5   *
******************************************************************
 600-APLICA-CORRELACION SECTION.
     COMPUTE WKS-MARGEN-DELTA ROUNDED =
             WKS-DELTA-PESADO * WKS-FACTOR-CORRELACION
     COMPUTE WKS-MARGEN-VEGA ROUNDED =
             WKS-VEGA-PESADO * WKS-FACTOR-CORRELACION
     COMPUTE WKS-MARGEN-CURVATURA ROUNDED =
             WKS-CURVATURA-PESADO * WKS-FACTOR-CORRELACION.
 600-APLICA-CORRELACION-E. EXIT.
******************************************************************
*     P A S O   4 :   A G R E G A C I O N   ( N O R M A  E U C L I*
*     D I A N A )   V I A   R A I Z   D E   N E W T O N - R A P H S*
******************************************************************
 700-AGREGA-MARGEN-TOTAL SECTION.
     COMPUTE WKS-RAIZ-X =
             (WKS-MARGEN-DELTA * WKS-MARGEN-DELTA) +
             (WKS-MARGEN-VEGA  * WKS-MARGEN-VEGA)  +
             (WKS-MARGEN-CURVATURA * WKS-MARGEN-CURVATURA)
     PERFORM 710-CALCULA-RAIZ-CUADRADA THRU 710-CALCULA-RAIZ-CUADRADA-E
     MOVE WKS-RAIZ-RESULTADO TO WKS-MARGEN-TOTAL-IM.
 700-AGREGA-MARGEN-TOTAL-E. EXIT.
*-->    CALCULA LA RAIZ CUADRADA DE WKS-RAIZ-X POR EL METODO DE
*-->    NEWTON-RAPHSON, PUES ESTE COMPILADOR NO OFRECE FUNCION DE
*-->    RAIZ CUADRADA. 20 ITERACIONES SON SUFICIENTES PARA LOS
*-->    MONTOS MANEJADOS POR ESTE SISTEMA.
 710-CALCULA-RAIZ-CUADRADA SECTION.
     IF WKS-RAIZ-X = ZEROES
        MOVE ZEROES TO WKS-RAIZ-RESULTADO
     ELSE
        MOVE WKS-RAIZ-X TO WKS-RAIZ-APROX
        PERFORM 720-ITERA-NEWTON THRU 720-ITERA-NEWTON-E
           VARYING WKS-RAIZ-ITER FROM 1 BY 1
           UNTIL WKS-RAIZ-ITER > 20
        COMPUTE WKS-RAIZ-RESULTADO ROUNDED = WKS-RAIZ-APROX
     END-IF.
 710-CALCULA-RAIZ-CUADRADA-E. EXIT.
 720-ITERA-NEWTON SECTION.
     COMPUTE WKS-RAIZ-APROX ROUNDED =
             (WKS-RAIZ-APROX + (WKS-RAIZ-X / WKS-RAIZ-APROX)) / 2.
 720-ITERA-NEWTON-E. EXIT.
 750-ESCRIBE-MARGIN-OUT SECTION.
     MOVE 'PORTFOLIO-01'        TO MGNL-PORTFOLIO-ID
     MOVE WKS-MARGEN-DELTA      TO MGNL-DELTA-MARGIN
     MOVE WKS-MARGEN-VEGA       TO MGNL-VEGA-MARGIN
     MOVE WKS-MARGEN-CURVATURA  TO MGNL-CURVATURE-MARGIN
     MOVE WKS-MARGEN-TOTAL-IM   TO MGNL-TOTAL-IM
     WRITE REG-MGNLAY
     IF FS-MARGINOUT NOT EQUAL '00'
        MOVE 'WRITE'        TO ACCION
        MOVE MGNL-PORTFOLIO-ID TO LLAVE (1:12)
        MOVE 'MARGINOUT'    TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-MARGINOUT, FSE-MARGINOUT
     END-IF.
 750-ESCRIBE-MARGIN-OUT-E. EXIT.
******************************************************************
*          M A R G E N   D E   V A R I A C I O N   Y   L L A M A D*
******************************************************************
 800-CALCULA-MARGEN-VARIACION SECTION.
     COMPUTE WKS-MARGEN-VARIACION =
             WKS-MTM-VALOR - WKS-COLATERAL-ACTUAL.
 800-CALCULA-MARGEN-VARIACION-E. EXIT.
 810-GENERA-LLAMADA-MARGEN SECTION.
     COMPUTE WKS-TOTAL-REQUERIDO =
             WKS-MARGEN-TOTAL-IM + WKS-MARGEN-VARIACION
     COMPUTE WKS-FALTANTE =
             WKS-TOTAL-REQUERIDO - WKS-COLATERAL-ACTUAL
     IF WKS-FALTANTE > ZEROES
        ADD  1 TO WKS-SEQ-LLAMADA
        MOVE WKS-SEQ-LLAMADA TO WKS-SEQ-LLAMADA-DISP
        MOVE SPACES TO WKS-CALL-ID
        STRING 'MC-' WKS-SEQ-LLAMADA-DISP DELIMITED BY SIZE
               INTO WKS-CALL-ID
        DISPLAY 'TPMARG - LLAMADA DE MARGEN ' WKS-CALL-ID
                 ' POR FALTANTE DE ' WKS-FALTANTE
     ELSE
        DISPLAY 'TPMARG - COLATERAL SUFICIENTE, SIN LLAMADA'
     END-IF.
 810-GENERA-LLAMADA-MARGEN-E. EXIT.
******************************************************************
*     O P T I M I Z A C I O N   D E   C O L A T E R A L            *
******************************************************************
*-->    ORDENAMIENTO POR INSERCION ASCENDENTE POR COSTO. SE
*-->    REPORTAN LOS TRES RENGLONES DE MENOR COSTO COMO CANASTA
*-->    OPTIMA.
 900-OPTIMIZA-COLATERAL SECTION.
     PERFORM 910-ORDENA-UN-RENGLON THRU 910-ORDENA-UN-RENGLON-E
        VARYING WKS-I-COLAT FROM 2 BY 1
        UNTIL WKS-I-COLAT > 6
     DISPLAY 'TPMARG - CANASTA OPTIMA DE COLATERAL (TOP 3):'
     PERFORM 920-MUESTRA-UN-RENGLON THRU 920-MUESTRA-UN-RENGLON-E
        VARYING WKS-I-COLAT FROM 1 BY 1
        UNTIL WKS-I-COLAT > 3.
 900-OPTIMIZA-COLATERAL-E. EXIT.
 910-ORDENA-UN-RENGLON SECTION.
     MOVE WKS-COLAT-TIPO    (WKS-I-COLAT) TO WKS-COLAT-TIPO-AUX
     MOVE WKS-COLAT-COSTO   (WKS-I-COLAT) TO WKS-COLAT-COSTO-AUX
     MOVE WKS-COLAT-HAIRCUT (WKS-I-COLAT) TO WKS-COLAT-HAIRCUT-AUX
     MOVE WKS-I-COLAT TO WKS-J-COLAT
     SUBTRACT 1 FROM WKS-J-COLAT GIVING WKS-K-COLAT
     PERFORM 915-DESPLAZA-UN-RENGLON THRU 915-DESPLAZA-UN-RENGLON-E
        UNTIL WKS-J-COLAT = 1 OR
              WKS-COLAT-COSTO (WKS-K-COLAT) <= WKS-COLAT-COSTO-AUX
     MOVE WKS-COLAT-TIPO-AUX    TO WKS-COLAT-TIPO    (WKS-J-COLAT)
     MOVE WKS-COLAT-COSTO-AUX   TO WKS-COLAT-COSTO   (WKS-J-COLAT)
     MOVE WKS-COLAT-HAIRCUT-AUX TO
          WKS-COLAT-HAIRCUT (WKS-J-COLAT).
 910-ORDENA-UN-RENGLON-E. EXIT.
 915-DESPLAZA-UN-RENGLON SECTION.
     MOVE WKS-COLAT-TIPO    (WKS-K-COLAT) TO
          WKS-COLAT-TIPO    (WKS-J-COLAT)
     MOVE WKS-COLAT-COSTO   (WKS-K-COLAT) TO
          WKS-COLAT-COSTO   (WKS-J-COLAT)
     MOVE WKS-COLAT-HAIRCUT (WKS-K-COLAT) TO
          WKS-COLAT-HAIRCUT (WKS-J-COLAT)
     SUBTRACT 1 FROM WKS-J-COLAT
     SUBTRACT 1 FROM WKS-K-COLAT.
 915-DESPLAZA-UN-RENGLON-E. EXIT.
 920-MUESTRA-UN-RENGLON SECTION.
     DISPLAY '   ' WKS-COLAT-TIPO (WKS-I-COLAT)
             ' COSTO ' WKS-COLAT-COSTO (WKS-I-COLAT)
             ' HAIRCUT ' WKS-COLAT-HAIRCUT (WKS-I-COLAT) '%'.
 920-MUESTRA-UN-RENGLON-E. EXIT.
******************************************************************
*        R E P O R T E   D E   M A R G E N   R E G U L A T O R I O *
******************************************************************
 950-GENERA-REPORTE-MARGEN SECTION.
     GENERATE DETMARG
     TERMINATE REPORTE-MARGEN-REG.
 950-GENERA-REPORTE-MARGEN-E. EXIT.
 990-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES MARGINOUT REPMARG.
 990-CIERRA-ARCHIVOS-E. EXIT.

000100******************************************************************
000200* FECHA       : 14/02/1990                                       *
000300* PROGRAMADOR : J. LOPEZ MEJIA (JLM)                               *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPREGU                                             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : REGULATORIO. DETERMINA LOS REGIMENES APLICABLES   *
000800*             : A CADA TRADE (CFTC/EMIR/MIFIR/ASIC/MAS) CONSUL-   *
000900*             : TANDO LA JURISDICCION DE LAS CONTRAPARTES EN LA   *
001000*             : TABLA DE PARTES, ARMA EL REPORTE PARA CADA UNO,    *
001100*             : VALIDA CONTRA LA TABLA DE CAMPOS OBLIGATORIOS Y    *
001200*             : ENCOLA LOS VALIDOS PARA SU ENVIO AL REPOSITORIO   *
001300*             : DE OPERACIONES (TR).                                *
001400* ARCHIVOS    : TRADES=C, PARTIES=C (TABLA), REG-REPORTS=A         *
001500* ACCION (ES) : D=DETERMINA, G=GENERA, V=VALIDA, Q=ENCOLA, S=SUBMIT*
001600* BPM/RATIONAL: 241209                                             *
001700******************************************************************
001800*------------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                              *
002000*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
002100*  14/02/1990 JLM     241209        VERSION INICIAL - REGLAS DE    *
002200*                                   REPORTABILIDAD CFTC Y EMIR      *
002300*  30/08/1991 PEDR    242110        SE AGREGA REGLA DE MIFIR POR    *
002400*                                   CLASE DE ACTIVO                 *
002500*  12/04/1993 RAMF    242900        SE AGREGAN REGLAS ASIC Y MAS,   *
002600*                                   SE CARGA TABLA DE PARTES PARA   *
002700*                                   RESOLVER JURISDICCION           *
002800*  25/11/1994 JLM     243700        SE AGREGA TABLA DE CAMPOS       *
002900*                                   OBLIGATORIOS POR REGIMEN         *
003000*  08/07/1996 PEDR    244500        SE AGREGA COLA FIFO DE           *
003100*                                   SUBMISION Y DRENADO AL TR        *
003200*  19/10/1998 RAMF    245340        AMPLIACION DE SIGLO (Y2K) EN    *
003300*                                   FECHA DE EJECUCION DE REPORTE   *
003400*  21/01/1999 RAMF    245341        CIERRE DE PRUEBAS Y2K, SIN      *
003500*                                   HALLAZGOS EN ESTE PROGRAMA      *
003600*  14/09/2002 JLM     247100        SE DOCUMENTA MAPA DE CLASE DE   *
003700*                                   ACTIVO A CODIGO REGULATORIO      *
003800*  06/06/2009 PEDR    249200        SE ESTANDARIZA FSE EN APERTURA  *
003900*                                   DE ARCHIVOS                      *
004000*  17/03/2011 RAMF    250115        410 CORRIGE PRUEBA DE PRODUCT-  *
004100*                                   TYPE PARA CFTC: LA COMPARACION   *
004200*                                   POR POSICION FIJA (1:4) NUNCA    *
004300*                                   COINCIDIA PORQUE 'SWAP' SIEMPRE  *
004400*                                   VA COMO SUFIJO; SE REEMPLAZA POR *
004500*                                   OR EXPLICITO DE LOS TRES TIPOS   *
004600*                                   DE PRODUCTO QUE TERMINAN EN SWAP *
004700*  22/11/2016 JLM     256050        SE ESTANDARIZA PERFORM CON THRU  *
004800*                                   EN TODAS LAS SECCIONES Y SE      *
004900*                                   AGREGA WKS-HORA-PROCESO PARA     *
005000*                                   DEJAR EN BITACORA LA HORA DE     *
005100*                                   INICIO DE LA CORRIDA             *
005200*------------------------------------------------------------------*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. TPREGU.
005500 AUTHOR. J. LOPEZ MEJIA.
005600 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
005700 DATE-WRITTEN. 14/02/1990.
005800 DATE-COMPILED.
005900 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS MAYUSCULAS IS 'A' THRU 'Z'
006500     UPSI-0 ACEPTA-RECHAZADOS.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TRADES      ASSIGN TO TRADES
006900                         ORGANIZATION IS LINE SEQUENTIAL
007000                         FILE STATUS  IS FS-TRADES
007100                                         FSE-TRADES.
007200     SELECT PARTIES     ASSIGN TO PARTIES
007300                         ORGANIZATION IS LINE SEQUENTIAL
007400                         FILE STATUS  IS FS-PARTIES
007500                                         FSE-PARTIES.
007600     SELECT REG-REPORTS ASSIGN TO REGREPOR
007700                         ORGANIZATION IS LINE SEQUENTIAL
007800                         FILE STATUS  IS FS-REGREPOR
007900                                         FSE-REGREPOR.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  TRADES.
008300     COPY TRDLAY.
008400 FD  PARTIES.
008500     COPY PTYLAY.
008600 FD  REG-REPORTS.
008700     COPY RPTLAY.
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
009100******************************************************************
009200 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
009300******************************************************************
009400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
009500******************************************************************
009600 01  WKS-FS-STATUS.
009700     02  WKS-STATUS.
009800         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
009900         04  FSE-TRADES.
010000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010300         04  FS-PARTIES             PIC 9(02) VALUE ZEROES.
010400         04  FSE-PARTIES.
010500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010800         04  FS-REGREPOR            PIC 9(02) VALUE ZEROES.
010900         04  FSE-REGREPOR.
011000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011300     02  PROGRAMA                   PIC X(08) VALUE 'TPREGU'.
011400     02  ARCHIVO                    PIC X(08) VALUE SPACES.
011500     02  ACCION                     PIC X(10) VALUE SPACES.
011600     02  LLAVE                      PIC X(32) VALUE SPACES.
011700     02  FILLER                     PIC X(01) VALUE SPACES.
011800******************************************************************
011900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
012000******************************************************************
012100 01  WKS-VARIABLES-TRABAJO.
012200     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
012300         88  FIN-TRADES                       VALUE 1.
012400     02  WKS-FIN-PARTIES            PIC 9(01) VALUE ZEROES.
012500         88  FIN-PARTIES                      VALUE 1.
012600     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
012700     02  WKS-TABLA1-OCCURS          PIC 9(05) COMP VALUE ZEROES.
012800     02  WKS-SEQ-REPORTE            PIC 9(08) COMP VALUE ZEROES.
012900     02  WKS-REPORTES-GENERADOS     PIC 9(07) COMP VALUE ZEROES.
013000     02  WKS-REPORTES-VALIDOS       PIC 9(07) COMP VALUE ZEROES.
013100     02  WKS-REPORTES-RECHAZADOS    PIC 9(07) COMP VALUE ZEROES.
013200     02  WKS-REPORT-ID              PIC X(12) VALUE SPACES.
013300     02  WKS-SEQ-REPORTE-DISP       PIC 9(08) VALUE ZEROES.
013400     02  WKS-CODIGO-ACTIVO          PIC X(05) VALUE SPACES.
013500     02  WKS-UTI-TRABAJO            PIC X(42) VALUE SPACES.
013600     02  WKS-JURISDICCION-COMPRA    PIC X(02) VALUE SPACES.
013700     02  WKS-JURISDICCION-VENDE     PIC X(02) VALUE SPACES.
013800     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
013900     02  FILLER                     PIC X(01) VALUE SPACES.
014000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014100     02  WKS-FC-ANIO                PIC 9(04).
014200     02  WKS-FC-MES                 PIC 9(02).
014300     02  WKS-FC-DIA                 PIC 9(02).
014400 01  WKS-TRADE-FECHA-UTI            PIC X(08) VALUE SPACES.
014500 01  WKS-TRADE-FECHA-UTI-R REDEFINES WKS-TRADE-FECHA-UTI.
014600     02  WKS-UTI-ANIO                PIC X(04).
014700     02  WKS-UTI-MES                 PIC X(02).
014800     02  WKS-UTI-DIA                 PIC X(02).
014900******************************************************************
015000*         TABLA DE CONTRAPARTES CARGADA DE PARTIES.DAT            *
015100******************************************************************
015200 01  WKS-TABLAS.
015300     02  WKS-TABLA-PARTES OCCURS 1 TO 500
015400             DEPENDING ON WKS-TABLA1-OCCURS
015500             ASCENDING KEY WKS-TP-PARTY-ID
015600             INDEXED BY IDX-PARTES.
015700         03  WKS-TP-PARTY-ID        PIC X(20).
015800         03  WKS-TP-PARTY-NAME      PIC X(40).
015900         03  WKS-TP-PARTY-LEI       PIC X(20).
016000         03  WKS-TP-JURISDICCION    PIC X(02).
016100*-->     REGIMENES APLICABLES AL TRADE EN PROCESO (MAX 5)
016200 01  WKS-TABLA-REGIMENES.
016300     02  WKS-REGIMEN-APLICA OCCURS 5 TIMES PIC X(14).
016400     02  WKS-REGIMENES-CANTIDAD      PIC 9(02) COMP VALUE ZEROES.
016500 01  WKS-I-REGIMEN                   PIC 9(02) COMP VALUE ZEROES.
016600*-->     CAMPOS POBLADOS EN EL REPORTE DEL REGIMEN EN PROCESO
016700 01  WKS-TABLA-CAMPOS-POBLADOS.
016800     02  WKS-CAMPO-POBLADO OCCURS 10 TIMES PIC X(24).
016900     02  WKS-CAMPOS-CANTIDAD        PIC 9(02) COMP VALUE ZEROES.
017000 01  WKS-CAMPOS-POBLADOS-R
017100        REDEFINES WKS-TABLA-CAMPOS-POBLADOS.
017200     02  WKS-CAMPOS-POBLADOS-BYTE   PIC X(242).
017300 01  WKS-I-CAMPO                     PIC 9(02) COMP VALUE ZEROES.
017400 01  WKS-CAMPO-ENCONTRADO            PIC 9(01) VALUE ZEROES.
017500     88  CAMPO-ENCONTRADO                     VALUE 1.
017600 01  WKS-VALIDACION-OK               PIC 9(01) VALUE ZEROES.
017700     88  VALIDACION-ES-OK                     VALUE 1.
017800*-->     TABLA DE CAMPOS OBLIGATORIOS POR REGIMEN (27 RENGLONES),
017900*-->     CARGADA EN 110-CARGA-TABLA-OBLIGATORIOS AL INICIO.
018000 01  WKS-TABLA-OBLIGATORIOS.
018100     02  WKS-OBLIG-ENTRADA OCCURS 27 TIMES.
018200         03  WKS-OBLIG-REGIMEN       PIC X(14).
018300         03  WKS-OBLIG-CAMPO         PIC X(24).
018400     02  WKS-I-OBLIG                 PIC 9(03) COMP VALUE ZEROES.
018500*-->     COLA FIFO DE SUBMISION AL REPOSITORIO DE OPERACIONES (TR)
018600 01  WKS-COLA-SUBMISION.
018700     02  WKS-COLA-ENTRADA OCCURS 50 TIMES PIC X(12).
018800     02  WKS-COLA-FRENTE             PIC 9(03) COMP VALUE 1.
018900     02  WKS-COLA-FIN                PIC 9(03) COMP VALUE ZEROES.
019000     02  WKS-COLA-CANTIDAD           PIC 9(03) COMP VALUE ZEROES.
019100 PROCEDURE DIVISION.
019200******************************************************************
019300*               S E C C I O N    P R I N C I P A L               *
019400******************************************************************
019500 000-MAIN SECTION.
019600     ACCEPT WKS-HORA-PROCESO FROM TIME
019700     DISPLAY 'TPREGU - CORRIDA INICIADA HORA : '
019800              WKS-HORA-PROCESO
019900     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
020000     PERFORM 200-CARGA-PARTES
020100        THRU 200-CARGA-PARTES-E       UNTIL FIN-PARTIES
020200     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
020300     PERFORM 400-PROCESA-TRADE
020400        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
020500     PERFORM 800-SUBMIT-TO-TR THRU 800-SUBMIT-TO-TR-E
020600     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
020700     DISPLAY 'TPREGU - TRADES LEIDOS      : ' WKS-TRADES-LEIDOS
020800     DISPLAY 'TPREGU - REPORTES GENERADOS : ' WKS-REPORTES-GENERADOS
020900     DISPLAY 'TPREGU - REPORTES VALIDOS   : ' WKS-REPORTES-VALIDOS
021000     DISPLAY 'TPREGU - REPORTES RECHAZADOS: '
021100              WKS-REPORTES-RECHAZADOS
021200     STOP RUN.
021300 000-MAIN-E. EXIT.
021400 100-APERTURA-ARCHIVOS SECTION.
021500     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021600     PERFORM 110-CARGA-TABLA-OBLIGATORIOS
021700        THRU 110-CARGA-TABLA-OBLIGATORIOS-E
021800     OPEN INPUT  TRADES PARTIES
021900          OUTPUT REG-REPORTS
022000     IF FS-TRADES NOT EQUAL '00'
022100        MOVE 'OPEN'    TO ACCION
022200        MOVE SPACES    TO LLAVE
022300        MOVE 'TRADES'  TO ARCHIVO
022400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                              FS-TRADES, FSE-TRADES
022600     END-IF
022700     IF FS-PARTIES NOT EQUAL '00'
022800        MOVE 'OPEN'    TO ACCION
022900        MOVE SPACES    TO LLAVE
023000        MOVE 'PARTIES' TO ARCHIVO
023100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023200                              FS-PARTIES, FSE-PARTIES
023300     END-IF
023400     IF FS-REGREPOR NOT EQUAL '00'
023500        MOVE 'OPEN'       TO ACCION
023600        MOVE SPACES       TO LLAVE
023700        MOVE 'REGREPOR'   TO ARCHIVO
023800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023900                              FS-REGREPOR, FSE-REGREPOR
024000     END-IF.
024100 100-APERTURA-ARCHIVOS-E. EXIT.
024200******************************************************************
024300*      C A R G A   D E   T A B L A   D E   O B L I G A T O R I O S *
024400******************************************************************
024500 110-CARGA-TABLA-OBLIGATORIOS SECTION.
024600     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (1)
024700     MOVE 'UTI                     ' TO WKS-OBLIG-CAMPO (1)
024800     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (2)
024900     MOVE 'EXECUTIONTIMESTAMP      ' TO WKS-OBLIG-CAMPO (2)
025000     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (3)
025100     MOVE 'PRICE                   ' TO WKS-OBLIG-CAMPO (3)
025200     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (4)
025300     MOVE 'NOTIONAL                ' TO WKS-OBLIG-CAMPO (4)
025400     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (5)
025500     MOVE 'ASSETCLASS              ' TO WKS-OBLIG-CAMPO (5)
025600     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (6)
025700     MOVE 'CLEAREDINDICATOR        ' TO WKS-OBLIG-CAMPO (6)
025800     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (7)
025900     MOVE 'UTI                     ' TO WKS-OBLIG-CAMPO (7)
026000     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (8)
026100     MOVE 'UPI                     ' TO WKS-OBLIG-CAMPO (8)
026200     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (9)
026300     MOVE 'REPORTINGCOUNTERPARTYLEI' TO WKS-OBLIG-CAMPO (9)
026400     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (10)
026500     MOVE 'OTHERCOUNTERPARTYLEI    ' TO WKS-OBLIG-CAMPO (10)
026600     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (11)
026700     MOVE 'EFFECTIVEDATE           ' TO WKS-OBLIG-CAMPO (11)
026800     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (12)
026900     MOVE 'MATURITYDATE            ' TO WKS-OBLIG-CAMPO (12)
027000     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (13)
027100     MOVE 'NOTIONAL                ' TO WKS-OBLIG-CAMPO (13)
027200     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (14)
027300     MOVE 'COLLATERALIZATIONTYPE   ' TO WKS-OBLIG-CAMPO (14)
027400     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (15)
027500     MOVE 'UTI                     ' TO WKS-OBLIG-CAMPO (15)
027600     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (16)
027700     MOVE 'LEI_1                   ' TO WKS-OBLIG-CAMPO (16)
027800     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (17)
027900     MOVE 'LEI_2                   ' TO WKS-OBLIG-CAMPO (17)
028000     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (18)
028100     MOVE 'TRADEDATE               ' TO WKS-OBLIG-CAMPO (18)
028200     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (19)
028300     MOVE 'NOTIONAL                ' TO WKS-OBLIG-CAMPO (19)
028400     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (20)
028500     MOVE 'VALUATION               ' TO WKS-OBLIG-CAMPO (20)
028600     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (21)
028700     MOVE 'COLLATERALPOSTED        ' TO WKS-OBLIG-CAMPO (21)
028800     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (22)
028900     MOVE 'ISIN                    ' TO WKS-OBLIG-CAMPO (22)
029000     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (23)
029100     MOVE 'QUANTITY                ' TO WKS-OBLIG-CAMPO (23)
029200     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (24)
029300     MOVE 'PRICE                   ' TO WKS-OBLIG-CAMPO (24)
029400     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (25)
029500     MOVE 'VENUE                   ' TO WKS-OBLIG-CAMPO (25)
029600     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (26)
029700     MOVE 'BUYERLEI                ' TO WKS-OBLIG-CAMPO (26)
029800     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (27)
029900     MOVE 'SELLERLEI               ' TO WKS-OBLIG-CAMPO (27).
030000 110-CARGA-TABLA-OBLIGATORIOS-E. EXIT.
030100 200-CARGA-PARTES SECTION.
030200     READ PARTIES
030300       AT END
030400          MOVE 1 TO WKS-FIN-PARTIES
030500       NOT AT END
030600          ADD  1 TO WKS-TABLA1-OCCURS
030700          MOVE PTYL-PARTY-ID TO
030800               WKS-TP-PARTY-ID (WKS-TABLA1-OCCURS)
030900          MOVE PTYL-PARTY-NAME TO
031000               WKS-TP-PARTY-NAME (WKS-TABLA1-OCCURS)
031100          MOVE PTYL-PARTY-LEI TO
031200               WKS-TP-PARTY-LEI (WKS-TABLA1-OCCURS)
031300          MOVE PTYL-PARTY-JURISDICTION TO
031400               WKS-TP-JURISDICCION (WKS-TABLA1-OCCURS)
031500     END-READ.
031600 200-CARGA-PARTES-E. EXIT.
031700 300-LEE-TRADE SECTION.
031800     READ TRADES
031900       AT END
032000          MOVE 1 TO WKS-FIN-TRADES
032100       NOT AT END
032200          ADD 1 TO WKS-TRADES-LEIDOS
032300     END-READ.
032400 300-LEE-TRADE-E. EXIT.
032500 400-PROCESA-TRADE SECTION.
032600     PERFORM 410-DETERMINA-REPORTABILIDAD
032700        THRU 410-DETERMINA-REPORTABILIDAD-E
032800     PERFORM 500-PROCESA-REGIMENES THRU 500-PROCESA-REGIMENES-E
032900     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
033000 400-PROCESA-TRADE-E. EXIT.
033100******************************************************************
033200*     D E T E R M I N A C I O N   D E   R E P O R T A B I L I D A D*
033300******************************************************************
033400 410-DETERMINA-REPORTABILIDAD SECTION.
033500     MOVE ZEROES TO WKS-REGIMENES-CANTIDAD
033600     MOVE SPACES TO WKS-JURISDICCION-COMPRA
033700     MOVE SPACES TO WKS-JURISDICCION-VENDE
033800     PERFORM 412-BUSCA-JURISDICCION-COMPRA
033900        THRU 412-BUSCA-JURISDICCION-COMPRA-E
034000     PERFORM 414-BUSCA-JURISDICCION-VENDE
034100        THRU 414-BUSCA-JURISDICCION-VENDE-E
034200     IF (WKS-JURISDICCION-COMPRA = 'US'
034300         OR WKS-JURISDICCION-VENDE = 'US')
034400        AND (TRDL-PRODUCT-TYPE = 'InterestRateSwap'
034500             OR TRDL-PRODUCT-TYPE = 'CreditDefaultSwap'
034600             OR TRDL-PRODUCT-TYPE = 'CommoditySwap')
034700        ADD  1 TO WKS-REGIMENES-CANTIDAD
034800        MOVE 'CFTC_PART_43  ' TO
034900             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
035000        ADD  1 TO WKS-REGIMENES-CANTIDAD
035100        MOVE 'CFTC_PART_45  ' TO
035200             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
035300     END-IF
035400     IF WKS-JURISDICCION-COMPRA (1:2) = 'EU'
035500        OR WKS-JURISDICCION-VENDE (1:2) = 'EU'
035600        ADD  1 TO WKS-REGIMENES-CANTIDAD
035700        MOVE 'EMIR          ' TO
035800             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
035900     END-IF
036000     IF TRDL-ASSET-CLASS (1:6) = 'Equity'
036100        OR TRDL-ASSET-CLASS (1:6) = 'Credit'
036200        ADD  1 TO WKS-REGIMENES-CANTIDAD
036300        MOVE 'MIFIR         ' TO
036400             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
036500     END-IF
036600     IF WKS-JURISDICCION-COMPRA = 'AU'
036700        OR WKS-JURISDICCION-VENDE = 'AU'
036800        ADD  1 TO WKS-REGIMENES-CANTIDAD
036900        MOVE 'ASIC          ' TO
037000             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
037100     END-IF
037200     IF WKS-JURISDICCION-COMPRA = 'SG'
037300        OR WKS-JURISDICCION-VENDE = 'SG'
037400        ADD  1 TO WKS-REGIMENES-CANTIDAD
037500        MOVE 'MAS           ' TO
037600             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
037700     END-IF.
037800 410-DETERMINA-REPORTABILIDAD-E. EXIT.
037900 412-BUSCA-JURISDICCION-COMPRA SECTION.
038000     SET IDX-PARTES TO 1
038100     SEARCH ALL WKS-TABLA-PARTES
038200        AT END
038300           DISPLAY 'TPREGU - CONTRAPARTE COMPRADORA NO HALLADA: '
038400                    TRDL-BUYER-PARTY-ID
038500        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-BUYER-PARTY-ID
038600           MOVE WKS-TP-JURISDICCION (IDX-PARTES) TO
038700                WKS-JURISDICCION-COMPRA
038800     END-SEARCH.
038900 412-BUSCA-JURISDICCION-COMPRA-E. EXIT.
039000 414-BUSCA-JURISDICCION-VENDE SECTION.
039100     SET IDX-PARTES TO 1
039200     SEARCH ALL WKS-TABLA-PARTES
039300        AT END
039400           DISPLAY 'TPREGU - CONTRAPARTE VENDEDORA NO HALLADA: '
039500                    TRDL-SELLER-PARTY-ID
039600        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-SELLER-PARTY-ID
039700           MOVE WKS-TP-JURISDICCION (IDX-PARTES) TO
039800                WKS-JURISDICCION-VENDE
039900     END-SEARCH.
040000 414-BUSCA-JURISDICCION-VENDE-E. EXIT.
040100 500-PROCESA-REGIMENES SECTION.
040200     PERFORM 510-PROCESA-UN-REGIMEN THRU 510-PROCESA-UN-REGIMEN-E
040300        VARYING WKS-I-REGIMEN FROM 1 BY 1
040400        UNTIL WKS-I-REGIMEN > WKS-REGIMENES-CANTIDAD.
040500 500-PROCESA-REGIMENES-E. EXIT.
040600 510-PROCESA-UN-REGIMEN SECTION.
040700     PERFORM 520-GENERA-REPORTE THRU 520-GENERA-REPORTE-E
040800     PERFORM 600-VALIDA-REPORTE THRU 600-VALIDA-REPORTE-E
040900     PERFORM 700-ENCOLA-SUBMISION THRU 700-ENCOLA-SUBMISION-E
041000     ADD 1 TO WKS-REPORTES-GENERADOS.
041100 510-PROCESA-UN-REGIMEN-E. EXIT.
041200******************************************************************
041300*               A R M A D O   D E L   R E P O R T E                *
041400******************************************************************
041500 520-GENERA-REPORTE SECTION.
041600     ADD  1 TO WKS-SEQ-REPORTE
041700     MOVE WKS-SEQ-REPORTE TO WKS-SEQ-REPORTE-DISP
041800     MOVE SPACES TO WKS-REPORT-ID
041900     STRING 'RPT-' WKS-SEQ-REPORTE-DISP DELIMITED BY SIZE
042000            INTO WKS-REPORT-ID
042100     MOVE TRDL-TRADE-DATE TO WKS-TRADE-FECHA-UTI
042200     MOVE SPACES TO WKS-UTI-TRABAJO
042300     STRING TRDL-BUYER-PARTY-ID  DELIMITED BY SPACE
042400            ':'                  DELIMITED BY SIZE
042500            WKS-TRADE-FECHA-UTI  DELIMITED BY SIZE
042600            '-'                  DELIMITED BY SIZE
042700            WKS-REPORT-ID        DELIMITED BY SIZE
042800            INTO WKS-UTI-TRABAJO
042900     MOVE ZEROES TO WKS-CAMPOS-CANTIDAD
043000     ADD  1 TO WKS-CAMPOS-CANTIDAD
043100     MOVE 'UTI                     ' TO
043200          WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
043300     MOVE WKS-REPORT-ID           TO RPTL-REPORT-ID
043400     MOVE TRDL-TRADE-ID           TO RPTL-TRADE-ID
043500     MOVE WKS-REGIMEN-APLICA (WKS-I-REGIMEN) TO RPTL-REGIME-CODE
043600     MOVE WKS-UTI-TRABAJO         TO RPTL-UTI
043700     PERFORM 530-POBLAR-CAMPOS-REGIMEN THRU 530-POBLAR-CAMPOS-REGIMEN-E.
043800 520-GENERA-REPORTE-E. EXIT.
043900*-->    CAMPOS ADICIONALES POR REGIMEN, PER DISENO: CFTC_PART_43
044000*-->    AGREGA TIMESTAMP/CLASE-MAPEADA/INDICADOR-COMPENSADO;
044100*-->    CFTC_PART_45 AGREGA UPI/AMBAS LEI/FECHA EFECTIVA/TIPO
044200*-->    COLATERALIZACION; EMIR AGREGA AMBAS LEI Y VALUACION
044300*-->    PLACEHOLDER EN CERO. MIFIR NO AGREGA CAMPOS ADICIONALES
044400*-->    EN ESTE PROGRAMA (SOLO UTI), POR LO QUE SU VALIDACION
044500*-->    SIEMPRE RESULTA EN RECHAZO - ASI SE COMPORTA EL FUENTE.
044600 530-POBLAR-CAMPOS-REGIMEN SECTION.
044700     EVALUATE WKS-REGIMEN-APLICA (WKS-I-REGIMEN)
044800        WHEN 'CFTC_PART_43  '
044900           PERFORM 540-MAPEA-CLASE-ACTIVO THRU 540-MAPEA-CLASE-ACTIVO-E
045000           ADD 1 TO WKS-CAMPOS-CANTIDAD
045100           MOVE 'EXECUTIONTIMESTAMP      ' TO
045200                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
045300           ADD 1 TO WKS-CAMPOS-CANTIDAD
045400           MOVE 'ASSETCLASS              ' TO
045500                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
045600           ADD 1 TO WKS-CAMPOS-CANTIDAD
045700           MOVE 'CLEAREDINDICATOR        ' TO
045800                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
045900           DISPLAY 'TPREGU - CLASE DE ACTIVO MAPEADA: '
046000                    WKS-CODIGO-ACTIVO
046100        WHEN 'CFTC_PART_45  '
046200           ADD 1 TO WKS-CAMPOS-CANTIDAD
046300           MOVE 'UPI                     ' TO
046400                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
046500           ADD 1 TO WKS-CAMPOS-CANTIDAD
046600           MOVE 'REPORTINGCOUNTERPARTYLEI' TO
046700                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
046800           ADD 1 TO WKS-CAMPOS-CANTIDAD
046900           MOVE 'OTHERCOUNTERPARTYLEI    ' TO
047000                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
047100           ADD 1 TO WKS-CAMPOS-CANTIDAD
047200           MOVE 'EFFECTIVEDATE           ' TO
047300                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
047400           ADD 1 TO WKS-CAMPOS-CANTIDAD
047500           MOVE 'COLLATERALIZATIONTYPE   ' TO
047600                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
047700        WHEN 'EMIR          '
047800           ADD 1 TO WKS-CAMPOS-CANTIDAD
047900           MOVE 'LEI_1                   ' TO
048000                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
048100           ADD 1 TO WKS-CAMPOS-CANTIDAD
048200           MOVE 'LEI_2                   ' TO
048300                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
048400           ADD 1 TO WKS-CAMPOS-CANTIDAD
048500           MOVE 'VALUATION               ' TO
048600                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
048700        WHEN OTHER
048800           CONTINUE
048900     END-EVALUATE.
049000 530-POBLAR-CAMPOS-REGIMEN-E. EXIT.
049100 540-MAPEA-CLASE-ACTIVO SECTION.
049200     EVALUATE TRUE
049300        WHEN TRDL-ASSET-CLASS (1:12) = 'InterestRate'
049400           MOVE 'IR   ' TO WKS-CODIGO-ACTIVO
049500        WHEN TRDL-ASSET-CLASS (1:15) = 'ForeignExchange'
049600           MOVE 'FX   ' TO WKS-CODIGO-ACTIVO
049700        WHEN TRDL-ASSET-CLASS (1:6)  = 'Credit'
049800           MOVE 'CRED ' TO WKS-CODIGO-ACTIVO
049900        WHEN TRDL-ASSET-CLASS (1:6)  = 'Equity'
050000           MOVE 'EQ   ' TO WKS-CODIGO-ACTIVO
050100        WHEN TRDL-ASSET-CLASS (1:9)  = 'Commodity'
050200           MOVE 'CO   ' TO WKS-CODIGO-ACTIVO
050300        WHEN OTHER
050400           MOVE 'Other' TO WKS-CODIGO-ACTIVO
050500     END-EVALUATE.
050600 540-MAPEA-CLASE-ACTIVO-E. EXIT.
050700******************************************************************
050800*            V A L I D A C I O N   D E L   R E P O R T E           *
050900******************************************************************
051000 600-VALIDA-REPORTE SECTION.
051100     MOVE 1 TO WKS-VALIDACION-OK
051200     PERFORM 610-VALIDA-UN-RENGLON-TABLA
051300        THRU 610-VALIDA-UN-RENGLON-TABLA-E
051400        VARYING WKS-I-OBLIG FROM 1 BY 1
051500        UNTIL WKS-I-OBLIG > 27
051600     IF VALIDACION-ES-OK
051700        MOVE 'Y' TO RPTL-VALID-FLAG
051800        ADD  1   TO WKS-REPORTES-VALIDOS
051900     ELSE
052000        MOVE 'N' TO RPTL-VALID-FLAG
052100        ADD  1   TO WKS-REPORTES-RECHAZADOS
052200     END-IF
052300     WRITE REG-RPTLAY
052400     IF FS-REGREPOR NOT EQUAL '00'
052500        MOVE 'WRITE'     TO ACCION
052600        MOVE RPTL-REPORT-ID TO LLAVE (1:12)
052700        MOVE 'REGREPOR'  TO ARCHIVO
052800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052900                              FS-REGREPOR, FSE-REGREPOR
053000     END-IF.
053100 600-VALIDA-REPORTE-E. EXIT.
053200 610-VALIDA-UN-RENGLON-TABLA SECTION.
053300     IF WKS-OBLIG-REGIMEN (WKS-I-OBLIG) =
053400        WKS-REGIMEN-APLICA (WKS-I-REGIMEN)
053500        MOVE ZEROES TO WKS-CAMPO-ENCONTRADO
053600        PERFORM 620-BUSCA-CAMPO-POBLADO THRU 620-BUSCA-CAMPO-POBLADO-E
053700           VARYING WKS-I-CAMPO FROM 1 BY 1
053800           UNTIL WKS-I-CAMPO > WKS-CAMPOS-CANTIDAD
053900              OR CAMPO-ENCONTRADO
054000        IF NOT CAMPO-ENCONTRADO
054100           MOVE ZEROES TO WKS-VALIDACION-OK
054200        END-IF
054300     END-IF.
054400 610-VALIDA-UN-RENGLON-TABLA-E. EXIT.
054500 620-BUSCA-CAMPO-POBLADO SECTION.
054600     IF WKS-CAMPO-POBLADO (WKS-I-CAMPO) =
054700        WKS-OBLIG-CAMPO (WKS-I-OBLIG)
054800        MOVE 1 TO WKS-CAMPO-ENCONTRADO
054900     END-IF.
055000 620-BUSCA-CAMPO-POBLADO-E. EXIT.
055100******************************************************************
055200*      E N C O L A D O   F I F O   D E   S U B M I S I O N         *
055300******************************************************************
055400 700-ENCOLA-SUBMISION SECTION.
055500     IF RPTL-ES-VALIDO
055600        IF WKS-COLA-CANTIDAD < 50
055700           ADD  1 TO WKS-COLA-FIN
055800           IF WKS-COLA-FIN > 50
055900              MOVE 1 TO WKS-COLA-FIN
056000           END-IF
056100           MOVE RPTL-REPORT-ID TO WKS-COLA-ENTRADA (WKS-COLA-FIN)
056200           ADD  1 TO WKS-COLA-CANTIDAD
056300        ELSE
056400           DISPLAY 'TPREGU - COLA DE SUBMISION LLENA, REPORTE '
056500                    RPTL-REPORT-ID ' NO ENCOLADO'
056600        END-IF
056700     ELSE
056800        DISPLAY 'TPREGU - REPORTE ' RPTL-REPORT-ID
056900                 ' RECHAZADO POR VALIDACION, NO SE ENCOLA'
057000     END-IF.
057100 700-ENCOLA-SUBMISION-E. EXIT.
057200******************************************************************
057300*       D R E N A D O   D E   C O L A   Y   S U B M I S I O N      *
057400******************************************************************
057500 800-SUBMIT-TO-TR SECTION.
057600     PERFORM 810-SUBMIT-UN-REPORTE THRU 810-SUBMIT-UN-REPORTE-E
057700        UNTIL WKS-COLA-CANTIDAD = ZEROES.
057800 800-SUBMIT-TO-TR-E. EXIT.
057900 810-SUBMIT-UN-REPORTE SECTION.
058000     DISPLAY 'TPREGU - REPORTE SUBMITIDO AL TR: '
058100              WKS-COLA-ENTRADA (WKS-COLA-FRENTE)
058200     ADD  1 TO WKS-COLA-FRENTE
058300     IF WKS-COLA-FRENTE > 50
058400        MOVE 1 TO WKS-COLA-FRENTE
058500     END-IF
058600     SUBTRACT 1 FROM WKS-COLA-CANTIDAD.
058700 810-SUBMIT-UN-REPORTE-E. EXIT.
058800 900-CIERRA-ARCHIVOS SECTION.
058900     CLOSE TRADES PARTIES REG-REPORTS.
059000 900-CIERRA-ARCHIVOS-E. EXIT.

*****************************************************************
* COPY        : POSLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DE POSICION NETA POR CONTRAPARTE Y CLASE *
*             : DE ACTIVO. SE MANTIENE COMO TABLA WKS-TABLA-POS *
*             : (SEARCH ALL) DENTRO DE TPLEDG Y SE VUELCA A     *
*             : POSITIONS.DAT AL FINALIZAR EL PROCESO.          *
*             : LONGITUD REAL 89 (EL ANCHO DE POSL-POSITION-KEY *
*             : DADO POR LA ESPECIFICACION YA EXCEDE LOS 67     *
*             : SUGERIDOS; SE RESPETA EL PIC X(41) TAL CUAL).   *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 02/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  02/03/2019 PEDR    228866        VERSION INICIAL              *
*----------------------------------------------------------------*
 01  REG-POSLAY.
     05  POSL-POSITION-KEY          PIC X(41).
     05  POSL-PARTY-ID              PIC X(20).
     05  POSL-ASSET-CLASS           PIC X(16).
     05  POSL-QUANTITY              PIC S9(09)    COMP-3.
     05  POSL-AVG-PRICE             PIC S9(09)V99 COMP-3.
     05  FILLER                     PIC X(01).

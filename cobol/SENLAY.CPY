000100*****************************************************************
000200* COPY        : SENLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : RENGLON DE SENSIBILIDAD DE RIESGO (DELTA/VEGA/  *
000500*             : CURVATURA) POR CUBETA, USADO COMO 03-RENGLON    *
000600*             : DE LA TABLA WKS-TABLA-SENSIB DENTRO DE TPMARG.  *
000700* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 07/03/2019    *
000800*****************************************************************
000900*----------------------------------------------------------------*
001000* BITACORA DE CAMBIOS                                            *
001100*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001200*  07/03/2019 PEDR    252009        VERSION INICIAL              *
001300*  22/10/2019 RAMF    250015        SE BAJA DE NIVEL 01 A 03 Y   *
001400*                     SE RENOMBRA A WSEN- PARA ANIDARSE EN LA    *
001500*                     TABLA OCCURS DE TPMARG                    *
001600*----------------------------------------------------------------*
001700 03  WSEN-SENSIB.
001800     05  WSEN-SENS-TYPE             PIC X(10).
001900         88  WSEN-TP-DELTA               VALUE 'DELTA'.
002000         88  WSEN-TP-VEGA                VALUE 'VEGA'.
002100         88  WSEN-TP-CURVATURE           VALUE 'CURVATURE'.
002200     05  WSEN-RISK-BUCKET           PIC X(24).
002300     05  WSEN-SENS-VALUE            PIC S9(11)V99 COMP-3.
002400     05  FILLER                     PIC X(03).

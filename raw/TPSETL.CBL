******************************************************************
* FECHA       : 08/01/1990                                       *
* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPSETL                                             *
* TIPO        : BATCH                                             *
* DESCRIPCION : LIQUIDACION. PROYECTA FLUJOS DE EFECTIVO POR       *
*             : TRADE, CALCULA NETEO POR MONEDA/ESTADO, ARMA EL   *
*             : MENSAJE SWIFT MT103, PROPONE LA INSTRUCCION DE     *
*             : LIQUIDACION (STATUS PENDING) Y LE DA SEGUIMIENTO   *
*             : DE ESTADO (SETTLED/FAILED) CON MANEJO DE FALLOS.   *
*             : EMITE EL REPORTE DE LIQUIDACION AL FINAL.          *
* ARCHIVOS    : TRADES=C, SETTLEMENTS=A                           *
* ACCION (ES) : P=PROYECTA, N=NETEO, S=SWIFT, L=PROPONE, E=ESTADO  *
* BPM/RATIONAL: 241208                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  08/01/1990 PEDR    241208        VERSION INICIAL - PROYECCION   *
*                                   DE FLUJOS Y PROPUESTA DE        *
*                                   LIQUIDACION                     *
*  17/06/1991 RAMF    242330        SE AGREGA ARMADO DE MENSAJE     *
*                                   SWIFT MT103                     *
*  22/01/1993 JLM     242960        SE AGREGA TABLA DE NETEO POR    *
*                                   MONEDA Y ESTADO                 *
*  09/09/1994 PEDR    243610        SE AGREGA MANEJO DE FALLOS CON  *
*                                   CICLO DE 4 MOTIVOS FIJOS         *
*  03/03/1996 RAMF    244460        SE ESTANDARIZA LLAMADA A        *
*                                   DEBD1R00 EN TODOS LOS ARCHIVOS  *
*  27/10/1998 JLM     245350        AMPLIACION DE SIGLO (Y2K) EN    *
*                                   FECHAS DE VENCIMIENTO DE CUPON  *
*  15/02/1999 JLM     245360        CIERRE DE PRUEBAS Y2K, SIN      *
*                                   HALLAZGOS EN ESTE PROGRAMA      *
*  11/07/2001 PEDR    246710        SE AGREGA REPORTE DE LIQUIDA-   *
*                                   CION (REPORT WRITER)            *
*  19/05/2006 RAMF    248640        SE DOCUMENTAN MONTOS FIJOS DE   *
*                                   PRIMA Y CUPON, SIN CAMBIO        *
*  23/09/2013 JLM     250680        710 SEPARA EL CICLO DE PENDING: *
*                                   DE LOS TRADES QUE NO FALLAN, UNO*
*                                   DE CADA TRES QUEDA PENDIENTE EN  *
*                                   ESTA CORRIDA EN LUGAR DE LIQUI- *
*                                   DAR SIEMPRE; CORRIGE CONTADOR    *
*                                   WKS-TOTAL-PENDING DEL REPORTE    *
*  21/11/2016 RAMF    256040        SE ESTANDARIZA PERFORM CON THRU  *
*                                   EN TODAS LAS SECCIONES Y SE      *
*                                   AGREGA WKS-HORA-PROCESO PARA     *
*                                   DEJAR EN BITACORA LA HORA DE     *
*                                   INICIO DE LA CORRIDA             *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPSETL.
 AUTHOR. ERICK RAMIREZ.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 08/01/1990.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS IS 'A' THRU 'Z'
     UPSI-0 ACEPTA-FALLOS.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES      ASSIGN TO TRADES
                         ORGANIZATION IS LINE SEQUENTIAL
                         FILE STATUS  IS FS-TRADES
                                         FSE-TRADES.
     SELECT SETTLEMENTS ASSIGN TO SETTLEMENTS
                         ORGANIZATION IS LINE SEQUENTIAL
                         FILE STATUS  IS FS-SETTLEMENTS
                                         FSE-SETTLEMENTS.
     SELECT REPLIQ       ASSIGN TO SYS010
                         FILE STATUS IS FS-REPLIQ.
 DATA DIVISION.
 FILE SECTION.
 FD  TRADES.
     COPY TRDLAY.
 FD  SETTLEMENTS.
     COPY SETLAY.
 FD  REPLIQ
     REPORT IS REPORTE-LIQUIDACION.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-SETTLEMENTS         PIC 9(02) VALUE ZEROES.
         04  FSE-SETTLEMENTS.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
     02  FS-REPLIQ                  PIC 9(02) VALUE ZEROES.
     02  PROGRAMA                   PIC X(08) VALUE 'TPSETL'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-SEQ-INSTRUCCION        PIC 9(08) COMP VALUE ZEROES.
     02  WKS-SEQ-FALLO              PIC 9(02) COMP VALUE ZEROES.
     02  WKS-TOTAL-INSTRUCCIONES    PIC 9(07) COMP VALUE ZEROES.
     02  WKS-TOTAL-PENDING          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-TOTAL-SETTLED          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-TOTAL-FAILED           PIC 9(07) COMP VALUE ZEROES.
     02  WKS-INSTRUCTION-ID         PIC X(12) VALUE SPACES.
     02  WKS-SWIFT-MSG              PIC X(80) VALUE SPACES.
     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
     02  FILLER                     PIC X(01) VALUE SPACES.
 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
     02  WKS-FC-ANIO                PIC 9(04).
     02  WKS-FC-MES                 PIC 9(02).
     02  WKS-FC-DIA                 PIC 9(02).
*-->     FLUJOS PROYECTADOS (1 PRIMA + 4 CUPONES) POR TRADE
 01  WKS-TABLA-FLUJOS.
     02  WKS-FLUJO OCCURS 5 TIMES.
         COPY CSHLAY.
 01  WKS-TABLA-FLUJOS-R REDEFINES WKS-TABLA-FLUJOS.
     02  WKS-FLUJO-BYTE             PIC X(165).
 01  WKS-MESES-PLAZO-TABLA.
     02  WKS-MESES-PLAZO OCCURS 5 TIMES PIC 9(02).
 01  WKS-TOTAL-MESES                PIC 9(06) COMP VALUE ZEROES.
 01  WKS-FLUJO-YYYY                 PIC 9(04) VALUE ZEROES.
 01  WKS-FLUJO-MM                   PIC 9(02) VALUE ZEROES.
 01  WKS-I-FLUJO                    PIC 9(02) COMP VALUE ZEROES.
*-->     NETEO POR MONEDA Y ESTADO (5 MONEDAS X 3 ESTADOS)
 01  WKS-TABLA-NETEO.
     02  WKS-NETEO-ENTRADA OCCURS 15 TIMES.
         03  WKS-NETEO-MONEDA       PIC X(03).
         03  WKS-NETEO-ESTADO       PIC X(10).
         03  WKS-NETEO-MONTO        PIC S9(11)V99 COMP-3.
     02  WKS-NETEO-OCUPADAS         PIC 9(03) COMP VALUE ZEROES.
 01  WKS-I-NETEO                    PIC 9(03) COMP VALUE ZEROES.
 01  WKS-NETEO-ENCONTRADA           PIC 9(01) VALUE ZEROES.
     88  NETEO-ENCONTRADA                     VALUE 1.
 01  WKS-SEQ-INSTRUCCION-DISP       PIC 9(08) VALUE ZEROES.
*-->     MOTIVOS FIJOS DE FALLO, CICLADOS DETERMINISTICAMENTE
*-->     POR EL RESIDUO MODULO 4 DEL CONTADOR DE TRADES LEIDOS.
 01  WKS-TABLA-MOTIVOS-TXT.
     02  FILLER PIC X(80) VALUE
         'INSUFFICIENT FUNDS      COUNTERPARTY REJECT    '.
 01  WKS-TABLA-MOTIVOS-TXT2.
     02  FILLER PIC X(40) VALUE
         'CUTOFF MISSED           INVALID SSI      '.
 01  WKS-TABLA-MOTIVOS-R REDEFINES WKS-TABLA-MOTIVOS-TXT.
     02  WKS-MOTIVO-1               PIC X(25).
     02  WKS-MOTIVO-2               PIC X(25).
     02  FILLER                     PIC X(30).
 01  WKS-TABLA-MOTIVOS2-R REDEFINES WKS-TABLA-MOTIVOS-TXT2.
     02  WKS-MOTIVO-3               PIC X(25).
     02  WKS-MOTIVO-4               PIC X(15).
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPSETL - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 800-GENERA-REPORTE-LIQUIDACION
        THRU 800-GENERA-REPORTE-LIQUIDACION-E
     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
     DISPLAY 'TPSETL - TRADES LEIDOS      : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPSETL - TOTAL INSTRUCCIONES: '
              WKS-TOTAL-INSTRUCCIONES
     STOP RUN.
 000-MAIN-E. EXIT.
 100-APERTURA-ARCHIVOS SECTION.
     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
     OPEN INPUT  TRADES
          OUTPUT SETTLEMENTS
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF
     IF FS-SETTLEMENTS NOT EQUAL '00'
        MOVE 'OPEN'       TO ACCION
        MOVE SPACES       TO LLAVE
        MOVE 'SETTLEMNT'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-SETTLEMENTS, FSE-SETTLEMENTS
     END-IF
     INITIATE REPORTE-LIQUIDACION.
 100-APERTURA-ARCHIVOS-E. EXIT.
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
 400-PROCESA-TRADE SECTION.
     PERFORM 410-PROYECTA-FLUJOS THRU 410-PROYECTA-FLUJOS-E
     PERFORM 500-CALCULA-NETEO THRU 500-CALCULA-NETEO-E
     PERFORM 600-GENERA-SWIFT THRU 600-GENERA-SWIFT-E
     PERFORM 700-PROPONE-LIQUIDACION THRU 700-PROPONE-LIQUIDACION-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
******************************************************************
*          P R O Y E C C I O N   D E   F L U J O S                *
******************************************************************
*-->    REGLA: 1 PRIMA DE 100,000.00 A HOY+2 DIAS Y 4 CUPONES DE
*-->    25,000.00 A HOY+6/12/18/24 MESES. MONTOS FIJOS, NO SE
*-->    DERIVAN DEL NOTIONAL EN ESTE PROGRAMA.
 410-PROYECTA-FLUJOS SECTION.
     MOVE 'PREMIUM   '  TO CSHL-CASHFLOW-TYPE (1)
     MOVE 100000.00     TO CSHL-AMOUNT        (1)
     MOVE 0              TO WKS-MESES-PLAZO    (1)
     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (2)
     MOVE 25000.00      TO CSHL-AMOUNT        (2)
     MOVE 6              TO WKS-MESES-PLAZO    (2)
     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (3)
     MOVE 25000.00      TO CSHL-AMOUNT        (3)
     MOVE 12             TO WKS-MESES-PLAZO    (3)
     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (4)
     MOVE 25000.00      TO CSHL-AMOUNT        (4)
     MOVE 18             TO WKS-MESES-PLAZO    (4)
     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (5)
     MOVE 25000.00      TO CSHL-AMOUNT        (5)
     MOVE 24             TO WKS-MESES-PLAZO    (5)
     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (1)
     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (2)
     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (3)
     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (4)
     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (5)
     PERFORM 415-CALCULA-FECHA-PAGO THRU 415-CALCULA-FECHA-PAGO-E
        VARYING WKS-I-FLUJO FROM 1 BY 1
        UNTIL WKS-I-FLUJO > 5
     DISPLAY 'TPSETL - FLUJOS PROYECTADOS PARA TRADE '
              TRDL-TRADE-ID ' - 1 PRIMA Y 4 CUPONES'.
 410-PROYECTA-FLUJOS-E. EXIT.
*-->    CALCULA AAAAMMDD DEL PAGO SUMANDO EL PLAZO EN MESES A LA
*-->    FECHA DE NEGOCIACION DEL TRADE. EL DIA SE DEJA SIN CAMBIO
*-->    (SIMPLIFICACION - NO HAY ARITMETICA DE DIAS EN ESTE SISTEMA).
 415-CALCULA-FECHA-PAGO SECTION.
     COMPUTE WKS-TOTAL-MESES =
             (TRDL-TRADE-YYYY * 12 + TRDL-TRADE-MM - 1) +
             WKS-MESES-PLAZO (WKS-I-FLUJO)
     COMPUTE WKS-FLUJO-YYYY = WKS-TOTAL-MESES / 12
     COMPUTE WKS-FLUJO-MM =
             WKS-TOTAL-MESES - (WKS-FLUJO-YYYY * 12) + 1
     MOVE SPACES TO CSHL-PAYMENT-DATE (WKS-I-FLUJO)
     STRING WKS-FLUJO-YYYY        DELIMITED BY SIZE
            WKS-FLUJO-MM          DELIMITED BY SIZE
            TRDL-TRADE-DD         DELIMITED BY SIZE
            INTO CSHL-PAYMENT-DATE (WKS-I-FLUJO).
 415-CALCULA-FECHA-PAGO-E. EXIT.
******************************************************************
*           C A L C U L O   D E   N E T E O                       *
******************************************************************
*-->    AGRUPA POR MONEDA + ESTADO (PENDING) Y ACUMULA EL MONTO.
*-->    BUSQUEDA LINEAL (LA TABLA SE VA LLENANDO EN LA MISMA
*-->    CORRIDA, NO ESTA PRECARGADA NI ORDENADA, POR LO QUE NO
*-->    PROCEDE SEARCH ALL). SOLO SE DEJA REGISTRO EN BITACORA.
 500-CALCULA-NETEO SECTION.
     MOVE ZEROES TO WKS-NETEO-ENCONTRADA
     MOVE ZEROES TO WKS-I-NETEO
     PERFORM 510-BUSCA-RENGLON-NETEO THRU 510-BUSCA-RENGLON-NETEO-E
        VARYING WKS-I-NETEO FROM 1 BY 1
        UNTIL WKS-I-NETEO > WKS-NETEO-OCUPADAS
           OR NETEO-ENCONTRADA
     IF NOT NETEO-ENCONTRADA
        ADD  1 TO WKS-NETEO-OCUPADAS
        MOVE TRDL-CURRENCY-CODE    TO
             WKS-NETEO-MONEDA (WKS-NETEO-OCUPADAS)
        MOVE 'PENDING   '          TO
             WKS-NETEO-ESTADO (WKS-NETEO-OCUPADAS)
        MOVE 100000.00             TO
             WKS-NETEO-MONTO (WKS-NETEO-OCUPADAS)
     END-IF
     DISPLAY 'TPSETL - NETEO ACTUALIZADO PARA MONEDA '
              TRDL-CURRENCY-CODE ' ESTADO PENDING'.
 500-CALCULA-NETEO-E. EXIT.
 510-BUSCA-RENGLON-NETEO SECTION.
     IF WKS-NETEO-MONEDA (WKS-I-NETEO) = TRDL-CURRENCY-CODE
        AND WKS-NETEO-ESTADO (WKS-I-NETEO) = 'PENDING   '
        ADD 100000.00 TO WKS-NETEO-MONTO (WKS-I-NETEO)
        MOVE 1 TO WKS-NETEO-ENCONTRADA
     END-IF.
 510-BUSCA-RENGLON-NETEO-E. EXIT.
******************************************************************
*         A R M A D O   D E   M E N S A J E   S W I F T            *
******************************************************************
 600-GENERA-SWIFT SECTION.
     ADD  1 TO WKS-SEQ-INSTRUCCION
     MOVE WKS-SEQ-INSTRUCCION TO WKS-SEQ-INSTRUCCION-DISP
     MOVE SPACES TO WKS-INSTRUCTION-ID
     STRING 'SI-' WKS-SEQ-INSTRUCCION-DISP DELIMITED BY SIZE
            INTO WKS-INSTRUCTION-ID
     MOVE SPACES TO WKS-SWIFT-MSG
     STRING '{1:MT103}{20:' DELIMITED BY SIZE
            WKS-INSTRUCTION-ID DELIMITED BY SIZE
            '}{32A:'          DELIMITED BY SIZE
            TRDL-CURRENCY-CODE DELIMITED BY SIZE
            '100000,00}'      DELIMITED BY SIZE
            INTO WKS-SWIFT-MSG.
 600-GENERA-SWIFT-E. EXIT.
******************************************************************
*        P R O P U E S T A   D E   L I Q U I D A C I O N           *
******************************************************************
 700-PROPONE-LIQUIDACION SECTION.
     MOVE WKS-INSTRUCTION-ID   TO SETL-INSTRUCTION-ID
     MOVE TRDL-TRADE-ID        TO SETL-TRADE-ID
     MOVE WKS-FECHA-CORRIDA    TO SETL-SETTLEMENT-DATE
     MOVE 100000.00            TO SETL-AMOUNT
     MOVE TRDL-CURRENCY-CODE   TO SETL-CURRENCY-CODE
     MOVE 'PENDING   '         TO SETL-STATUS
     DISPLAY 'TPSETL - INSTRUCCION ' WKS-INSTRUCTION-ID
              ' ENVIADA A RAILES DE PAGO: ' WKS-SWIFT-MSG
     PERFORM 710-ACTUALIZA-ESTADO THRU 710-ACTUALIZA-ESTADO-E
     WRITE REG-SETLAY
     IF FS-SETTLEMENTS NOT EQUAL '00'
        MOVE 'WRITE'        TO ACCION
        MOVE SETL-INSTRUCTION-ID TO LLAVE (1:12)
        MOVE 'SETTLEMNT'    TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-SETTLEMENTS, FSE-SETTLEMENTS
     END-IF
     ADD 1 TO WKS-TOTAL-INSTRUCCIONES.
 700-PROPONE-LIQUIDACION-E. EXIT.
******************************************************************
*        S E G U I M I E N T O   D E   E S T A D O                 *
******************************************************************
*-->    CORRIDA DE PROCESO DE ESTADOS, SEPARADA DE LA PROPUESTA
*-->    DE LIQUIDACION (700). SOLO SE RESUELVE AQUI EL ESTADO
*-->    FINAL DE LAS INSTRUCCIONES CUYO CICLO DE FALLO YA
*-->    CORRESPONDE: CADA QUINTO TRADE FALLA; DE LOS RESTANTES, CADA
*-->    TERCERO QUEDA PENDIENTE (NO SE LE RESUELVE ESTADO FINAL EN
*-->    ESTA CORRIDA) Y EL RESTO LIQUIDA.
 710-ACTUALIZA-ESTADO SECTION.
     IF (WKS-TRADES-LEIDOS / 5) * 5 = WKS-TRADES-LEIDOS
        MOVE 'FAILED    '   TO SETL-STATUS
        ADD  1               TO WKS-TOTAL-FAILED
        PERFORM 720-MOTIVO-DE-FALLO THRU 720-MOTIVO-DE-FALLO-E
     ELSE
        IF (WKS-TRADES-LEIDOS / 3) * 3 = WKS-TRADES-LEIDOS
           MOVE 'PENDING   '   TO SETL-STATUS
           ADD  1               TO WKS-TOTAL-PENDING
        ELSE
           MOVE 'SETTLED   '   TO SETL-STATUS
           ADD  1               TO WKS-TOTAL-SETTLED
        END-IF
     END-IF.
 710-ACTUALIZA-ESTADO-E. EXIT.
 720-MOTIVO-DE-FALLO SECTION.
     ADD 1 TO WKS-SEQ-FALLO
     IF (WKS-SEQ-FALLO / 4) * 4 = WKS-SEQ-FALLO OR WKS-SEQ-FALLO = 0
        MOVE 4 TO WKS-SEQ-FALLO
     END-IF
     EVALUATE (WKS-SEQ-FALLO - ((WKS-SEQ-FALLO - 1) / 4) * 4)
        WHEN 1 DISPLAY 'TPSETL - TICKET DE FALLO: '
                        WKS-MOTIVO-1 ' - REINTENTAR'
        WHEN 2 DISPLAY 'TPSETL - TICKET DE FALLO: '
                        WKS-MOTIVO-2 ' - REINTENTAR'
        WHEN 3 DISPLAY 'TPSETL - TICKET DE FALLO: '
                        WKS-MOTIVO-3 ' - REINTENTAR'
        WHEN OTHER
               DISPLAY 'TPSETL - TICKET DE FALLO: '
                        WKS-MOTIVO-4 ' - REINTENTAR'
     END-EVALUATE.
 720-MOTIVO-DE-FALLO-E. EXIT.
******************************************************************
*              R E P O R T E   D E   L I Q U I D A C I O N         *
******************************************************************
 REPORT SECTION.
 RD  REPORTE-LIQUIDACION
     LINE LIMIT IS 60.
 01  TYPE IS PH.
     02  LINE 1.
         03  COLUMN   1         PIC X(22) VALUE
             'BANCO INDUSTRIAL, S.A.'.
         03  COLUMN  35         PIC X(30) VALUE
             'REPORTE DE LIQUIDACION TPSETL'.
     02  LINE 2.
         03  COLUMN   1         PIC X(25) VALUE
             'FECHA REPORTE:'.
         03  COLUMN  27         PIC 9(08) SOURCE WKS-FECHA-CORRIDA.
     02  LINE 3.
         03  COLUMN   1         PIC X(60) VALUE ALL '='.
 01  DETLIQ TYPE IS DETAIL.
     02  LINE IS PLUS 2.
         03  COLUMN   1         PIC X(20) VALUE
             'TOTAL INSTRUCCIONES:'.
         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE
             WKS-TOTAL-INSTRUCCIONES.
     02  LINE IS PLUS 1.
         03  COLUMN   1         PIC X(20) VALUE 'PENDIENTES         :'.
         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-PENDING.
     02  LINE IS PLUS 1.
         03  COLUMN   1         PIC X(20) VALUE 'LIQUIDADAS         :'.
         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-SETTLED.
     02  LINE IS PLUS 1.
         03  COLUMN   1         PIC X(20) VALUE 'FALLIDAS           :'.
         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-FAILED.
 PROCEDURE DIVISION.
 800-GENERA-REPORTE-LIQUIDACION SECTION.
     GENERATE DETLIQ
     TERMINATE REPORTE-LIQUIDACION.
 800-GENERA-REPORTE-LIQUIDACION-E. EXIT.
 900-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES SETTLEMENTS REPLIQ.
 900-CIERRA-ARCHIVOS-E. EXIT.

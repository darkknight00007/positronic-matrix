000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPPROC                                             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : PROCESAMIENTO DE TRADES BOOKEADOS. GENERA EL UTI  *
000800*             : (IDENTIFICADOR UNICO DE TRANSACCION), DETECTA     *
000900*             : TRADES INTERCOMPANY, ASIGNA LLAVE DE NETTING SET  *
001000*             : Y, SI EL TRADE VIENE MARCADO COMO BLOQUE, CORRE   *
001100*             : LA ASIGNACION DE BLOQUE POR CUENTA.                *
001200* ARCHIVOS    : TRADES=C, PARTIES=C (TABLA)                       *
001300* ACCION (ES) : U=GENERA-UTI, I=INTERCOMPANY, N=NETTING, B=BLOQUE *
001400* BPM/RATIONAL: 241206                                             *
001500******************************************************************
001600*------------------------------------------------------------------*
001700* BITACORA DE CAMBIOS                                              *
001800*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
001900*  02/05/1989 PEDR    241206        VERSION INICIAL - GENERACION   *
002000*                                   DE UTI Y LLAVE DE NETTING      *
002100*  14/01/1990 RAMF    241711        SE AGREGA DETECCION DE TRADES  *
002200*                                   INTERCOMPANY (PREFIJO ENTITY_) *
002300*  30/07/1991 JLM     242401        SE AGREGA TABLA DE ASIGNACION  *
002400*                                   DE BLOQUE POR CUENTA            *
002500*  12/12/1992 PEDR    242905        CORRIGE CONCATENACION DEL UTI  *
002600*                                   CUANDO EL LEI VIENE CON ESPACIOS*
002700*  19/04/1994 RAMF    243420        SE AGREGA CONTADOR DE MIRRORS  *
002800*                                   EMITIDOS PARA BITACORA          *
002900*  03/09/1996 JLM     244780        SE ESTANDARIZA LLAMADA A        *
003000*                                   DEBD1R00 EN TODOS LOS ARCHIVOS  *
003100*  20/11/1998 PEDR    245420        AMPLIACION DE SIGLO (Y2K) EN    *
003200*                                   TRDL-TRADE-YYYY DE LA LLAVE UTI *
003300*  09/02/1999 PEDR    245433        CIERRE DE PRUEBAS Y2K, SIN      *
003400*                                   HALLAZGOS EN ESTE PROGRAMA      *
003500*  15/06/2002 RAMF    247302        SE AGREGA SUFIJO SECUENCIAL DE  *
003600*                                   8 POSICIONES EN LUGAR DE 6      *
003700*  27/03/2011 JLM     249870        REVISION POR NORMATIVA DODD-    *
003800*                                   FRANK PARA LLAVE DE NETTING     *
003900*  04/08/2012 PEDR    250340        SE ACLARA COMENTARIO DEL SUFIJO *
004000*                                   SECUENCIAL DE LA LLAVE DE UTI    *
004100*  19/11/2016 JLM     256020        SE ESTANDARIZA PERFORM CON THRU  *
004200*                                   EN TODAS LAS SECCIONES, SE AGREGA*
004300*                                   WKS-HORA-PROCESO Y SE PARTE      *
004400*                                   WKS-SEQ-UTI-EDIT EN BLOQUE/SERIE *
004500*                                   PARA UBICAR MAS RAPIDO EL MIRROR *
004600*                                   INTERCOMPANY EN BITACORA         *
004700*  02/12/2016 PEDR    256080        CORRIGE PRUEBA DE PRODUCT-TYPE   *
004800*                                   PARA BLOQUE: LA COMPARACION POR  *
004900*                                   POSICION FIJA (1:5) = 'BLOCK'    *
005000*                                   NUNCA COINCIDIA PORQUE NINGUN    *
005100*                                   VALOR DEL CATALOGO EMPIEZA ASI,  *
005200*                                   DEJANDO                          *
005300*                                   810-ASIGNA-UN-RENGLON-BLOQUE     *
005400*                                   INALCANZABLE; SE REEMPLAZA POR   *
005500*                                   UMBRAL DE NOTIONAL-AMOUNT DE DIEZ*
005600*                                   MILLONES, MISMO CRITERIO DE      *
005700*                                   BLOQUE USADO EN LAS MESAS DE     *
005800*                                   OPERACIONES                      *
005900*------------------------------------------------------------------*
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID. TPPROC.
006200 AUTHOR. ERICK RAMIREZ.
006300 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
006400 DATE-WRITTEN. 02/05/1989.
006500 DATE-COMPILED.
006600 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS MAYUSCULAS IS 'A' THRU 'Z'
007200     UPSI-0 ACEPTA-BLOQUES.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT TRADES   ASSIGN TO TRADES
007600                      ORGANIZATION IS LINE SEQUENTIAL
007700                      FILE STATUS  IS FS-TRADES
007800                                      FSE-TRADES.
007900     SELECT PARTIES  ASSIGN TO PARTIES
008000                      ORGANIZATION IS LINE SEQUENTIAL
008100                      FILE STATUS  IS FS-PARTIES
008200                                      FSE-PARTIES.
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
008700******************************************************************
008800 FD  TRADES.
008900     COPY TRDLAY.
009000 FD  PARTIES.
009100     COPY PTYLAY.
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
009500******************************************************************
009600 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
009700******************************************************************
009800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     02  WKS-STATUS.
010200         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
010300         04  FSE-TRADES.
010400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010700         04  FS-PARTIES             PIC 9(02) VALUE ZEROES.
010800         04  FSE-PARTIES.
010900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011200     02  PROGRAMA                   PIC X(08) VALUE 'TPPROC'.
011300     02  ARCHIVO                    PIC X(08) VALUE SPACES.
011400     02  ACCION                     PIC X(10) VALUE SPACES.
011500     02  LLAVE                      PIC X(32) VALUE SPACES.
011600     02  FILLER                     PIC X(01) VALUE SPACES.
011700******************************************************************
011800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
011900******************************************************************
012000 01  WKS-VARIABLES-TRABAJO.
012100     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
012200         88  FIN-TRADES                       VALUE 1.
012300     02  WKS-FIN-PARTIES            PIC 9(01) VALUE ZEROES.
012400         88  FIN-PARTIES                      VALUE 1.
012500     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
012600     02  WKS-MIRRORS-EMITIDOS       PIC 9(07) COMP VALUE ZEROES.
012700     02  WKS-TABLA1-OCCURS          PIC 9(04) COMP VALUE ZEROES.
012800     02  WKS-SEQ-UTI                PIC 9(08) COMP VALUE ZEROES.
012900     02  WKS-SEQ-UTI-EDIT           PIC X(08) VALUE SPACES.
013000*-->     PARTIDO EN BLOQUE/SERIE PARA QUE EL MIRROR INTERCOMPANY
013100*-->     SE PUEDA UBICAR EN BITACORA SIN CONTAR LAS 8 POSICIONES
013200     02  WKS-SEQ-UTI-EDIT-R REDEFINES WKS-SEQ-UTI-EDIT.
013300         04  WKS-SEQ-UTI-BLOQUE     PIC 9(04).
013400         04  WKS-SEQ-UTI-SERIE      PIC 9(04).
013500     02  WKS-UTI                    PIC X(50) VALUE SPACES.
013600     02  WKS-NETTING-SET-KEY        PIC X(60) VALUE SPACES.
013700     02  WKS-ES-INTERCOMPANY        PIC 9(01) VALUE ZEROES.
013800         88  ES-INTERCOMPANY                  VALUE 1.
013900     02  WKS-LEI-BUYER              PIC X(20) VALUE SPACES.
014000     02  WKS-LEI-SELLER             PIC X(20) VALUE SPACES.
014100     02  FILLER                     PIC X(01) VALUE SPACES.
014200*-->     AREA DE FECHA DEL TRADE PARA ARMAR EL UTI (AAAAMMDD)
014300 01  WKS-TRADE-FECHA-UTI.
014400     02  WKS-TFU-ANIO               PIC 9(04).
014500     02  WKS-TFU-MES                PIC 9(02).
014600     02  WKS-TFU-DIA                PIC 9(02).
014700 01  WKS-TRADE-FECHA-UTI-R REDEFINES WKS-TRADE-FECHA-UTI.
014800     02  WKS-TFU-TEXTO              PIC X(08).
014900******************************************************************
015000*         TABLA DE CONTRAPARTES CARGADA DE PARTIES.DAT            *
015100******************************************************************
015200 01  WKS-TABLAS.
015300     02  WKS-TABLA-PARTES OCCURS 1 TO 500
015400             DEPENDING ON WKS-TABLA1-OCCURS
015500             ASCENDING KEY WKS-TP-PARTY-ID
015600             INDEXED BY IDX-PARTES.
015700         03  WKS-TP-PARTY-ID        PIC X(20).
015800         03  WKS-TP-PARTY-NAME      PIC X(40).
015900         03  WKS-TP-PARTY-LEI       PIC X(20).
016000         03  WKS-TP-JURISDICCION    PIC X(02).
016100******************************************************************
016200*         TABLA DE ASIGNACION DE BLOQUE POR CUENTA (FIJA)         *
016300******************************************************************
016400 01  WKS-TABLA-BLOQUE-TXT.
016500     02  FILLER  PIC X(36) VALUE
016600         'ACCT_0001050ACCT_0002030ACCT_0003020'.
016700 01  WKS-TABLA-BLOQUE-R REDEFINES WKS-TABLA-BLOQUE-TXT.
016800     02  WKS-BLQ-ENTRADA OCCURS 3 TIMES.
016900         03  WKS-BLQ-CUENTA         PIC X(09).
017000         03  WKS-BLQ-PORCENTAJE     PIC 9(03).
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L               *
017400******************************************************************
017500 000-MAIN SECTION.
017600     ACCEPT WKS-HORA-PROCESO FROM TIME
017700     DISPLAY 'TPPROC - CORRIDA INICIADA HORA : '
017800              WKS-HORA-PROCESO
017900     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
018000     PERFORM 200-CARGA-PARTES
018100        THRU 200-CARGA-PARTES-E       UNTIL FIN-PARTIES
018200     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
018300     PERFORM 400-PROCESA-TRADE
018400        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
018500     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
018600     DISPLAY 'TPPROC - TRADES LEIDOS    : ' WKS-TRADES-LEIDOS
018700     DISPLAY 'TPPROC - MIRRORS EMITIDOS : ' WKS-MIRRORS-EMITIDOS
018800     STOP RUN.
018900 000-MAIN-E. EXIT.
019000 100-APERTURA-ARCHIVOS SECTION.
019100     OPEN INPUT TRADES PARTIES
019200     IF FS-TRADES NOT EQUAL '00'
019300        MOVE 'OPEN'    TO ACCION
019400        MOVE SPACES    TO LLAVE
019500        MOVE 'TRADES'  TO ARCHIVO
019600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019700                              FS-TRADES, FSE-TRADES
019800     END-IF
019900     IF FS-PARTIES NOT EQUAL '00'
020000        MOVE 'OPEN'    TO ACCION
020100        MOVE SPACES    TO LLAVE
020200        MOVE 'PARTIES' TO ARCHIVO
020300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020400                              FS-PARTIES, FSE-PARTIES
020500     END-IF.
020600 100-APERTURA-ARCHIVOS-E. EXIT.
020700 200-CARGA-PARTES SECTION.
020800     READ PARTIES
020900       AT END
021000          MOVE 1 TO WKS-FIN-PARTIES
021100       NOT AT END
021200          ADD  1                TO WKS-TABLA1-OCCURS
021300          MOVE PTYL-PARTY-ID    TO WKS-TP-PARTY-ID (WKS-TABLA1-OCCURS)
021400          MOVE PTYL-PARTY-NAME  TO WKS-TP-PARTY-NAME
021500                                    (WKS-TABLA1-OCCURS)
021600          MOVE PTYL-PARTY-LEI   TO WKS-TP-PARTY-LEI
021700                                    (WKS-TABLA1-OCCURS)
021800          MOVE PTYL-PARTY-JURISDICTION
021900                                TO WKS-TP-JURISDICCION
022000                                    (WKS-TABLA1-OCCURS)
022100     END-READ.
022200 200-CARGA-PARTES-E. EXIT.
022300 300-LEE-TRADE SECTION.
022400     READ TRADES
022500       AT END
022600          MOVE 1 TO WKS-FIN-TRADES
022700       NOT AT END
022800          ADD 1 TO WKS-TRADES-LEIDOS
022900     END-READ.
023000 300-LEE-TRADE-E. EXIT.
023100 400-PROCESA-TRADE SECTION.
023200     IF TRDL-ST-BOOKED OR TRDL-TRADE-STATE = 'CONFIRMED'
023300        PERFORM 410-BUSCA-LEI-COMPRADOR THRU 410-BUSCA-LEI-COMPRADOR-E
023400        PERFORM 420-BUSCA-LEI-VENDEDOR THRU 420-BUSCA-LEI-VENDEDOR-E
023500        PERFORM 500-GENERA-UTI THRU 500-GENERA-UTI-E
023600        PERFORM 600-DETECTA-INTERCOMPANY THRU 600-DETECTA-INTERCOMPANY-E
023700        PERFORM 700-ASIGNA-NETTING-SET THRU 700-ASIGNA-NETTING-SET-E
023800        PERFORM 800-ASIGNA-BLOQUE THRU 800-ASIGNA-BLOQUE-E
023900     END-IF
024000     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
024100 400-PROCESA-TRADE-E. EXIT.
024200******************************************************************
024300*     B U S Q U E D A   D E   L E I   D E L   C O M P R A D O R   *
024400******************************************************************
024500 410-BUSCA-LEI-COMPRADOR SECTION.
024600     SET IDX-PARTES TO 1
024700     MOVE SPACES TO WKS-LEI-BUYER
024800     SEARCH ALL WKS-TABLA-PARTES
024900        AT END
025000           DISPLAY 'TPPROC - CONTRAPARTE COMPRADORA NO HALLADA: '
025100                    TRDL-BUYER-PARTY-ID
025200        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-BUYER-PARTY-ID
025300           MOVE WKS-TP-PARTY-LEI (IDX-PARTES) TO WKS-LEI-BUYER
025400     END-SEARCH.
025500 410-BUSCA-LEI-COMPRADOR-E. EXIT.
025600 420-BUSCA-LEI-VENDEDOR SECTION.
025700     SET IDX-PARTES TO 1
025800     MOVE SPACES TO WKS-LEI-SELLER
025900     SEARCH ALL WKS-TABLA-PARTES
026000        AT END
026100           DISPLAY 'TPPROC - CONTRAPARTE VENDEDORA NO HALLADA: '
026200                    TRDL-SELLER-PARTY-ID
026300        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-SELLER-PARTY-ID
026400           MOVE WKS-TP-PARTY-LEI (IDX-PARTES) TO WKS-LEI-SELLER
026500     END-SEARCH.
026600 420-BUSCA-LEI-VENDEDOR-E. EXIT.
026700******************************************************************
026800*           G E N E R A C I O N   D E L   U T I                   *
026900******************************************************************
027000*-->    REGLA 1: LEI COMPRADOR + ':' + FECHA AAAAMMDD + '-' +
027100*-->    SUFIJO DE 8 POSICIONES. EL SUFIJO SE TOMA DE UN CONTADOR
027200*-->    COMP SECUENCIAL MONOTONO, CONVERTIDO A TEXTO Y A
027300*-->    MAYUSCULAS.
027400 500-GENERA-UTI SECTION.
027500     MOVE TRDL-TRADE-DATE TO WKS-TRADE-FECHA-UTI
027600     ADD  1                TO WKS-SEQ-UTI
027700     MOVE WKS-SEQ-UTI       TO WKS-SEQ-UTI-EDIT
027800     INSPECT WKS-SEQ-UTI-EDIT CONVERTING
027900             'abcdefghijklmnopqrstuvwxyz' TO
028000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028100     MOVE SPACES TO WKS-UTI
028200     STRING WKS-LEI-BUYER      DELIMITED BY SPACE
028300            ':'                DELIMITED BY SIZE
028400            WKS-TFU-TEXTO      DELIMITED BY SIZE
028500            '-'                DELIMITED BY SIZE
028600            WKS-SEQ-UTI-EDIT   DELIMITED BY SIZE
028700            INTO WKS-UTI
028800     DISPLAY 'TPPROC - UTI GENERADO ' WKS-UTI ' PARA TRADE '
028900              TRDL-TRADE-ID.
029000 500-GENERA-UTI-E. EXIT.
029100******************************************************************
029200*         D E T E C C I O N   D E   I N T E R C O M P A N Y       *
029300******************************************************************
029400 600-DETECTA-INTERCOMPANY SECTION.
029500     MOVE 0 TO WKS-ES-INTERCOMPANY
029600     IF TRDL-BUYER-PARTY-ID  (1:7) = 'ENTITY_'
029700        AND TRDL-SELLER-PARTY-ID (1:7) = 'ENTITY_'
029800        MOVE 1 TO WKS-ES-INTERCOMPANY
029900        ADD  1 TO WKS-MIRRORS-EMITIDOS
030000        DISPLAY 'TPPROC - TRADE INTERCOMPANY ' TRDL-TRADE-ID
030100                 ' - SE EMITE MIRROR IDENTICO - BLOQUE/SERIE UTI '
030200                 WKS-SEQ-UTI-BLOQUE '/' WKS-SEQ-UTI-SERIE
030300     END-IF.
030400 600-DETECTA-INTERCOMPANY-E. EXIT.
030500******************************************************************
030600*           A S I G N A C I O N   D E   N E T T I N G   S E T     *
030700******************************************************************
030800 700-ASIGNA-NETTING-SET SECTION.
030900     MOVE SPACES TO WKS-NETTING-SET-KEY
031000     STRING 'NS-'                   DELIMITED BY SIZE
031100            TRDL-BUYER-PARTY-ID     DELIMITED BY SPACE
031200            '-'                     DELIMITED BY SIZE
031300            TRDL-SELLER-PARTY-ID    DELIMITED BY SPACE
031400            '-'                     DELIMITED BY SIZE
031500            TRDL-ASSET-CLASS        DELIMITED BY SPACE
031600            INTO WKS-NETTING-SET-KEY
031700     DISPLAY 'TPPROC - NETTING SET ' WKS-NETTING-SET-KEY
031800              ' PARA TRADE ' TRDL-TRADE-ID.
031900 700-ASIGNA-NETTING-SET-E. EXIT.
032000******************************************************************
032100*       A S I G N A C I O N   D E   B L O Q U E   ( O P T )       *
032200******************************************************************
032300*-->    SE CONSIDERA BLOQUE TODO TRADE CON NOTIONAL-AMOUNT DE DIEZ
032400*-->    MILLONES O MAS; EL CATALOGO DE PRODUCT-TYPE NO TRAE NINGUN
032500*-->    VALOR QUE EMPIECE CON 'BLOCK', ASI QUE ESE NO ES DISCRIMI-
032600*-->    NANTE VALIDO PARA ESTE PASO.
032700 800-ASIGNA-BLOQUE SECTION.
032800     IF TRDL-NOTIONAL-AMOUNT >= 10000000.00
032900        PERFORM 810-ASIGNA-UN-RENGLON-BLOQUE
033000           THRU 810-ASIGNA-UN-RENGLON-BLOQUE-E
033100           VARYING IDX-PARTES FROM 1 BY 1
033200           UNTIL IDX-PARTES > 3
033300     END-IF.
033400 800-ASIGNA-BLOQUE-E. EXIT.
033500 810-ASIGNA-UN-RENGLON-BLOQUE SECTION.
033600     DISPLAY 'TPPROC - BLOQUE ' TRDL-TRADE-ID ' CUENTA '
033700              WKS-BLQ-CUENTA (IDX-PARTES) ' ASIGNADO '
033800              WKS-BLQ-PORCENTAJE (IDX-PARTES) ' POR CIENTO'.
033900 810-ASIGNA-UN-RENGLON-BLOQUE-E. EXIT.
034000 900-CIERRA-ARCHIVOS SECTION.
034100     CLOSE TRADES PARTIES.
034200 900-CIERRA-ARCHIVOS-E. EXIT.

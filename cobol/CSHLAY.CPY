000100*****************************************************************
000200* COPY        : CSHLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : RENGLON DE FLUJO DE EFECTIVO (CASHFLOW), USADO  *
000500*             : COMO 03-RENGLON DE LA TABLA WKS-TABLA-FLUJOS    *
000600*             : DENTRO DE TPSETL PARA PROYECTAR LA PRIMA Y LOS  *
000700*             : CUPONES DE LA INSTRUCCION DE LIQUIDACION.       *
000800* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 05/03/2019    *
000900*****************************************************************
001000*----------------------------------------------------------------*
001100* BITACORA DE CAMBIOS                                            *
001200*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001300*  05/03/2019 PEDR    252005        VERSION INICIAL              *
001400*  11/06/2019 JLM     231600        SE BAJA DE NIVEL 01 A 03 Y   *
001500*                     SE ANIDA EN LA TABLA OCCURS DE TPSETL      *
001600*----------------------------------------------------------------*
001700 03  CSHL-FLUJO.
001800     05  CSHL-PAYMENT-DATE          PIC X(08).
001900     05  CSHL-AMOUNT                PIC S9(11)V99 COMP-3.
002000     05  CSHL-CURRENCY-CODE         PIC X(03).
002100     05  CSHL-CASHFLOW-TYPE         PIC X(10).
002200         88  CSHL-TP-PREMIUM             VALUE 'PREMIUM'.
002300         88  CSHL-TP-COUPON              VALUE 'COUPON'.
002400     05  FILLER                     PIC X(05).

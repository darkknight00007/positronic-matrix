000100*****************************************************************
000200* COPY        : PTYLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DE LA CONTRAPARTE (PARTY), CARGADO       *
000500*             : COMPLETO EN TABLA WKS-TABLA-PARTES Y BUSCADO    *
000600*             : POR SEARCH ALL (TABLA ASCENDENTE, INDEXADA).    *
000700* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 14/02/2019    *
000800*****************************************************************
000900*----------------------------------------------------------------*
001000* BITACORA DE CAMBIOS                                            *
001100*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001200*  14/02/2019 PEDR    252002        VERSION INICIAL              *
001300*  20/09/2019 RAMF    233117        AMPLIACION DE PARTY-LEI      *
001400*----------------------------------------------------------------*
001500 01  REG-PTYLAY.
001600     05  PTYL-PARTY-ID              PIC X(20).
001700     05  PTYL-PARTY-NAME            PIC X(40).
001800     05  PTYL-PARTY-LEI             PIC X(20).
001900     05  PTYL-PARTY-JURISDICTION    PIC X(02).
002000     05  FILLER                     PIC X(03).

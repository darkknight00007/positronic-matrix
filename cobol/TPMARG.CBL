000100******************************************************************
000200* FECHA       : 08/09/1990                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                 *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPMARG                                             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : MARGEN INICIAL SIMM (ISDA SIMM v2.6). CALCULA      *
000800*             : SENSIBILIDADES DELTA/VEGA/CURVATURA POR TRADE,     *
000900*             : APLICA PESOS Y CORRELACION POR CUBETA DE RIESGO,   *
001000*             : AGREGA EL MARGEN INICIAL TOTAL, DETERMINA EL       *
001100*             : MARGEN DE VARIACION Y LA LLAMADA DE MARGEN, Y       *
001200*             : OPTIMIZA LA CANASTA DE COLATERAL. EMITE EL          *
001300*             : REPORTE DE MARGEN REGULATORIO AL FINAL.            *
001400* ARCHIVOS    : TRADES=C, MARGIN-OUT=A                             *
001500* BPM/RATIONAL: 248110                                             *
001600******************************************************************
001700*------------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                              *
001900*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
002000*  08/09/1990 PEDR    248110        VERSION INICIAL - SENSIBILI-   *
002100*                                   DADES Y PESOS SIMM POR CUBETA   *
002200*  30/04/1992 RAMF    248400        SE AGREGA CORRELACION Y         *
002300*                                   AGREGACION DE MARGEN TOTAL      *
002400*  17/11/1993 JLM     248990        SE AGREGA MARGEN DE VARIACION   *
002500*                                   Y LLAMADA DE MARGEN             *
002600*  06/07/1995 PEDR    249410        SE AGREGA OPTIMIZACION DE       *
002700*                                   COLATERAL (TOP 3 MENOR COSTO)   *
002800*  14/02/1998 RAMF    250020        SE SUSTITUYE RAIZ CUADRADA DE   *
002900*                                   LA LIBRERIA POR RUTINA PROPIA   *
003000*                                   (NEWTON-RAPHSON), NO DISPONIBLE *
003100*                                   EN ESTE COMPILADOR              *
003200*  19/09/1998 PEDR    250021        VALIDACION DE SIGLO (Y2K) EN    *
003300*                                   FECHA DE CORRIDA DEL REPORTE    *
003400*  21/01/1999 PEDR    250022        CIERRE DE PRUEBAS Y2K, SIN      *
003500*                                   HALLAZGOS EN ESTE PROGRAMA      *
003600*  15/08/2004 JLM     252300        SE AGREGA REPORTE DE MARGEN     *
003700*                                   REGULATORIO (UMR / SIMM v2.6)   *
003800*  09/02/2011 RAMF    254900        SE ESTANDARIZA FSE Y SE DOCU-   *
003900*                                   MENTA LA APROXIMACION DE RAIZ   *
004000*  24/11/2016 RAMF    256070        CORRIGE PRUEBA DE PRODUCT-TYPE   *
004100*                                   PARA VEGA: LA COMPARACION POR    *
004200*                                   POSICION FIJA (1:6) = 'OPTION'   *
004300*                                   NUNCA COINCIDIA PORQUE NINGUN    *
004400*                                   TIPO EMPIEZA ASI; SE REEMPLAZA   *
004500*                                   POR OR EXPLICITO DE FXOPTION Y   *
004600*                                   EQUITYOPTION; TAMBIEN SE         *
004700*                                   ESTANDARIZA PERFORM CON THRU Y SE*
004800*                                   AGREGA WKS-HORA-PROCESO          *
004900*  03/12/2016 JLM     256090        CORRIGE                          *
005000*                                   710-CALCULA-RAIZ-CUADRADA: EL    *
005100*                                   MOVE DE WKS-RAIZ-APROX (4        *
005200*                                   DECIMALES) A WKS-RAIZ-RESULTADO  *
005300*                                   (2 DECIMALES) TRUNCABA EN LUGAR  *
005400*                                   DE REDONDEAR EL IM TOTAL DE LA   *
005500*                                   NORMA EUCLIDIANA; SE CAMBIA POR  *
005600*                                   COMPUTE ... ROUNDED              *
005700*------------------------------------------------------------------*
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. TPMARG.
006000 AUTHOR. E. RAMIREZ.
006100 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
006200 DATE-WRITTEN. 08/09/1990.
006300 DATE-COMPILED.
006400 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS MAYUSCULAS IS 'A' THRU 'Z'
007000     UPSI-0 ACEPTA-RAIZ-APROXIMADA.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT TRADES       ASSIGN TO TRADES
007400                          ORGANIZATION IS LINE SEQUENTIAL
007500                          FILE STATUS  IS FS-TRADES
007600                                          FSE-TRADES.
007700     SELECT MARGINOUT    ASSIGN TO MARGINOUT
007800                          ORGANIZATION IS LINE SEQUENTIAL
007900                          FILE STATUS  IS FS-MARGINOUT
008000                                          FSE-MARGINOUT.
008100     SELECT REPMARG       ASSIGN TO SYS012
008200                          FILE STATUS IS FS-REPMARG.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TRADES.
008600     COPY TRDLAY.
008700 FD  MARGINOUT.
008800     COPY MGNLAY.
008900 FD  REPMARG
009000     REPORT IS REPORTE-MARGEN-REG.
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
009400******************************************************************
009500 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
009600******************************************************************
009700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
009800******************************************************************
009900 01  WKS-FS-STATUS.
010000     02  WKS-STATUS.
010100         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
010200         04  FSE-TRADES.
010300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010600         04  FS-MARGINOUT            PIC 9(02) VALUE ZEROES.
010700         04  FSE-MARGINOUT.
010800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011100     02  FS-REPMARG                 PIC 9(02) VALUE ZEROES.
011200     02  PROGRAMA                   PIC X(08) VALUE 'TPMARG'.
011300     02  ARCHIVO                    PIC X(08) VALUE SPACES.
011400     02  ACCION                     PIC X(10) VALUE SPACES.
011500     02  LLAVE                      PIC X(32) VALUE SPACES.
011600     02  FILLER                     PIC X(01) VALUE SPACES.
011700******************************************************************
011800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
011900******************************************************************
012000 01  WKS-VARIABLES-TRABAJO.
012100     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
012200         88  FIN-TRADES                       VALUE 1.
012300     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
012400     02  WKS-SEQ-LLAMADA            PIC 9(08) COMP VALUE ZEROES.
012500     02  WKS-SEQ-LLAMADA-DISP       PIC 9(08) VALUE ZEROES.
012600     02  WKS-CALL-ID                PIC X(12) VALUE SPACES.
012700     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
012800     02  WKS-I-SENS                 PIC 9(03) COMP VALUE ZEROES.
012900     02  WKS-SENSIB-OCUPADAS        PIC 9(03) COMP VALUE ZEROES.
013000     02  WKS-DELTA-PESADO           PIC S9(13)V99 COMP-3
013100                                        VALUE ZEROES.
013200     02  WKS-VEGA-PESADO            PIC S9(13)V99 COMP-3
013300                                        VALUE ZEROES.
013400     02  WKS-CURVATURA-PESADO       PIC S9(13)V99 COMP-3
013500                                        VALUE ZEROES.
013600     02  WKS-FACTOR-CORRELACION     PIC 9(01)V9999999999 COMP-3
013700                                        VALUE 0.9219544457.
013800     02  WKS-MARGEN-DELTA           PIC S9(13)V99 COMP-3
013900                                        VALUE ZEROES.
014000     02  WKS-MARGEN-VEGA            PIC S9(13)V99 COMP-3
014100                                        VALUE ZEROES.
014200     02  WKS-MARGEN-CURVATURA       PIC S9(13)V99 COMP-3
014300                                        VALUE ZEROES.
014400     02  WKS-MARGEN-TOTAL-IM        PIC S9(13)V99 COMP-3
014500                                        VALUE ZEROES.
014600     02  WKS-PESO-SIMM              PIC S9(03)V99 COMP-3
014700                                        VALUE ZEROES.
014800     02  WKS-MTM-VALOR              PIC S9(13)V99 COMP-3
014900                                        VALUE 875000.00.
015000     02  WKS-COLATERAL-ACTUAL       PIC S9(13)V99 COMP-3
015100                                        VALUE 650000.00.
015200     02  WKS-MARGEN-VARIACION       PIC S9(13)V99 COMP-3
015300                                        VALUE ZEROES.
015400     02  WKS-TOTAL-REQUERIDO        PIC S9(13)V99 COMP-3
015500                                        VALUE ZEROES.
015600     02  WKS-FALTANTE               PIC S9(13)V99 COMP-3
015700                                        VALUE ZEROES.
015800     02  FILLER                     PIC X(01) VALUE SPACES.
015900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016000     02  WKS-FC-ANIO                PIC 9(04).
016100     02  WKS-FC-MES                 PIC 9(02).
016200     02  WKS-FC-DIA                 PIC 9(02).
016300******************************************************************
016400*   T A B L A   D E   S E N S I B I L I D A D E S   D E   R I E S *
016500*   G O. SE ACUMULA UN RENGLON POR CADA TRADE (DELTA/CURVATURA    *
016600*   SIEMPRE, VEGA SOLO SI EL PRODUCTO ES UNA OPCION).              *
016700******************************************************************
016800 01  WKS-TABLA-SENSIB.
016900     02  WKS-SENSIB OCCURS 1000 TIMES.
017000         COPY SENLAY.
017100*-->     TABLA DE PESOS SIMM POR CUBETA DE RIESGO
017200 01  WKS-TABLA-PESOS.
017300     02  WKS-PESO-RENGLON OCCURS 5 TIMES.
017400         03  WKS-PESO-BUCKET        PIC X(24).
017500         03  WKS-PESO-VALOR         PIC S9(03)V99 COMP-3.
017600 01  WKS-TABLA-PESOS-R REDEFINES WKS-TABLA-PESOS.
017700     02  WKS-PESO-BYTE              PIC X(145).
017800 01  WKS-I-PESO                     PIC 9(02) COMP VALUE ZEROES.
017900*-->     CANASTA DE ACTIVOS DE COLATERAL DISPONIBLE (TRABAJO FIJO)
018000 01  WKS-TABLA-COLATERAL.
018100     02  WKS-COLAT-RENGLON OCCURS 6 TIMES.
018200         03  WKS-COLAT-TIPO         PIC X(12).
018300         03  WKS-COLAT-COSTO        PIC S9(05)V99 COMP-3.
018400         03  WKS-COLAT-HAIRCUT      PIC S9(03)V99 COMP-3.
018500 01  WKS-TABLA-COLATERAL-R REDEFINES WKS-TABLA-COLATERAL.
018600     02  WKS-COLAT-BYTE             PIC X(126).
018700 01  WKS-I-COLAT                    PIC 9(02) COMP VALUE ZEROES.
018800 01  WKS-J-COLAT                    PIC 9(02) COMP VALUE ZEROES.
018900 01  WKS-K-COLAT                    PIC 9(02) COMP VALUE ZEROES.
019000 01  WKS-COLAT-TIPO-AUX             PIC X(12) VALUE SPACES.
019100 01  WKS-COLAT-COSTO-AUX            PIC S9(05)V99 COMP-3
019200                                        VALUE ZEROES.
019300 01  WKS-COLAT-HAIRCUT-AUX          PIC S9(03)V99 COMP-3
019400                                        VALUE ZEROES.
019500*-->     RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCTION)
019600 01  WKS-RAIZ-VALORES.
019700     02  WKS-RAIZ-X                 PIC S9(15)V99 COMP-3
019800                                        VALUE ZEROES.
019900     02  WKS-RAIZ-APROX             PIC S9(15)V9999 COMP-3
020000                                        VALUE ZEROES.
020100     02  WKS-RAIZ-RESULTADO         PIC S9(13)V99 COMP-3
020200                                        VALUE ZEROES.
020300     02  WKS-RAIZ-ITER               PIC 9(02) COMP VALUE ZEROES.
020400 REPORT SECTION.
020500 RD  REPORTE-MARGEN-REG
020600     PAGE LIMIT 60 LINES
020700     HEADING 1
020800     FIRST DETAIL 3
020900     LAST DETAIL 56
021000     FOOTING 58.
021100 01  TIPMARG TYPE IS PH.
021200     02  LINE 1.
021300         03  COLUMN 1  PIC X(47) VALUE
021400             'BANCO INDUSTRIAL S.A. - MARGEN REGULATORIO SIMM'.
021500     02  LINE 2.
021600         03  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO ID'.
021700         03  COLUMN 16 PIC X(06) VALUE 'REGIME'.
021800         03  COLUMN 24 PIC X(13) VALUE 'METHOD'.
021900         03  COLUMN 45 PIC X(09) VALUE 'TOTAL IM'.
022000         03  COLUMN 60 PIC X(11) VALUE 'REPORT DATE'.
022100 01  DETMARG TYPE IS DETAIL LINE PLUS 1.
022200     02  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO-01'.
022300     02  COLUMN 16 PIC X(03) VALUE 'UMR'.
022400     02  COLUMN 24 PIC X(14) VALUE 'ISDA SIMM v2.6'.
022500     02  COLUMN 44 PIC Z,ZZZ,ZZZ,ZZ9.99
022600         SOURCE WKS-MARGEN-TOTAL-IM.
022700     02  COLUMN 60 PIC 9(08)
022800         SOURCE WKS-FECHA-CORRIDA.
022900 PROCEDURE DIVISION.
023000******************************************************************
023100*               S E C C I O N    P R I N C I P A L               *
023200******************************************************************
023300 000-MAIN SECTION.
023400     ACCEPT WKS-HORA-PROCESO FROM TIME
023500     DISPLAY 'TPMARG - CORRIDA INICIADA HORA : '
023600              WKS-HORA-PROCESO
023700     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
023800     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
023900     PERFORM 400-PROCESA-TRADE
024000        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
024100     PERFORM 500-APLICA-PESOS-CUBETA THRU 500-APLICA-PESOS-CUBETA-E
024200     PERFORM 600-APLICA-CORRELACION THRU 600-APLICA-CORRELACION-E
024300     PERFORM 700-AGREGA-MARGEN-TOTAL THRU 700-AGREGA-MARGEN-TOTAL-E
024400     PERFORM 750-ESCRIBE-MARGIN-OUT THRU 750-ESCRIBE-MARGIN-OUT-E
024500     PERFORM 800-CALCULA-MARGEN-VARIACION
024600        THRU 800-CALCULA-MARGEN-VARIACION-E
024700     PERFORM 810-GENERA-LLAMADA-MARGEN THRU 810-GENERA-LLAMADA-MARGEN-E
024800     PERFORM 900-OPTIMIZA-COLATERAL THRU 900-OPTIMIZA-COLATERAL-E
024900     PERFORM 950-GENERA-REPORTE-MARGEN THRU 950-GENERA-REPORTE-MARGEN-E
025000     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
025100     DISPLAY 'TPMARG - TRADES LEIDOS        : ' WKS-TRADES-LEIDOS
025200     DISPLAY 'TPMARG - SENSIBILIDADES CALC. : ' WKS-SENSIB-OCUPADAS
025300     DISPLAY 'TPMARG - MARGEN INICIAL TOTAL : ' WKS-MARGEN-TOTAL-IM
025400     STOP RUN.
025500 000-MAIN-E. EXIT.
025600 100-APERTURA-ARCHIVOS SECTION.
025700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
025800     PERFORM 110-CARGA-TABLA-PESOS THRU 110-CARGA-TABLA-PESOS-E
025900     PERFORM 120-CARGA-TABLA-COLATERAL THRU 120-CARGA-TABLA-COLATERAL-E
026000     OPEN INPUT  TRADES
026100          OUTPUT MARGINOUT
026200     IF FS-TRADES NOT EQUAL '00'
026300        MOVE 'OPEN'    TO ACCION
026400        MOVE SPACES    TO LLAVE
026500        MOVE 'TRADES'  TO ARCHIVO
026600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026700                              FS-TRADES, FSE-TRADES
026800     END-IF
026900     IF FS-MARGINOUT NOT EQUAL '00'
027000        MOVE 'OPEN'       TO ACCION
027100        MOVE SPACES       TO LLAVE
027200        MOVE 'MARGINOUT'  TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-MARGINOUT, FSE-MARGINOUT
027500     END-IF
027600     INITIATE REPORTE-MARGEN-REG.
027700 100-APERTURA-ARCHIVOS-E. EXIT.
027800 110-CARGA-TABLA-PESOS SECTION.
027900     MOVE 'InterestRate-Bucket1'   TO WKS-PESO-BUCKET (1)
028000     MOVE 2.0                     TO WKS-PESO-VALOR  (1)
028100     MOVE 'ForeignExchange-Bucket1' TO WKS-PESO-BUCKET (2)
028200     MOVE 1.5                     TO WKS-PESO-VALOR  (2)
028300     MOVE 'Credit-Bucket1'        TO WKS-PESO-BUCKET (3)
028400     MOVE 3.0                     TO WKS-PESO-VALOR  (3)
028500     MOVE 'Equity-Bucket1'        TO WKS-PESO-BUCKET (4)
028600     MOVE 2.5                     TO WKS-PESO-VALOR  (4)
028700     MOVE 'Commodity-Bucket1'     TO WKS-PESO-BUCKET (5)
028800     MOVE 3.5                     TO WKS-PESO-VALOR  (5).
028900 110-CARGA-TABLA-PESOS-E. EXIT.
029000 120-CARGA-TABLA-COLATERAL SECTION.
029100     MOVE 'CASH-USD   ' TO WKS-COLAT-TIPO (1)
029200     MOVE 0.00          TO WKS-COLAT-COSTO (1)
029300     MOVE 0.00           TO WKS-COLAT-HAIRCUT (1)
029400     MOVE 'TSY-2Y     ' TO WKS-COLAT-TIPO (2)
029500     MOVE 125.50        TO WKS-COLAT-COSTO (2)
029600     MOVE 0.50          TO WKS-COLAT-HAIRCUT (2)
029700     MOVE 'TSY-10Y    ' TO WKS-COLAT-TIPO (3)
029800     MOVE 310.75        TO WKS-COLAT-COSTO (3)
029900     MOVE 2.00          TO WKS-COLAT-HAIRCUT (3)
030000     MOVE 'CORP-AA    ' TO WKS-COLAT-TIPO (4)
030100     MOVE 480.25        TO WKS-COLAT-COSTO (4)
030200     MOVE 4.00          TO WKS-COLAT-HAIRCUT (4)
030300     MOVE 'EQUITY-IDX ' TO WKS-COLAT-TIPO (5)
030400     MOVE 920.00        TO WKS-COLAT-COSTO (5)
030500     MOVE 15.00         TO WKS-COLAT-HAIRCUT (5)
030600     MOVE 'GOLD       ' TO WKS-COLAT-TIPO (6)
030700     MOVE 1150.00       TO WKS-COLAT-COSTO (6)
030800     MOVE 10.00         TO WKS-COLAT-HAIRCUT (6).
030900 120-CARGA-TABLA-COLATERAL-E. EXIT.
031000 300-LEE-TRADE SECTION.
031100     READ TRADES
031200       AT END
031300          MOVE 1 TO WKS-FIN-TRADES
031400       NOT AT END
031500          ADD 1 TO WKS-TRADES-LEIDOS
031600     END-READ.
031700 300-LEE-TRADE-E. EXIT.
031800******************************************************************
031900*     P A S O   1 :   S E N S I B I L I D A D E S   P O R  T R A D*
032000******************************************************************
032100*-->    CALCULO DETERMINISTICO: EL NOCIONAL DEL TRADE SE
032200*-->    MULTIPLICA POR UN FACTOR FIJO SEGUN LA CLASE DE ACTIVO
032300*-->    Y EL TIPO DE SENSIBILIDAD (DELTA/VEGA/CURVATURE).
032400 400-PROCESA-TRADE SECTION.
032500     IF WKS-SENSIB-OCUPADAS < 998
032600        ADD  1 TO WKS-SENSIB-OCUPADAS
032700        COMPUTE WSEN-SENS-VALUE (WKS-SENSIB-OCUPADAS) =
032800                TRDL-NOTIONAL-AMOUNT * 0.00200
032900        MOVE 'DELTA     '          TO
033000             WSEN-SENS-TYPE (WKS-SENSIB-OCUPADAS)
033100        PERFORM 410-ARMA-CUBETA THRU 410-ARMA-CUBETA-E
033200        ADD  1 TO WKS-SENSIB-OCUPADAS
033300        COMPUTE WSEN-SENS-VALUE (WKS-SENSIB-OCUPADAS) =
033400                TRDL-NOTIONAL-AMOUNT * 0.00060
033500        MOVE 'CURVATURE '          TO
033600             WSEN-SENS-TYPE (WKS-SENSIB-OCUPADAS)
033700        PERFORM 410-ARMA-CUBETA THRU 410-ARMA-CUBETA-E
033800        IF TRDL-PRODUCT-TYPE = 'FxOption'
033900           OR TRDL-PRODUCT-TYPE = 'EquityOption'
034000           ADD  1 TO WKS-SENSIB-OCUPADAS
034100           COMPUTE WSEN-SENS-VALUE (WKS-SENSIB-OCUPADAS) =
034200                   TRDL-NOTIONAL-AMOUNT * 0.00040
034300           MOVE 'VEGA      '       TO
034400                WSEN-SENS-TYPE (WKS-SENSIB-OCUPADAS)
034500           PERFORM 410-ARMA-CUBETA THRU 410-ARMA-CUBETA-E
034600        END-IF
034700     END-IF
034800     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
034900 400-PROCESA-TRADE-E. EXIT.
035000 410-ARMA-CUBETA SECTION.
035100     MOVE SPACES TO WSEN-RISK-BUCKET (WKS-SENSIB-OCUPADAS)
035200     STRING TRDL-ASSET-CLASS DELIMITED BY SPACE
035300            '-Bucket1'      DELIMITED BY SIZE
035400            INTO WSEN-RISK-BUCKET (WKS-SENSIB-OCUPADAS).
035500 410-ARMA-CUBETA-E. EXIT.
035600******************************************************************
035700*     P A S O   2 :   P E S O S   S I M M   P O R   C U B E T A   *
035800******************************************************************
035900 500-APLICA-PESOS-CUBETA SECTION.
036000     MOVE ZEROES TO WKS-DELTA-PESADO
036100     MOVE ZEROES TO WKS-VEGA-PESADO
036200     MOVE ZEROES TO WKS-CURVATURA-PESADO
036300     PERFORM 510-PESA-UNA-SENSIBILIDAD THRU 510-PESA-UNA-SENSIBILIDAD-E
036400        VARYING WKS-I-SENS FROM 1 BY 1
036500        UNTIL WKS-I-SENS > WKS-SENSIB-OCUPADAS.
036600 500-APLICA-PESOS-CUBETA-E. EXIT.
036700 510-PESA-UNA-SENSIBILIDAD SECTION.
036800     PERFORM 520-BUSCA-PESO-CUBETA THRU 520-BUSCA-PESO-CUBETA-E
036900     EVALUATE TRUE
037000        WHEN WSEN-SENS-TYPE (WKS-I-SENS) (1:5) = 'DELTA'
037100           COMPUTE WKS-DELTA-PESADO = WKS-DELTA-PESADO +
037200                   (WSEN-SENS-VALUE (WKS-I-SENS) * WKS-PESO-SIMM)
037300        WHEN WSEN-SENS-TYPE (WKS-I-SENS) (1:4) = 'VEGA'
037400           COMPUTE WKS-VEGA-PESADO = WKS-VEGA-PESADO +
037500                   (WSEN-SENS-VALUE (WKS-I-SENS) * WKS-PESO-SIMM)
037600        WHEN WSEN-SENS-TYPE (WKS-I-SENS) (1:9) = 'CURVATURE'
037700           COMPUTE WKS-CURVATURA-PESADO = WKS-CURVATURA-PESADO +
037800                   (WSEN-SENS-VALUE (WKS-I-SENS) * WKS-PESO-SIMM)
037900     END-EVALUATE.
038000 510-PESA-UNA-SENSIBILIDAD-E. EXIT.
038100 520-BUSCA-PESO-CUBETA SECTION.
038200     MOVE 2.0 TO WKS-PESO-SIMM
038300     PERFORM 530-COMPARA-UN-PESO THRU 530-COMPARA-UN-PESO-E
038400        VARYING WKS-I-PESO FROM 1 BY 1
038500        UNTIL WKS-I-PESO > 5.
038600 520-BUSCA-PESO-CUBETA-E. EXIT.
038700 530-COMPARA-UN-PESO SECTION.
038800     IF WKS-PESO-BUCKET (WKS-I-PESO) =
038900        WSEN-RISK-BUCKET (WKS-I-SENS)
039000        MOVE WKS-PESO-VALOR (WKS-I-PESO) TO WKS-PESO-SIMM
039100     END-IF.
039200 530-COMPARA-UN-PESO-E. EXIT.
039300******************************************************************
039400*     P A S O   3 :   C O R R E L A C I O N   F I J A   0 . 8 5   *
039500******************************************************************
039600 600-APLICA-CORRELACION SECTION.
039700     COMPUTE WKS-MARGEN-DELTA ROUNDED =
039800             WKS-DELTA-PESADO * WKS-FACTOR-CORRELACION
039900     COMPUTE WKS-MARGEN-VEGA ROUNDED =
040000             WKS-VEGA-PESADO * WKS-FACTOR-CORRELACION
040100     COMPUTE WKS-MARGEN-CURVATURA ROUNDED =
040200             WKS-CURVATURA-PESADO * WKS-FACTOR-CORRELACION.
040300 600-APLICA-CORRELACION-E. EXIT.
040400******************************************************************
040500*     P A S O   4 :   A G R E G A C I O N   ( N O R M A  E U C L I*
040600*     D I A N A )   V I A   R A I Z   D E   N E W T O N - R A P H S*
040700******************************************************************
040800 700-AGREGA-MARGEN-TOTAL SECTION.
040900     COMPUTE WKS-RAIZ-X =
041000             (WKS-MARGEN-DELTA * WKS-MARGEN-DELTA) +
041100             (WKS-MARGEN-VEGA  * WKS-MARGEN-VEGA)  +
041200             (WKS-MARGEN-CURVATURA * WKS-MARGEN-CURVATURA)
041300     PERFORM 710-CALCULA-RAIZ-CUADRADA THRU 710-CALCULA-RAIZ-CUADRADA-E
041400     MOVE WKS-RAIZ-RESULTADO TO WKS-MARGEN-TOTAL-IM.
041500 700-AGREGA-MARGEN-TOTAL-E. EXIT.
041600*-->    CALCULA LA RAIZ CUADRADA DE WKS-RAIZ-X POR EL METODO DE
041700*-->    NEWTON-RAPHSON, PUES ESTE COMPILADOR NO OFRECE FUNCION DE
041800*-->    RAIZ CUADRADA. 20 ITERACIONES SON SUFICIENTES PARA LOS
041900*-->    MONTOS MANEJADOS POR ESTE SISTEMA.
042000 710-CALCULA-RAIZ-CUADRADA SECTION.
042100     IF WKS-RAIZ-X = ZEROES
042200        MOVE ZEROES TO WKS-RAIZ-RESULTADO
042300     ELSE
042400        MOVE WKS-RAIZ-X TO WKS-RAIZ-APROX
042500        PERFORM 720-ITERA-NEWTON THRU 720-ITERA-NEWTON-E
042600           VARYING WKS-RAIZ-ITER FROM 1 BY 1
042700           UNTIL WKS-RAIZ-ITER > 20
042800        COMPUTE WKS-RAIZ-RESULTADO ROUNDED = WKS-RAIZ-APROX
042900     END-IF.
043000 710-CALCULA-RAIZ-CUADRADA-E. EXIT.
043100 720-ITERA-NEWTON SECTION.
043200     COMPUTE WKS-RAIZ-APROX ROUNDED =
043300             (WKS-RAIZ-APROX + (WKS-RAIZ-X / WKS-RAIZ-APROX)) / 2.
043400 720-ITERA-NEWTON-E. EXIT.
043500 750-ESCRIBE-MARGIN-OUT SECTION.
043600     MOVE 'PORTFOLIO-01'        TO MGNL-PORTFOLIO-ID
043700     MOVE WKS-MARGEN-DELTA      TO MGNL-DELTA-MARGIN
043800     MOVE WKS-MARGEN-VEGA       TO MGNL-VEGA-MARGIN
043900     MOVE WKS-MARGEN-CURVATURA  TO MGNL-CURVATURE-MARGIN
044000     MOVE WKS-MARGEN-TOTAL-IM   TO MGNL-TOTAL-IM
044100     WRITE REG-MGNLAY
044200     IF FS-MARGINOUT NOT EQUAL '00'
044300        MOVE 'WRITE'        TO ACCION
044400        MOVE MGNL-PORTFOLIO-ID TO LLAVE (1:12)
044500        MOVE 'MARGINOUT'    TO ARCHIVO
044600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044700                              FS-MARGINOUT, FSE-MARGINOUT
044800     END-IF.
044900 750-ESCRIBE-MARGIN-OUT-E. EXIT.
045000******************************************************************
045100*          M A R G E N   D E   V A R I A C I O N   Y   L L A M A D*
045200******************************************************************
045300 800-CALCULA-MARGEN-VARIACION SECTION.
045400     COMPUTE WKS-MARGEN-VARIACION =
045500             WKS-MTM-VALOR - WKS-COLATERAL-ACTUAL.
045600 800-CALCULA-MARGEN-VARIACION-E. EXIT.
045700 810-GENERA-LLAMADA-MARGEN SECTION.
045800     COMPUTE WKS-TOTAL-REQUERIDO =
045900             WKS-MARGEN-TOTAL-IM + WKS-MARGEN-VARIACION
046000     COMPUTE WKS-FALTANTE =
046100             WKS-TOTAL-REQUERIDO - WKS-COLATERAL-ACTUAL
046200     IF WKS-FALTANTE > ZEROES
046300        ADD  1 TO WKS-SEQ-LLAMADA
046400        MOVE WKS-SEQ-LLAMADA TO WKS-SEQ-LLAMADA-DISP
046500        MOVE SPACES TO WKS-CALL-ID
046600        STRING 'MC-' WKS-SEQ-LLAMADA-DISP DELIMITED BY SIZE
046700               INTO WKS-CALL-ID
046800        DISPLAY 'TPMARG - LLAMADA DE MARGEN ' WKS-CALL-ID
046900                 ' POR FALTANTE DE ' WKS-FALTANTE
047000     ELSE
047100        DISPLAY 'TPMARG - COLATERAL SUFICIENTE, SIN LLAMADA'
047200     END-IF.
047300 810-GENERA-LLAMADA-MARGEN-E. EXIT.
047400******************************************************************
047500*     O P T I M I Z A C I O N   D E   C O L A T E R A L            *
047600******************************************************************
047700*-->    ORDENAMIENTO POR INSERCION ASCENDENTE POR COSTO. SE
047800*-->    REPORTAN LOS TRES RENGLONES DE MENOR COSTO COMO CANASTA
047900*-->    OPTIMA.
048000 900-OPTIMIZA-COLATERAL SECTION.
048100     PERFORM 910-ORDENA-UN-RENGLON THRU 910-ORDENA-UN-RENGLON-E
048200        VARYING WKS-I-COLAT FROM 2 BY 1
048300        UNTIL WKS-I-COLAT > 6
048400     DISPLAY 'TPMARG - CANASTA OPTIMA DE COLATERAL (TOP 3):'
048500     PERFORM 920-MUESTRA-UN-RENGLON THRU 920-MUESTRA-UN-RENGLON-E
048600        VARYING WKS-I-COLAT FROM 1 BY 1
048700        UNTIL WKS-I-COLAT > 3.
048800 900-OPTIMIZA-COLATERAL-E. EXIT.
048900 910-ORDENA-UN-RENGLON SECTION.
049000     MOVE WKS-COLAT-TIPO    (WKS-I-COLAT) TO WKS-COLAT-TIPO-AUX
049100     MOVE WKS-COLAT-COSTO   (WKS-I-COLAT) TO WKS-COLAT-COSTO-AUX
049200     MOVE WKS-COLAT-HAIRCUT (WKS-I-COLAT) TO WKS-COLAT-HAIRCUT-AUX
049300     MOVE WKS-I-COLAT TO WKS-J-COLAT
049400     SUBTRACT 1 FROM WKS-J-COLAT GIVING WKS-K-COLAT
049500     PERFORM 915-DESPLAZA-UN-RENGLON THRU 915-DESPLAZA-UN-RENGLON-E
049600        UNTIL WKS-J-COLAT = 1 OR
049700              WKS-COLAT-COSTO (WKS-K-COLAT) <= WKS-COLAT-COSTO-AUX
049800     MOVE WKS-COLAT-TIPO-AUX    TO WKS-COLAT-TIPO    (WKS-J-COLAT)
049900     MOVE WKS-COLAT-COSTO-AUX   TO WKS-COLAT-COSTO   (WKS-J-COLAT)
050000     MOVE WKS-COLAT-HAIRCUT-AUX TO
050100          WKS-COLAT-HAIRCUT (WKS-J-COLAT).
050200 910-ORDENA-UN-RENGLON-E. EXIT.
050300 915-DESPLAZA-UN-RENGLON SECTION.
050400     MOVE WKS-COLAT-TIPO    (WKS-K-COLAT) TO
050500          WKS-COLAT-TIPO    (WKS-J-COLAT)
050600     MOVE WKS-COLAT-COSTO   (WKS-K-COLAT) TO
050700          WKS-COLAT-COSTO   (WKS-J-COLAT)
050800     MOVE WKS-COLAT-HAIRCUT (WKS-K-COLAT) TO
050900          WKS-COLAT-HAIRCUT (WKS-J-COLAT)
051000     SUBTRACT 1 FROM WKS-J-COLAT
051100     SUBTRACT 1 FROM WKS-K-COLAT.
051200 915-DESPLAZA-UN-RENGLON-E. EXIT.
051300 920-MUESTRA-UN-RENGLON SECTION.
051400     DISPLAY '   ' WKS-COLAT-TIPO (WKS-I-COLAT)
051500             ' COSTO ' WKS-COLAT-COSTO (WKS-I-COLAT)
051600             ' HAIRCUT ' WKS-COLAT-HAIRCUT (WKS-I-COLAT) '%'.
051700 920-MUESTRA-UN-RENGLON-E. EXIT.
051800******************************************************************
051900*        R E P O R T E   D E   M A R G E N   R E G U L A T O R I O *
052000******************************************************************
052100 950-GENERA-REPORTE-MARGEN SECTION.
052200     GENERATE DETMARG
052300     TERMINATE REPORTE-MARGEN-REG.
052400 950-GENERA-REPORTE-MARGEN-E. EXIT.
052500 990-CIERRA-ARCHIVOS SECTION.
052600     CLOSE TRADES MARGINOUT REPMARG.
052700 990-CIERRA-ARCHIVOS-E. EXIT.

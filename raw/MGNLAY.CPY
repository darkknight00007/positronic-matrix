*****************************************************************
* COPY        : MGNLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DEL RESULTADO DE MARGEN INICIAL POR      *
*             : PORTAFOLIO, ESCRITO EN MARGIN-OUT.DAT POR       *
*             : TPMARG (SUMA DE SENSIBILIDADES DELTA/VEGA/      *
*             : CURVATURA).                                     *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 07/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  07/03/2019 PEDR    228866        VERSION INICIAL              *
*----------------------------------------------------------------*
 01  REG-MGNLAY.
     05  MGNL-PORTFOLIO-ID          PIC X(12).
     05  MGNL-DELTA-MARGIN          PIC S9(13)V99 COMP-3.
     05  MGNL-VEGA-MARGIN           PIC S9(13)V99 COMP-3.
     05  MGNL-CURVATURE-MARGIN      PIC S9(13)V99 COMP-3.
     05  MGNL-TOTAL-IM              PIC S9(13)V99 COMP-3.
     05  FILLER                     PIC X(12).

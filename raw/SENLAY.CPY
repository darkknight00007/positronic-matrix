*****************************************************************
* COPY        : SENLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : RENGLON DE SENSIBILIDAD DE RIESGO (DELTA/VEGA/  *
*             : CURVATURA) POR CUBETA, USADO COMO TABLA         *
*             : WKS-TABLA-SENSIB DENTRO DE TPMARG.               *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 07/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  07/03/2019 PEDR    228866        VERSION INICIAL              *
*----------------------------------------------------------------*
 01  REG-SENLAY.
     05  SENL-SENS-TYPE             PIC X(10).
         88  SENL-TP-DELTA               VALUE 'DELTA'.
         88  SENL-TP-VEGA                VALUE 'VEGA'.
         88  SENL-TP-CURVATURE           VALUE 'CURVATURE'.
     05  SENL-RISK-BUCKET           PIC X(24).
     05  SENL-SENS-VALUE            PIC S9(11)V99 COMP-3.
     05  FILLER                     PIC X(03).

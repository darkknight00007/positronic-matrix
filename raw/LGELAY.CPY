*****************************************************************
* COPY        : LGELAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE LIBRO MAYOR, ESCRITO   *
*             : EN LEDGER-OUT.DAT POR TPLEDG (PARTIDA DOBLE).   *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 02/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  02/03/2019 PEDR    228866        VERSION INICIAL              *
*  11/01/1999 JLM     230980        SE AGREGA 88 DE LGEL-TIPO    *
*----------------------------------------------------------------*
 01  REG-LGELAY.
     05  LGEL-ENTRY-ID              PIC X(12).
     05  LGEL-LEDGER-TYPE           PIC X(10).
         88  LGEL-TP-TRADE               VALUE 'TRADE'.
         88  LGEL-TP-POSITION            VALUE 'POSITION'.
         88  LGEL-TP-CASH                VALUE 'CASH'.
         88  LGEL-TP-COLLATERAL          VALUE 'COLLATERAL'.
     05  LGEL-TRADE-ID              PIC X(12).
     05  LGEL-DEBIT-AMOUNT          PIC S9(13)V99 COMP-3.
     05  LGEL-CREDIT-AMOUNT         PIC S9(13)V99 COMP-3.
     05  LGEL-CURRENCY-CODE         PIC X(03).
     05  FILLER                     PIC X(11).

******************************************************************
* FECHA       : 14/02/1990                                       *
* PROGRAMADOR : J. LOPEZ MEJIA (JLM)                               *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPREGU                                             *
* TIPO        : BATCH                                             *
* DESCRIPCION : REGULATORIO. DETERMINA LOS REGIMENES APLICABLES   *
*             : A CADA TRADE (CFTC/EMIR/MIFIR/ASIC/MAS) CONSUL-   *
*             : TANDO LA JURISDICCION DE LAS CONTRAPARTES EN LA   *
*             : TABLA DE PARTES, ARMA EL REPORTE PARA CADA UNO,    *
*             : VALIDA CONTRA LA TABLA DE CAMPOS OBLIGATORIOS Y    *
*             : ENCOLA LOS VALIDOS PARA SU ENVIO AL REPOSITORIO   *
*             : DE OPERACIONES (TR).                                *
* ARCHIVOS    : TRADES=C, PARTIES=C (TABLA), REG-REPORTS=A         *
* ACCION (ES) : D=DETERMINA, G=GENERA, V=VALIDA, Q=ENCOLA, S=SUBMIT*
* BPM/RATIONAL: 241209                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  14/02/1990 JLM     241209        VERSION INICIAL - REGLAS DE    *
*                                   REPORTABILIDAD CFTC Y EMIR      *
*  30/08/1991 PEDR    242110        SE AGREGA REGLA DE MIFIR POR    *
*                                   CLASE DE ACTIVO                 *
*  12/04/1993 RAMF    242900        SE AGREGAN REGLAS ASIC Y MAS,   *
*                                   SE CARGA TABLA DE PARTES PARA   *
*                                   RESOLVER JURISDICCION           *
*  25/11/1994 JLM     243700        SE AGREGA TABLA DE CAMPOS       *
*                                   OBLIGATORIOS POR REGIMEN         *
*  08/07/1996 PEDR    244500        SE AGREGA COLA FIFO DE           *
*                                   SUBMISION Y DRENADO AL TR        *
*  19/10/1998 RAMF    245340        AMPLIACION DE SIGLO (Y2K) EN    *
*                                   FECHA DE EJECUCION DE REPORTE   *
*  21/01/1999 RAMF    245341        CIERRE DE PRUEBAS Y2K, SIN      *
*                                   HALLAZGOS EN ESTE PROGRAMA      *
*  14/09/2002 JLM     247100        SE DOCUMENTA MAPA DE CLASE DE   *
*                                   ACTIVO A CODIGO REGULATORIO      *
*  06/06/2009 PEDR    249200        SE ESTANDARIZA FSE EN APERTURA  *
*                                   DE ARCHIVOS                      *
*  17/03/2011 RAMF    250115        410 CORRIGE PRUEBA DE PRODUCT-  *
*                                   TYPE PARA CFTC: LA COMPARACION   *
*                                   POR POSICION FIJA (1:4) NUNCA    *
*                                   COINCIDIA PORQUE 'SWAP' SIEMPRE  *
*                                   VA COMO SUFIJO; SE REEMPLAZA POR *
*                                   OR EXPLICITO DE LOS TRES TIPOS   *
*                                   DE PRODUCTO QUE TERMINAN EN SWAP *
*  22/11/2016 JLM     256050        SE ESTANDARIZA PERFORM CON THRU  *
*                                   EN TODAS LAS SECCIONES Y SE      *
*                                   AGREGA WKS-HORA-PROCESO PARA     *
*                                   DEJAR EN BITACORA LA HORA DE     *
*                                   INICIO DE LA CORRIDA             *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPREGU.
 AUTHOR. J. LOPEZ MEJIA.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 14/02/1990.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS IS 'A' THRU 'Z'
     UPSI-0 ACEPTA-RECHAZADOS.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES      ASSIGN TO TRADES
                         ORGANIZATION IS LINE SEQUENTIAL
                         FILE STATUS  IS FS-TRADES
                                         FSE-TRADES.
     SELECT PARTIES     ASSIGN TO PARTIES
                         ORGANIZATION IS LINE SEQUENTIAL
                         FILE STATUS  IS FS-PARTIES
                                         FSE-PARTIES.
     SELECT REG-REPORTS ASSIGN TO REGREPOR
                         ORGANIZATION IS LINE SEQUENTIAL
                         FILE STATUS  IS FS-REGREPOR
                                         FSE-REGREPOR.
 DATA DIVISION.
 FILE SECTION.
 FD  TRADES.
     COPY TRDLAY.
 FD  PARTIES.
     COPY PTYLAY.
 FD  REG-REPORTS.
     COPY RPTLAY.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-PARTIES             PIC 9(02) VALUE ZEROES.
         04  FSE-PARTIES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-REGREPOR            PIC 9(02) VALUE ZEROES.
         04  FSE-REGREPOR.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
     02  PROGRAMA                   PIC X(08) VALUE 'TPREGU'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-FIN-PARTIES            PIC 9(01) VALUE ZEROES.
         88  FIN-PARTIES                      VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-TABLA1-OCCURS          PIC 9(05) COMP VALUE ZEROES.
     02  WKS-SEQ-REPORTE            PIC 9(08) COMP VALUE ZEROES.
     02  WKS-REPORTES-GENERADOS     PIC 9(07) COMP VALUE ZEROES.
     02  WKS-REPORTES-VALIDOS       PIC 9(07) COMP VALUE ZEROES.
     02  WKS-REPORTES-RECHAZADOS    PIC 9(07) COMP VALUE ZEROES.
     02  WKS-REPORT-ID              PIC X(12) VALUE SPACES.
     02  WKS-SEQ-REPORTE-DISP       PIC 9(08) VALUE ZEROES.
     02  WKS-CODIGO-ACTIVO          PIC X(05) VALUE SPACES.
     02  WKS-UTI-TRABAJO            PIC X(42) VALUE SPACES.
     02  WKS-JURISDICCION-COMPRA    PIC X(02) VALUE SPACES.
     02  WKS-JURISDICCION-VENDE     PIC X(02) VALUE SPACES.
     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
     02  FILLER                     PIC X(01) VALUE SPACES.
 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
     02  WKS-FC-ANIO                PIC 9(04).
     02  WKS-FC-MES                 PIC 9(02).
     02  WKS-FC-DIA                 PIC 9(02).
 01  WKS-TRADE-FECHA-UTI            PIC X(08) VALUE SPACES.
 01  WKS-TRADE-FECHA-UTI-R REDEFINES WKS-TRADE-FECHA-UTI.
     02  WKS-UTI-ANIO                PIC X(04).
     02  WKS-UTI-MES                 PIC X(02).
     02  WKS-UTI-DIA                 PIC X(02).
******************************************************************
*         TABLA DE CONTRAPARTES CARGADA DE PARTIES.DAT            *
******************************************************************
 01  WKS-TABLAS.
     02  WKS-TABLA-PARTES OCCURS 1 TO 500
             DEPENDING ON WKS-TABLA1-OCCURS
             ASCENDING KEY WKS-TP-PARTY-ID
             INDEXED BY IDX-PARTES.
         03  WKS-TP-PARTY-ID        PIC X(20).
         03  WKS-TP-PARTY-NAME      PIC X(40).
         03  WKS-TP-PARTY-LEI       PIC X(20).
         03  WKS-TP-JURISDICCION    PIC X(02).
*-->     REGIMENES APLICABLES AL TRADE EN PROCESO (MAX 5)
 01  WKS-TABLA-REGIMENES.
     02  WKS-REGIMEN-APLICA OCCURS 5 TIMES PIC X(14).
     02  WKS-REGIMENES-CANTIDAD      PIC 9(02) COMP VALUE ZEROES.
 01  WKS-I-REGIMEN                   PIC 9(02) COMP VALUE ZEROES.
*-->     CAMPOS POBLADOS EN EL REPORTE DEL REGIMEN EN PROCESO
 01  WKS-TABLA-CAMPOS-POBLADOS.
     02  WKS-CAMPO-POBLADO OCCURS 10 TIMES PIC X(24).
     02  WKS-CAMPOS-CANTIDAD        PIC 9(02) COMP VALUE ZEROES.
 01  WKS-CAMPOS-POBLADOS-R
        REDEFINES WKS-TABLA-CAMPOS-POBLADOS.
     02  WKS-CAMPOS-POBLADOS-BYTE   PIC X(242).
 01  WKS-I-CAMPO                     PIC 9(02) COMP VALUE ZEROES.
 01  WKS-CAMPO-ENCONTRADO            PIC 9(01) VALUE ZEROES.
     88  CAMPO-ENCONTRADO                     VALUE 1.
 01  WKS-VALIDACION-OK               PIC 9(01) VALUE ZEROES.
     88  VALIDACION-ES-OK                     VALUE 1.
*-->     TABLA DE CAMPOS OBLIGATORIOS POR REGIMEN (27 RENGLONES),
*-->     CARGADA EN 110-CARGA-TABLA-OBLIGATORIOS AL INICIO.
 01  WKS-TABLA-OBLIGATORIOS.
     02  WKS-OBLIG-ENTRADA OCCURS 27 TIMES.
         03  WKS-OBLIG-REGIMEN       PIC X(14).
         03  WKS-OBLIG-CAMPO         PIC X(24).
     02  WKS-I-OBLIG                 PIC 9(03) COMP VALUE ZEROES.
*-->     COLA FIFO DE SUBMISION AL REPOSITORIO DE OPERACIONES (TR)
 01  WKS-COLA-SUBMISION.
     02  WKS-COLA-ENTRADA OCCURS 50 TIMES PIC X(12).
     02  WKS-COLA-FRENTE             PIC 9(03) COMP VALUE 1.
     02  WKS-COLA-FIN                PIC 9(03) COMP VALUE ZEROES.
     02  WKS-COLA-CANTIDAD           PIC 9(03) COMP VALUE ZEROES.
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPREGU - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 200-CARGA-PARTES
        THRU 200-CARGA-PARTES-E       UNTIL FIN-PARTIES
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 800-SUBMIT-TO-TR THRU 800-SUBMIT-TO-TR-E
     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
     DISPLAY 'TPREGU - TRADES LEIDOS      : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPREGU - REPORTES GENERADOS : ' WKS-REPORTES-GENERADOS
     DISPLAY 'TPREGU - REPORTES VALIDOS   : ' WKS-REPORTES-VALIDOS
     DISPLAY 'TPREGU - REPORTES RECHAZADOS: '
              WKS-REPORTES-RECHAZADOS
     STOP RUN.
 000-MAIN-E. EXIT.
 100-APERTURA-ARCHIVOS SECTION.
     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
     PERFORM 110-CARGA-TABLA-OBLIGATORIOS
        THRU 110-CARGA-TABLA-OBLIGATORIOS-E
     OPEN INPUT  TRADES PARTIES
          OUTPUT REG-REPORTS
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF
     IF FS-PARTIES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'PARTIES' TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-PARTIES, FSE-PARTIES
     END-IF
     IF FS-REGREPOR NOT EQUAL '00'
        MOVE 'OPEN'       TO ACCION
        MOVE SPACES       TO LLAVE
        MOVE 'REGREPOR'   TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-REGREPOR, FSE-REGREPOR
     END-IF.
 100-APERTURA-ARCHIVOS-E. EXIT.
******************************************************************
*      C A R G A   D E   T A B L A   D E   O B L I G A T O R I O S *
******************************************************************
 110-CARGA-TABLA-OBLIGATORIOS SECTION.
     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (1)
     MOVE 'UTI                     ' TO WKS-OBLIG-CAMPO (1)
     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (2)
     MOVE 'EXECUTIONTIMESTAMP      ' TO WKS-OBLIG-CAMPO (2)
     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (3)
     MOVE 'PRICE                   ' TO WKS-OBLIG-CAMPO (3)
     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (4)
     MOVE 'NOTIONAL                ' TO WKS-OBLIG-CAMPO (4)
     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (5)
     MOVE 'ASSETCLASS              ' TO WKS-OBLIG-CAMPO (5)
     MOVE 'CFTC_PART_43  ' TO WKS-OBLIG-REGIMEN (6)
     MOVE 'CLEAREDINDICATOR        ' TO WKS-OBLIG-CAMPO (6)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (7)
     MOVE 'UTI                     ' TO WKS-OBLIG-CAMPO (7)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (8)
     MOVE 'UPI                     ' TO WKS-OBLIG-CAMPO (8)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (9)
     MOVE 'REPORTINGCOUNTERPARTYLEI' TO WKS-OBLIG-CAMPO (9)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (10)
     MOVE 'OTHERCOUNTERPARTYLEI    ' TO WKS-OBLIG-CAMPO (10)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (11)
     MOVE 'EFFECTIVEDATE           ' TO WKS-OBLIG-CAMPO (11)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (12)
     MOVE 'MATURITYDATE            ' TO WKS-OBLIG-CAMPO (12)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (13)
     MOVE 'NOTIONAL                ' TO WKS-OBLIG-CAMPO (13)
     MOVE 'CFTC_PART_45  ' TO WKS-OBLIG-REGIMEN (14)
     MOVE 'COLLATERALIZATIONTYPE   ' TO WKS-OBLIG-CAMPO (14)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (15)
     MOVE 'UTI                     ' TO WKS-OBLIG-CAMPO (15)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (16)
     MOVE 'LEI_1                   ' TO WKS-OBLIG-CAMPO (16)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (17)
     MOVE 'LEI_2                   ' TO WKS-OBLIG-CAMPO (17)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (18)
     MOVE 'TRADEDATE               ' TO WKS-OBLIG-CAMPO (18)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (19)
     MOVE 'NOTIONAL                ' TO WKS-OBLIG-CAMPO (19)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (20)
     MOVE 'VALUATION               ' TO WKS-OBLIG-CAMPO (20)
     MOVE 'EMIR          ' TO WKS-OBLIG-REGIMEN (21)
     MOVE 'COLLATERALPOSTED        ' TO WKS-OBLIG-CAMPO (21)
     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (22)
     MOVE 'ISIN                    ' TO WKS-OBLIG-CAMPO (22)
     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (23)
     MOVE 'QUANTITY                ' TO WKS-OBLIG-CAMPO (23)
     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (24)
     MOVE 'PRICE                   ' TO WKS-OBLIG-CAMPO (24)
     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (25)
     MOVE 'VENUE                   ' TO WKS-OBLIG-CAMPO (25)
     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (26)
     MOVE 'BUYERLEI                ' TO WKS-OBLIG-CAMPO (26)
     MOVE 'MIFIR         ' TO WKS-OBLIG-REGIMEN (27)
     MOVE 'SELLERLEI               ' TO WKS-OBLIG-CAMPO (27).
 110-CARGA-TABLA-OBLIGATORIOS-E. EXIT.
 200-CARGA-PARTES SECTION.
     READ PARTIES
       AT END
          MOVE 1 TO WKS-FIN-PARTIES
       NOT AT END
          ADD  1 TO WKS-TABLA1-OCCURS
          MOVE PTYL-PARTY-ID TO
               WKS-TP-PARTY-ID (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-NAME TO
               WKS-TP-PARTY-NAME (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-LEI TO
               WKS-TP-PARTY-LEI (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-JURISDICTION TO
               WKS-TP-JURISDICCION (WKS-TABLA1-OCCURS)
     END-READ.
 200-CARGA-PARTES-E. EXIT.
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
 400-PROCESA-TRADE SECTION.
     PERFORM 410-DETERMINA-REPORTABILIDAD
        THRU 410-DETERMINA-REPORTABILIDAD-E
     PERFORM 500-PROCESA-REGIMENES THRU 500-PROCESA-REGIMENES-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
******************************************************************
*     D E T E R M I N A C I O N   D E   R E P O R T A B I L I D A D*
******************************************************************
 410-DETERMINA-REPORTABILIDAD SECTION.
     MOVE ZEROES TO WKS-REGIMENES-CANTIDAD
     MOVE SPACES TO WKS-JURISDICCION-COMPRA
     MOVE SPACES TO WKS-JURISDICCION-VENDE
     PERFORM 412-BUSCA-JURISDICCION-COMPRA
        THRU 412-BUSCA-JURISDICCION-COMPRA-E
     PERFORM 414-BUSCA-JURISDICCION-VENDE
        THRU 414-BUSCA-JURISDICCION-VENDE-E
     IF (WKS-JURISDICCION-COMPRA = 'US'
         OR WKS-JURISDICCION-VENDE = 'US')
        AND (TRDL-PRODUCT-TYPE = 'InterestRateSwap'
             OR TRDL-PRODUCT-TYPE = 'CreditDefaultSwap'
             OR TRDL-PRODUCT-TYPE = 'CommoditySwap')
        ADD  1 TO WKS-REGIMENES-CANTIDAD
        MOVE 'CFTC_PART_43  ' TO
             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
        ADD  1 TO WKS-REGIMENES-CANTIDAD
        MOVE 'CFTC_PART_45  ' TO
             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
     END-IF
     IF WKS-JURISDICCION-COMPRA (1:2) = 'EU'
        OR WKS-JURISDICCION-VENDE (1:2) = 'EU'
        ADD  1 TO WKS-REGIMENES-CANTIDAD
        MOVE 'EMIR          ' TO
             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
     END-IF
     IF TRDL-ASSET-CLASS (1:6) = 'Equity'
        OR TRDL-ASSET-CLASS (1:6) = 'Credit'
        ADD  1 TO WKS-REGIMENES-CANTIDAD
        MOVE 'MIFIR         ' TO
             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
     END-IF
     IF WKS-JURISDICCION-COMPRA = 'AU'
        OR WKS-JURISDICCION-VENDE = 'AU'
        ADD  1 TO WKS-REGIMENES-CANTIDAD
        MOVE 'ASIC          ' TO
             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
     END-IF
     IF WKS-JURISDICCION-COMPRA = 'SG'
        OR WKS-JURISDICCION-VENDE = 'SG'
        ADD  1 TO WKS-REGIMENES-CANTIDAD
        MOVE 'MAS           ' TO
             WKS-REGIMEN-APLICA (WKS-REGIMENES-CANTIDAD)
     END-IF.
 410-DETERMINA-REPORTABILIDAD-E. EXIT.
 412-BUSCA-JURISDICCION-COMPRA SECTION.
     SET IDX-PARTES TO 1
     SEARCH ALL WKS-TABLA-PARTES
        AT END
           DISPLAY 'TPREGU - CONTRAPARTE COMPRADORA NO HALLADA: '
                    TRDL-BUYER-PARTY-ID
        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-BUYER-PARTY-ID
           MOVE WKS-TP-JURISDICCION (IDX-PARTES) TO
                WKS-JURISDICCION-COMPRA
     END-SEARCH.
 412-BUSCA-JURISDICCION-COMPRA-E. EXIT.
 414-BUSCA-JURISDICCION-VENDE SECTION.
     SET IDX-PARTES TO 1
     SEARCH ALL WKS-TABLA-PARTES
        AT END
           DISPLAY 'TPREGU - CONTRAPARTE VENDEDORA NO HALLADA: '
                    TRDL-SELLER-PARTY-ID
        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-SELLER-PARTY-ID
           MOVE WKS-TP-JURISDICCION (IDX-PARTES) TO
                WKS-JURISDICCION-VENDE
     END-SEARCH.
 414-BUSCA-JURISDICCION-VENDE-E. EXIT.
 500-PROCESA-REGIMENES SECTION.
     PERFORM 510-PROCESA-UN-REGIMEN THRU 510-PROCESA-UN-REGIMEN-E
        VARYING WKS-I-REGIMEN FROM 1 BY 1
        UNTIL WKS-I-REGIMEN > WKS-REGIMENES-CANTIDAD.
 500-PROCESA-REGIMENES-E. EXIT.
 510-PROCESA-UN-REGIMEN SECTION.
     PERFORM 520-GENERA-REPORTE THRU 520-GENERA-REPORTE-E
     PERFORM 600-VALIDA-REPORTE THRU 600-VALIDA-REPORTE-E
     PERFORM 700-ENCOLA-SUBMISION THRU 700-ENCOLA-SUBMISION-E
     ADD 1 TO WKS-REPORTES-GENERADOS.
 510-PROCESA-UN-REGIMEN-E. EXIT.
******************************************************************
*               A R M A D O   D E L   R E P O R T E                *
******************************************************************
 520-GENERA-REPORTE SECTION.
     ADD  1 TO WKS-SEQ-REPORTE
     MOVE WKS-SEQ-REPORTE TO WKS-SEQ-REPORTE-DISP
     MOVE SPACES TO WKS-REPORT-ID
     STRING 'RPT-' WKS-SEQ-REPORTE-DISP DELIMITED BY SIZE
            INTO WKS-REPORT-ID
     MOVE TRDL-TRADE-DATE TO WKS-TRADE-FECHA-UTI
     MOVE SPACES TO WKS-UTI-TRABAJO
     STRING TRDL-BUYER-PARTY-ID  DELIMITED BY SPACE
            ':'                  DELIMITED BY SIZE
            WKS-TRADE-FECHA-UTI  DELIMITED BY SIZE
            '-'                  DELIMITED BY SIZE
            WKS-REPORT-ID        DELIMITED BY SIZE
            INTO WKS-UTI-TRABAJO
     MOVE ZEROES TO WKS-CAMPOS-CANTIDAD
     ADD  1 TO WKS-CAMPOS-CANTIDAD
     MOVE 'UTI                     ' TO
          WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
     MOVE WKS-REPORT-ID           TO RPTL-REPORT-ID
     MOVE TRDL-TRADE-ID           TO RPTL-TRADE-ID
     MOVE WKS-REGIMEN-APLICA (WKS-I-REGIMEN) TO RPTL-REGIME-CODE
     MOVE WKS-UTI-TRABAJO         TO RPTL-UTI
     PERFORM 530-POBLAR-CAMPOS-REGIMEN THRU 530-POBLAR-CAMPOS-REGIMEN-E.
 520-GENERA-REPORTE-E. EXIT.
*-->    CAMPOS ADICIONALES POR REGIMEN, PER DISENO: CFTC_PART_43
*-->    AGREGA TIMESTAMP/CLASE-MAPEADA/INDICADOR-COMPENSADO;
*-->    CFTC_PART_45 AGREGA UPI/AMBAS LEI/FECHA EFECTIVA/TIPO
*-->    COLATERALIZACION; EMIR AGREGA AMBAS LEI Y VALUACION
*-->    PLACEHOLDER EN CERO. MIFIR NO AGREGA CAMPOS ADICIONALES
*-->    EN ESTE PROGRAMA (SOLO UTI), POR LO QUE SU VALIDACION
*-->    SIEMPRE RESULTA EN RECHAZO - ASI SE COMPORTA EL FUENTE.
 530-POBLAR-CAMPOS-REGIMEN SECTION.
     EVALUATE WKS-REGIMEN-APLICA (WKS-I-REGIMEN)
        WHEN 'CFTC_PART_43  '
           PERFORM 540-MAPEA-CLASE-ACTIVO THRU 540-MAPEA-CLASE-ACTIVO-E
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'EXECUTIONTIMESTAMP      ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'ASSETCLASS              ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'CLEAREDINDICATOR        ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           DISPLAY 'TPREGU - CLASE DE ACTIVO MAPEADA: '
                    WKS-CODIGO-ACTIVO
        WHEN 'CFTC_PART_45  '
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'UPI                     ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'REPORTINGCOUNTERPARTYLEI' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'OTHERCOUNTERPARTYLEI    ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'EFFECTIVEDATE           ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'COLLATERALIZATIONTYPE   ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
        WHEN 'EMIR          '
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'LEI_1                   ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'LEI_2                   ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
           ADD 1 TO WKS-CAMPOS-CANTIDAD
           MOVE 'VALUATION               ' TO
                WKS-CAMPO-POBLADO (WKS-CAMPOS-CANTIDAD)
        WHEN OTHER
           CONTINUE
     END-EVALUATE.
 530-POBLAR-CAMPOS-REGIMEN-E. EXIT.
 540-MAPEA-CLASE-ACTIVO SECTION.
     EVALUATE TRUE
        WHEN TRDL-ASSET-CLASS (1:12) = 'InterestRate'
           MOVE 'IR   ' TO WKS-CODIGO-ACTIVO
        WHEN TRDL-ASSET-CLASS (1:15) = 'ForeignExchange'
           MOVE 'FX   ' TO WKS-CODIGO-ACTIVO
        WHEN TRDL-ASSET-CLASS (1:6)  = 'Credit'
           MOVE 'CRED ' TO WKS-CODIGO-ACTIVO
        WHEN TRDL-ASSET-CLASS (1:6)  = 'Equity'
           MOVE 'EQ   ' TO WKS-CODIGO-ACTIVO
        WHEN TRDL-ASSET-CLASS (1:9)  = 'Commodity'
           MOVE 'CO   ' TO WKS-CODIGO-ACTIVO
        WHEN OTHER
           MOVE 'Other' TO WKS-CODIGO-ACTIVO
     END-EVALUATE.
 540-MAPEA-CLASE-ACTIVO-E. EXIT.
******************************************************************
*            V A L I D A C I O N   D E L   R E P O R T E           *
******************************************************************
 600-VALIDA-REPORTE SECTION.
     MOVE 1 TO WKS-VALIDACION-OK
     PERFORM 610-VALIDA-UN-RENGLON-TABLA
        THRU 610-VALIDA-UN-RENGLON-TABLA-E
        VARYING WKS-I-OBLIG FROM 1 BY 1
        UNTIL WKS-I-OBLIG > 27
     IF VALIDACION-ES-OK
        MOVE 'Y' TO RPTL-VALID-FLAG
        ADD  1   TO WKS-REPORTES-VALIDOS
     ELSE
        MOVE 'N' TO RPTL-VALID-FLAG
        ADD  1   TO WKS-REPORTES-RECHAZADOS
     END-IF
     WRITE REG-RPTLAY
     IF FS-REGREPOR NOT EQUAL '00'
        MOVE 'WRITE'     TO ACCION
        MOVE RPTL-REPORT-ID TO LLAVE (1:12)
        MOVE 'REGREPOR'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-REGREPOR, FSE-REGREPOR
     END-IF.
 600-VALIDA-REPORTE-E. EXIT.
 610-VALIDA-UN-RENGLON-TABLA SECTION.
     IF WKS-OBLIG-REGIMEN (WKS-I-OBLIG) =
        WKS-REGIMEN-APLICA (WKS-I-REGIMEN)
        MOVE ZEROES TO WKS-CAMPO-ENCONTRADO
        PERFORM 620-BUSCA-CAMPO-POBLADO THRU 620-BUSCA-CAMPO-POBLADO-E
           VARYING WKS-I-CAMPO FROM 1 BY 1
           UNTIL WKS-I-CAMPO > WKS-CAMPOS-CANTIDAD
              OR CAMPO-ENCONTRADO
        IF NOT CAMPO-ENCONTRADO
           MOVE ZEROES TO WKS-VALIDACION-OK
        END-IF
     END-IF.
 610-VALIDA-UN-RENGLON-TABLA-E. EXIT.
 620-BUSCA-CAMPO-POBLADO SECTION.
     IF WKS-CAMPO-POBLADO (WKS-I-CAMPO) =
        WKS-OBLIG-CAMPO (WKS-I-OBLIG)
        MOVE 1 TO WKS-CAMPO-ENCONTRADO
     END-IF.
 620-BUSCA-CAMPO-POBLADO-E. EXIT.
******************************************************************
*      E N C O L A D O   F I F O   D E   S U B M I S I O N         *
******************************************************************
 700-ENCOLA-SUBMISION SECTION.
     IF RPTL-ES-VALIDO
        IF WKS-COLA-CANTIDAD < 50
           ADD  1 TO WKS-COLA-FIN
           IF WKS-COLA-FIN > 50
              MOVE 1 TO WKS-COLA-FIN
           END-IF
           MOVE RPTL-REPORT-ID TO WKS-COLA-ENTRADA (WKS-COLA-FIN)
           ADD  1 TO WKS-COLA-CANTIDAD
        ELSE
           DISPLAY 'TPREGU - COLA DE SUBMISION LLENA, REPORTE '
                    RPTL-REPORT-ID ' NO ENCOLADO'
        END-IF
     ELSE
        DISPLAY 'TPREGU - REPORTE ' RPTL-REPORT-ID
                 ' RECHAZADO POR VALIDACION, NO SE ENCOLA'
     END-IF.
 700-ENCOLA-SUBMISION-E. EXIT.
******************************************************************
*       D R E N A D O   D E   C O L A   Y   S U B M I S I O N      *
******************************************************************
 800-SUBMIT-TO-TR SECTION.
     PERFORM 810-SUBMIT-UN-REPORTE THRU 810-SUBMIT-UN-REPORTE-E
        UNTIL WKS-COLA-CANTIDAD = ZEROES.
 800-SUBMIT-TO-TR-E. EXIT.
 810-SUBMIT-UN-REPORTE SECTION.
     DISPLAY 'TPREGU - REPORTE SUBMITIDO AL TR: '
              WKS-COLA-ENTRADA (WKS-COLA-FRENTE)
     ADD  1 TO WKS-COLA-FRENTE
     IF WKS-COLA-FRENTE > 50
        MOVE 1 TO WKS-COLA-FRENTE
     END-IF
     SUBTRACT 1 FROM WKS-COLA-CANTIDAD.
 810-SUBMIT-UN-REPORTE-E. EXIT.
 900-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES PARTIES REG-REPORTS.
 900-CIERRA-ARCHIVOS-E. EXIT.

******************************************************************
* FECHA       : 02/05/1989                                       *
* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPPROC                                             *
* TIPO        : BATCH                                             *
* DESCRIPCION : PROCESAMIENTO DE TRADES BOOKEADOS. GENERA EL UTI  *
*             : (IDENTIFICADOR UNICO DE TRANSACCION), DETECTA     *
*             : TRADES INTERCOMPANY, ASIGNA LLAVE DE NETTING SET  *
*             : Y, SI EL TRADE VIENE MARCADO COMO BLOQUE, CORRE   *
*             : LA ASIGNACION DE BLOQUE POR CUENTA.                *
* ARCHIVOS    : TRADES=C, PARTIES=C (TABLA)                       *
* ACCION (ES) : U=GENERA-UTI, I=INTERCOMPANY, N=NETTING, B=BLOQUE *
* BPM/RATIONAL: 241206                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  02/05/1989 PEDR    241206        VERSION INICIAL - GENERACION   *
*                                   DE UTI Y LLAVE DE NETTING      *
*  14/01/1990 RAMF    241711        SE AGREGA DETECCION DE TRADES  *
*                                   INTERCOMPANY (PREFIJO ENTITY_) *
*  30/07/1991 JLM     242401        SE AGREGA TABLA DE ASIGNACION  *
*                                   DE BLOQUE POR CUENTA            *
*  12/12/1992 PEDR    242905        CORRIGE CONCATENACION DEL UTI  *
*                                   CUANDO EL LEI VIENE CON ESPACIOS*
*  19/04/1994 RAMF    243420        SE AGREGA CONTADOR DE MIRRORS  *
*                                   EMITIDOS PARA BITACORA          *
*  03/09/1996 JLM     244780        SE ESTANDARIZA LLAMADA A        *
*                                   DEBD1R00 EN TODOS LOS ARCHIVOS  *
*  20/11/1998 PEDR    245420        AMPLIACION DE SIGLO (Y2K) EN    *
*                                   TRDL-TRADE-YYYY DE LA LLAVE UTI *
*  09/02/1999 PEDR    245433        CIERRE DE PRUEBAS Y2K, SIN      *
*                                   HALLAZGOS EN ESTE PROGRAMA      *
*  15/06/2002 RAMF    247302        SE AGREGA SUFIJO SECUENCIAL DE  *
*                                   8 POSICIONES EN LUGAR DE 6      *
*  27/03/2011 JLM     249870        REVISION POR NORMATIVA DODD-    *
*                                   FRANK PARA LLAVE DE NETTING     *
*  04/08/2012 PEDR    250340        SE ACLARA COMENTARIO DEL SUFIJO *
*                                   SECUENCIAL DE LA LLAVE DE UTI    *
*  19/11/2016 JLM     256020        SE ESTANDARIZA PERFORM CON THRU  *
*                                   EN TODAS LAS SECCIONES, SE AGREGA*
*                                   WKS-HORA-PROCESO Y SE PARTE      *
*                                   WKS-SEQ-UTI-EDIT EN BLOQUE/SERIE *
*                                   PARA UBICAR MAS RAPIDO EL MIRROR *
*                                   INTERCOMPANY EN BITACORA         *
*  02/12/2016 PEDR    256080        CORRIGE PRUEBA DE PRODUCT-TYPE   *
*                                   PARA BLOQUE: LA COMPARACION POR  *
*                                   POSICION FIJA (1:5) = 'BLOCK'    *
*                                   NUNCA COINCIDIA PORQUE NINGUN    *
*                                   VALOR DEL CATALOGO EMPIEZA ASI,  *
*                                   DEJANDO                          *
*                                   810-ASIGNA-UN-RENGLON-BLOQUE     *
*                                   INALCANZABLE; SE REEMPLAZA POR   *
*                                   UMBRAL DE NOTIONAL-AMOUNT DE DIEZ*
*                                   MILLONES, MISMO CRITERIO DE      *
*                                   BLOQUE USADO EN LAS MESAS DE     *
*                                   OPERACIONES                      *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPPROC.
 AUTHOR. ERICK RAMIREZ.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 02/05/1989.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS IS 'A' THRU 'Z'
     UPSI-0 ACEPTA-BLOQUES.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES   ASSIGN TO TRADES
                      ORGANIZATION IS LINE SEQUENTIAL
                      FILE STATUS  IS FS-TRADES
                                      FSE-TRADES.
     SELECT PARTIES  ASSIGN TO PARTIES
                      ORGANIZATION IS LINE SEQUENTIAL
                      FILE STATUS  IS FS-PARTIES
                                      FSE-PARTIES.
 DATA DIVISION.
 FILE SECTION.
******************************************************************
*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
******************************************************************
 FD  TRADES.
     COPY TRDLAY.
 FD  PARTIES.
     COPY PTYLAY.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-PARTIES             PIC 9(02) VALUE ZEROES.
         04  FSE-PARTIES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
     02  PROGRAMA                   PIC X(08) VALUE 'TPPROC'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-FIN-PARTIES            PIC 9(01) VALUE ZEROES.
         88  FIN-PARTIES                      VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-MIRRORS-EMITIDOS       PIC 9(07) COMP VALUE ZEROES.
     02  WKS-TABLA1-OCCURS          PIC 9(04) COMP VALUE ZEROES.
     02  WKS-SEQ-UTI                PIC 9(08) COMP VALUE ZEROES.
     02  WKS-SEQ-UTI-EDIT           PIC X(08) VALUE SPACES.
*-->     PARTIDO EN BLOQUE/SERIE PARA QUE EL MIRROR INTERCOMPANY
*-->     SE PUEDA UBICAR EN BITACORA SIN CONTAR LAS 8 POSICIONES
     02  WKS-SEQ-UTI-EDIT-R REDEFINES WKS-SEQ-UTI-EDIT.
         04  WKS-SEQ-UTI-BLOQUE     PIC 9(04).
         04  WKS-SEQ-UTI-SERIE      PIC 9(04).
     02  WKS-UTI                    PIC X(50) VALUE SPACES.
     02  WKS-NETTING-SET-KEY        PIC X(60) VALUE SPACES.
     02  WKS-ES-INTERCOMPANY        PIC 9(01) VALUE ZEROES.
         88  ES-INTERCOMPANY                  VALUE 1.
     02  WKS-LEI-BUYER              PIC X(20) VALUE SPACES.
     02  WKS-LEI-SELLER             PIC X(20) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
*-->     AREA DE FECHA DEL TRADE PARA ARMAR EL UTI (AAAAMMDD)
 01  WKS-TRADE-FECHA-UTI.
     02  WKS-TFU-ANIO               PIC 9(04).
     02  WKS-TFU-MES                PIC 9(02).
     02  WKS-TFU-DIA                PIC 9(02).
 01  WKS-TRADE-FECHA-UTI-R REDEFINES WKS-TRADE-FECHA-UTI.
     02  WKS-TFU-TEXTO              PIC X(08).
******************************************************************
*         TABLA DE CONTRAPARTES CARGADA DE PARTIES.DAT            *
******************************************************************
 01  WKS-TABLAS.
     02  WKS-TABLA-PARTES OCCURS 1 TO 500
             DEPENDING ON WKS-TABLA1-OCCURS
             ASCENDING KEY WKS-TP-PARTY-ID
             INDEXED BY IDX-PARTES.
         03  WKS-TP-PARTY-ID        PIC X(20).
         03  WKS-TP-PARTY-NAME      PIC X(40).
         03  WKS-TP-PARTY-LEI       PIC X(20).
         03  WKS-TP-JURISDICCION    PIC X(02).
******************************************************************
*         TABLA DE ASIGNACION DE BLOQUE POR CUENTA (FIJA)         *
******************************************************************
 01  WKS-TABLA-BLOQUE-TXT.
     02  FILLER  PIC X(36) VALUE
         'ACCT_0001050ACCT_0002030ACCT_0003020'.
 01  WKS-TABLA-BLOQUE-R REDEFINES WKS-TABLA-BLOQUE-TXT.
     02  WKS-BLQ-ENTRADA OCCURS 3 TIMES.
         03  WKS-BLQ-CUENTA         PIC X(09).
         03  WKS-BLQ-PORCENTAJE     PIC 9(03).
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPPROC - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 200-CARGA-PARTES
        THRU 200-CARGA-PARTES-E       UNTIL FIN-PARTIES
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
     DISPLAY 'TPPROC - TRADES LEIDOS    : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPPROC - MIRRORS EMITIDOS : ' WKS-MIRRORS-EMITIDOS
     STOP RUN.
 000-MAIN-E. EXIT.
 100-APERTURA-ARCHIVOS SECTION.
     OPEN INPUT TRADES PARTIES
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF
     IF FS-PARTIES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'PARTIES' TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-PARTIES, FSE-PARTIES
     END-IF.
 100-APERTURA-ARCHIVOS-E. EXIT.
 200-CARGA-PARTES SECTION.
     READ PARTIES
       AT END
          MOVE 1 TO WKS-FIN-PARTIES
       NOT AT END
          ADD  1                TO WKS-TABLA1-OCCURS
          MOVE PTYL-PARTY-ID    TO WKS-TP-PARTY-ID (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-NAME  TO WKS-TP-PARTY-NAME
                                    (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-LEI   TO WKS-TP-PARTY-LEI
                                    (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-JURISDICTION
                                TO WKS-TP-JURISDICCION
                                    (WKS-TABLA1-OCCURS)
     END-READ.
 200-CARGA-PARTES-E. EXIT.
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
 400-PROCESA-TRADE SECTION.
     IF TRDL-ST-BOOKED OR TRDL-TRADE-STATE = 'CONFIRMED'
        PERFORM 410-BUSCA-LEI-COMPRADOR THRU 410-BUSCA-LEI-COMPRADOR-E
        PERFORM 420-BUSCA-LEI-VENDEDOR THRU 420-BUSCA-LEI-VENDEDOR-E
        PERFORM 500-GENERA-UTI THRU 500-GENERA-UTI-E
        PERFORM 600-DETECTA-INTERCOMPANY THRU 600-DETECTA-INTERCOMPANY-E
        PERFORM 700-ASIGNA-NETTING-SET THRU 700-ASIGNA-NETTING-SET-E
        PERFORM 800-ASIGNA-BLOQUE THRU 800-ASIGNA-BLOQUE-E
     END-IF
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
******************************************************************
*     B U S Q U E D A   D E   L E I   D E L   C O M P R A D O R   *
******************************************************************
 410-BUSCA-LEI-COMPRADOR SECTION.
     SET IDX-PARTES TO 1
     MOVE SPACES TO WKS-LEI-BUYER
     SEARCH ALL WKS-TABLA-PARTES
        AT END
           DISPLAY 'TPPROC - CONTRAPARTE COMPRADORA NO HALLADA: '
                    TRDL-BUYER-PARTY-ID
        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-BUYER-PARTY-ID
           MOVE WKS-TP-PARTY-LEI (IDX-PARTES) TO WKS-LEI-BUYER
     END-SEARCH.
 410-BUSCA-LEI-COMPRADOR-E. EXIT.
 420-BUSCA-LEI-VENDEDOR SECTION.
     SET IDX-PARTES TO 1
     MOVE SPACES TO WKS-LEI-SELLER
     SEARCH ALL WKS-TABLA-PARTES
        AT END
           DISPLAY 'TPPROC - CONTRAPARTE VENDEDORA NO HALLADA: '
                    TRDL-SELLER-PARTY-ID
        WHEN WKS-TP-PARTY-ID (IDX-PARTES) = TRDL-SELLER-PARTY-ID
           MOVE WKS-TP-PARTY-LEI (IDX-PARTES) TO WKS-LEI-SELLER
     END-SEARCH.
 420-BUSCA-LEI-VENDEDOR-E. EXIT.
******************************************************************
*           G E N E R A C I O N   D E L   U T I                   *
******************************************************************
*-->    REGLA 1: LEI COMPRADOR + ':' + FECHA AAAAMMDD + '-' +
*-->    SUFIJO DE 8 POSICIONES. EL SUFIJO SE TOMA DE UN CONTADOR
*-->    COMP SECUENCIAL MONOTONO, CONVERTIDO A TEXTO Y A
*-->    MAYUSCULAS.
 500-GENERA-UTI SECTION.
     MOVE TRDL-TRADE-DATE TO WKS-TRADE-FECHA-UTI
     ADD  1                TO WKS-SEQ-UTI
     MOVE WKS-SEQ-UTI       TO WKS-SEQ-UTI-EDIT
     INSPECT WKS-SEQ-UTI-EDIT CONVERTING
             'abcdefghijklmnopqrstuvwxyz' TO
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
     MOVE SPACES TO WKS-UTI
     STRING WKS-LEI-BUYER      DELIMITED BY SPACE
            ':'                DELIMITED BY SIZE
            WKS-TFU-TEXTO      DELIMITED BY SIZE
            '-'                DELIMITED BY SIZE
            WKS-SEQ-UTI-EDIT   DELIMITED BY SIZE
            INTO WKS-UTI
     DISPLAY 'TPPROC - UTI GENERADO ' WKS-UTI ' PARA TRADE '
              TRDL-TRADE-ID.
 500-GENERA-UTI-E. EXIT.
******************************************************************
*         D E T E C C I O N   D E   I N T E R C O M P A N Y       *
******************************************************************
 600-DETECTA-INTERCOMPANY SECTION.
     MOVE 0 TO WKS-ES-INTERCOMPANY
     IF TRDL-BUYER-PARTY-ID  (1:7) = 'ENTITY_'
        AND TRDL-SELLER-PARTY-ID (1:7) = 'ENTITY_'
        MOVE 1 TO WKS-ES-INTERCOMPANY
        ADD  1 TO WKS-MIRRORS-EMITIDOS
        DISPLAY 'TPPROC - TRADE INTERCOMPANY ' TRDL-TRADE-ID
                 ' - SE EMITE MIRROR IDENTICO - BLOQUE/SERIE UTI '
                 WKS-SEQ-UTI-BLOQUE '/' WKS-SEQ-UTI-SERIE
     END-IF.
 600-DETECTA-INTERCOMPANY-E. EXIT.
******************************************************************
*           A S I G N A C I O N   D E   N E T T I N G   S E T     *
******************************************************************
 700-ASIGNA-NETTING-SET SECTION.
     MOVE SPACES TO WKS-NETTING-SET-KEY
     STRING 'NS-'                   DELIMITED BY SIZE
            TRDL-BUYER-PARTY-ID     DELIMITED BY SPACE
            '-'                     DELIMITED BY SIZE
            TRDL-SELLER-PARTY-ID    DELIMITED BY SPACE
            '-'                     DELIMITED BY SIZE
            TRDL-ASSET-CLASS        DELIMITED BY SPACE
            INTO WKS-NETTING-SET-KEY
     DISPLAY 'TPPROC - NETTING SET ' WKS-NETTING-SET-KEY
              ' PARA TRADE ' TRDL-TRADE-ID.
 700-ASIGNA-NETTING-SET-E. EXIT.
******************************************************************
*       A S I G N A C I O N   D E   B L O Q U E   ( O P T )       *
******************************************************************
*-->    SE CONSIDERA BLOQUE TODO TRADE CON NOTIONAL-AMOUNT DE DIEZ
*-->    MILLONES O MAS; EL CATALOGO DE PRODUCT-TYPE NO TRAE NINGUN
*-->    VALOR QUE EMPIECE CON 'BLOCK', ASI QUE ESE NO ES DISCRIMI-
*-->    NANTE VALIDO PARA ESTE PASO.
 800-ASIGNA-BLOQUE SECTION.
     IF TRDL-NOTIONAL-AMOUNT >= 10000000.00
        PERFORM 810-ASIGNA-UN-RENGLON-BLOQUE
           THRU 810-ASIGNA-UN-RENGLON-BLOQUE-E
           VARYING IDX-PARTES FROM 1 BY 1
           UNTIL IDX-PARTES > 3
     END-IF.
 800-ASIGNA-BLOQUE-E. EXIT.
 810-ASIGNA-UN-RENGLON-BLOQUE SECTION.
     DISPLAY 'TPPROC - BLOQUE ' TRDL-TRADE-ID ' CUENTA '
              WKS-BLQ-CUENTA (IDX-PARTES) ' ASIGNADO '
              WKS-BLQ-PORCENTAJE (IDX-PARTES) ' POR CIENTO'.
 810-ASIGNA-UN-RENGLON-BLOQUE-E. EXIT.
 900-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES PARTIES.
 900-CIERRA-ARCHIVOS-E. EXIT.

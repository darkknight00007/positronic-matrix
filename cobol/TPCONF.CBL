000100******************************************************************
000200* FECHA       : 19/09/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPCONF                                             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CONFIRMACION DE TRADES. DETERMINA SI EL TRADE ES  *
000800*             : CONFIRMABLE, GENERA LA CONFIRMACION SALIENTE CON  *
000900*             : FORMATO FPML Y EMPAREJA CONTRA LA CONFIRMACION     *
001000*             : ENTRANTE SIMULADA; SI NO EMPAREJA, LEVANTA         *
001100*             : DISPUTA Y LA ENCOLA PARA OPERACIONES.              *
001200* ARCHIVOS    : TRADES=C                                           *
001300* ACCION (ES) : C=CONFIRMABLE, G=GENERA, M=EMPAREJA, D=DISPUTA     *
001400* BPM/RATIONAL: 241207                                             *
001500******************************************************************
001600*------------------------------------------------------------------*
001700* BITACORA DE CAMBIOS                                              *
001800*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
001900*  19/09/1989 PEDR    241207        VERSION INICIAL - GENERACION   *
002000*                                   Y EMPAREJAMIENTO DE CONFIRMAS   *
002100*  02/02/1991 RAMF    242115        SE EXCLUYE PRODUCTO CASH DE    *
002200*                                   CONFIRMABILIDAD                *
002300*  11/11/1993 JLM     243110        SE AGREGA LISTA DE TRADES EN   *
002400*                                   DISPUTA CON ESCALAMIENTO T+1    *
002500*  05/05/1995 PEDR    243990        SE AJUSTA MENSAJE FPML CON      *
002600*                                   TIPO DE PRODUCTO                *
002700*  28/10/1997 RAMF    244990        SE ESTANDARIZA LLAMADA A        *
002800*                                   DEBD1R00 EN TODOS LOS ARCHIVOS  *
002900*  14/12/1998 JLM     245500        AMPLIACION DE SIGLO (Y2K) EN    *
003000*                                   FECHA DE TRADE PARA FPML        *
003100*  06/02/1999 JLM     245512        CIERRE DE PRUEBAS Y2K, SIN      *
003200*                                   HALLAZGOS EN ESTE PROGRAMA      *
003300*  21/08/2004 PEDR    248120        REGLA DE EMPAREJE PASA DE       *
003400*                                   MODULO 7 A MODULO 10            *
003500*  30/10/2008 RAMF    249005        SE DOCUMENTA TASA DE EMPAREJE   *
003600*                                   ESPERADA 9 DE 10                *
003700*  11/05/2012 JLM     250341        SE ACLARAN COMENTARIOS DEL      *
003800*                                   CONFIRM-ID Y DE LA REGLA 5 DE    *
003900*                                   EMPAREJE MODULO 10               *
004000*  20/11/2016 PEDR    256030        CORRIGE ANCHO DEL REDEFINES DE   *
004100*                                   WKS-CONFIRM-ID: EL PREFIJO       *
004200*                                   QUEDABA DE 8 BYTES Y LOS DIGITOS *
004300*                                   DE 4, CUANDO EL STRING ESCRIBE 3 *
004400*                                   Y 8 RESPECTIVAMENTE, LO QUE      *
004500*                                   CORROMPIA LA REGLA DE EMPAREJE   *
004600*                                   MODULO 10; TAMBIEN SE ARMA EL    *
004700*                                   TRADEDATE DEL FPML CON GUIONES   *
004800*                                   (ISO) Y SE ESTANDARIZA PERFORM   *
004900*                                   CON THRU                         *
005000*------------------------------------------------------------------*
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. TPCONF.
005300 AUTHOR. ERICK RAMIREZ.
005400 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
005500 DATE-WRITTEN. 19/09/1989.
005600 DATE-COMPILED.
005700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS MAYUSCULAS IS 'A' THRU 'Z'
006300     UPSI-0 ACEPTA-DISPUTAS.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TRADES   ASSIGN TO TRADES
006700                      ORGANIZATION IS LINE SEQUENTIAL
006800                      FILE STATUS  IS FS-TRADES
006900                                      FSE-TRADES.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TRADES.
007300     COPY TRDLAY.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
007700******************************************************************
007800 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
007900******************************************************************
008000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
008100******************************************************************
008200 01  WKS-FS-STATUS.
008300     02  WKS-STATUS.
008400         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
008500         04  FSE-TRADES.
008600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008900     02  PROGRAMA                   PIC X(08) VALUE 'TPCONF'.
009000     02  ARCHIVO                    PIC X(08) VALUE SPACES.
009100     02  ACCION                     PIC X(10) VALUE SPACES.
009200     02  LLAVE                      PIC X(32) VALUE SPACES.
009300     02  FILLER                     PIC X(01) VALUE SPACES.
009400******************************************************************
009500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
009600******************************************************************
009700 01  WKS-VARIABLES-TRABAJO.
009800     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
009900         88  FIN-TRADES                       VALUE 1.
010000     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
010100     02  WKS-CONFIRMADOS            PIC 9(07) COMP VALUE ZEROES.
010200     02  WKS-NO-CONFIRMABLES        PIC 9(07) COMP VALUE ZEROES.
010300     02  WKS-EMPAREJADOS            PIC 9(07) COMP VALUE ZEROES.
010400     02  WKS-DISPUTADOS             PIC 9(07) COMP VALUE ZEROES.
010500     02  WKS-SEQ-CONFIRM            PIC 9(08) COMP VALUE ZEROES.
010600     02  WKS-CONFIRM-ID             PIC X(12) VALUE SPACES.
010700     02  WKS-ES-CONFIRMABLE         PIC 9(01) VALUE ZEROES.
010800         88  ES-CONFIRMABLE                   VALUE 1.
010900     02  WKS-RESIDUO-MOD10          PIC 9(02) COMP VALUE ZEROES.
011000     02  WKS-COCIENTE-MOD10         PIC 9(08) COMP VALUE ZEROES.
011100     02  WKS-FPML-MENSAJE           PIC X(80) VALUE SPACES.
011200     02  FILLER                     PIC X(01) VALUE SPACES.
011300*-->     FECHA DEL TRADE PARTIDA EN ANIO/MES/DIA PARA ARMAR EL
011400*-->     TRADEDATE DEL FPML CON GUIONES (ISO) EN LUGAR DE AAAAMMDD
011500 01  WKS-TRADE-FECHA-FPML.
011600     02  WKS-TFF-ANIO               PIC 9(04).
011700     02  WKS-TFF-MES                PIC 9(02).
011800     02  WKS-TFF-DIA                PIC 9(02).
011900 01  WKS-TRADE-FECHA-FPML-R REDEFINES WKS-TRADE-FECHA-FPML.
012000     02  WKS-TFF-TEXTO              PIC X(08).
012100*-->     DIGITOS NUMERICOS USADOS PARA LA REGLA DE EMPAREJE. EL
012200*-->     REDEFINES SE ALINEA CON LO QUE EL STRING DE 500-GENERA-
012300*-->     CONFIRMACION ESCRIBE REALMENTE: 'CL-' (3 BYTES) + LOS 8
012400*-->     DIGITOS DEL CONTADOR SECUENCIAL + 1 BYTE DE ESPACIO SOBRANTE.
012500 01  WKS-CONFIRM-ID-R REDEFINES WKS-CONFIRM-ID.
012600     02  WKS-CID-PREFIJO            PIC X(03).
012700     02  WKS-CID-DIGITOS            PIC 9(08).
012800     02  FILLER                     PIC X(01).
012900*-->     LISTA DE TRADES EN DISPUTA (MAXIMO 20 POR CORRIDA)
013000 01  WKS-LISTA-DISPUTAS.
013100     02  WKS-DISP-ENTRADA OCCURS 20 TIMES.
013200         03  WKS-DISP-TRADE-ID      PIC X(12) VALUE SPACES.
013300 01  WKS-LISTA-DISPUTAS-R REDEFINES WKS-LISTA-DISPUTAS.
013400     02  WKS-DISP-TEXTO             PIC X(240).
013500 PROCEDURE DIVISION.
013600******************************************************************
013700*               S E C C I O N    P R I N C I P A L               *
013800******************************************************************
013900 000-MAIN SECTION.
014000     ACCEPT WKS-HORA-PROCESO FROM TIME
014100     DISPLAY 'TPCONF - CORRIDA INICIADA HORA : '
014200              WKS-HORA-PROCESO
014300     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
014400     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
014500     PERFORM 400-PROCESA-TRADE
014600        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
014700     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
014800     DISPLAY 'TPCONF - TRADES LEIDOS       : ' WKS-TRADES-LEIDOS
014900     DISPLAY 'TPCONF - CONFIRMADOS         : ' WKS-CONFIRMADOS
015000     DISPLAY 'TPCONF - NO CONFIRMABLES     : ' WKS-NO-CONFIRMABLES
015100     DISPLAY 'TPCONF - EMPAREJADOS         : ' WKS-EMPAREJADOS
015200     DISPLAY 'TPCONF - EN DISPUTA          : ' WKS-DISPUTADOS
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500 100-APERTURA-ARCHIVOS SECTION.
015600     OPEN INPUT TRADES
015700     IF FS-TRADES NOT EQUAL '00'
015800        MOVE 'OPEN'    TO ACCION
015900        MOVE SPACES    TO LLAVE
016000        MOVE 'TRADES'  TO ARCHIVO
016100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016200                              FS-TRADES, FSE-TRADES
016300     END-IF.
016400 100-APERTURA-ARCHIVOS-E. EXIT.
016500 300-LEE-TRADE SECTION.
016600     READ TRADES
016700       AT END
016800          MOVE 1 TO WKS-FIN-TRADES
016900       NOT AT END
017000          ADD 1 TO WKS-TRADES-LEIDOS
017100     END-READ.
017200 300-LEE-TRADE-E. EXIT.
017300 400-PROCESA-TRADE SECTION.
017400     PERFORM 410-ES-CONFIRMABLE THRU 410-ES-CONFIRMABLE-E
017500     IF ES-CONFIRMABLE
017600        PERFORM 500-GENERA-CONFIRMACION THRU 500-GENERA-CONFIRMACION-E
017700        PERFORM 600-EMPAREJA-CONFIRMACIONES
017800           THRU 600-EMPAREJA-CONFIRMACIONES-E
017900     ELSE
018000        ADD 1 TO WKS-NO-CONFIRMABLES
018100        DISPLAY 'TPCONF - NO CONFIRMABLE (PRODUCTO CASH) '
018200                 TRDL-TRADE-ID
018300     END-IF
018400     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
018500 400-PROCESA-TRADE-E. EXIT.
018600******************************************************************
018700*         D E T E R M I N A   C O N F I R M A B I L I D A D       *
018800******************************************************************
018900*-->    REGLA 4: NO ES CONFIRMABLE SI EL TIPO DE PRODUCTO CONTIENE
019000*-->    LA PALABRA 'CASH'. EN CUALQUIER OTRO CASO ES CONFIRMABLE.
019100 410-ES-CONFIRMABLE SECTION.
019200     MOVE 1 TO WKS-ES-CONFIRMABLE
019300     IF TRDL-PRODUCT-TYPE (1:4) = 'Cash'
019400        MOVE 0 TO WKS-ES-CONFIRMABLE
019500     END-IF.
019600 410-ES-CONFIRMABLE-E. EXIT.
019700******************************************************************
019800*        G E N E R A C I O N   D E   C O N F I R M A C I O N      *
019900******************************************************************
020000*-->    CONFIRM-ID GENERADO CON CONTADOR COMP SECUENCIAL EN
020100*-->    MEMORIA, 8 DIGITOS, PREFIJO 'CL-'.
020200 500-GENERA-CONFIRMACION SECTION.
020300     ADD  1 TO WKS-SEQ-CONFIRM
020400     ADD  1 TO WKS-CONFIRMADOS
020500     MOVE SPACES TO WKS-CONFIRM-ID
020600     STRING 'CL-' WKS-SEQ-CONFIRM DELIMITED BY SIZE
020700            INTO WKS-CONFIRM-ID
020800     MOVE TRDL-TRADE-DATE TO WKS-TRADE-FECHA-FPML
020900     MOVE SPACES TO WKS-FPML-MENSAJE
021000     STRING '<FpML><tradeId>'   DELIMITED BY SIZE
021100            TRDL-TRADE-ID        DELIMITED BY SPACE
021200            '</tradeId><tradeDate>' DELIMITED BY SIZE
021300            WKS-TFF-ANIO         DELIMITED BY SIZE
021400            '-'                  DELIMITED BY SIZE
021500            WKS-TFF-MES          DELIMITED BY SIZE
021600            '-'                  DELIMITED BY SIZE
021700            WKS-TFF-DIA          DELIMITED BY SIZE
021800            '</tradeDate><productType>' DELIMITED BY SIZE
021900            TRDL-PRODUCT-TYPE    DELIMITED BY SPACE
022000            '</productType></FpML>' DELIMITED BY SIZE
022100            INTO WKS-FPML-MENSAJE
022200     DISPLAY 'TPCONF - CONFIRMACION SALIENTE ' WKS-CONFIRM-ID
022300              ' ENVIADA A PLATAFORMA ELECTRONICA: ' WKS-FPML-MENSAJE.
022400 500-GENERA-CONFIRMACION-E. EXIT.
022500******************************************************************
022600*            E M P A R E J E   D E   C O N F I R M A C I O N E S  *
022700******************************************************************
022800*-->    REGLA 5: SE TOMA EL RESIDUO MODULO 10 DE LOS ULTIMOS
022900*-->    DIGITOS DEL CONFIRM-ID (DIVIDE ... GIVING ... REMAINDER):
023000*-->    RESIDUO DISTINTO DE CERO ES EMPAREJADO (9 DE CADA 10),
023100*-->    RESIDUO CERO ES DISPUTADO.
023200 600-EMPAREJA-CONFIRMACIONES SECTION.
023300     DIVIDE WKS-CID-DIGITOS BY 10 GIVING WKS-COCIENTE-MOD10
023400            REMAINDER WKS-RESIDUO-MOD10
023500     IF WKS-RESIDUO-MOD10 NOT = 0
023600        ADD 1 TO WKS-EMPAREJADOS
023700        DISPLAY 'TPCONF - CONFIRMACION ' WKS-CONFIRM-ID
023800                 ' EMPAREJADA - STATUS MATCHED'
023900     ELSE
024000        PERFORM 610-LEVANTA-DISPUTA THRU 610-LEVANTA-DISPUTA-E
024100     END-IF.
024200 600-EMPAREJA-CONFIRMACIONES-E. EXIT.
024300******************************************************************
024400*              F L U J O   D E   D I S P U T A                    *
024500******************************************************************
024600 610-LEVANTA-DISPUTA SECTION.
024700     ADD 1 TO WKS-DISPUTADOS
024800     IF WKS-DISPUTADOS <= 20
024900        MOVE TRDL-TRADE-ID TO WKS-DISP-TRADE-ID (WKS-DISPUTADOS)
025000     END-IF
025100     DISPLAY 'TPCONF - CONFIRMACION ' WKS-CONFIRM-ID
025200              ' EN DISPUTA - STATUS DISPUTED - TRADE '
025300              TRDL-TRADE-ID
025400     DISPLAY 'TPCONF - DISPUTA ASIGNADA A OPERACIONES, '
025500              'ESCALAMIENTO T+1'.
025600 610-LEVANTA-DISPUTA-E. EXIT.
025700 900-CIERRA-ARCHIVOS SECTION.
025800     CLOSE TRADES.
025900 900-CIERRA-ARCHIVOS-E. EXIT.

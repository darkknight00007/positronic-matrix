******************************************************************
* FECHA       : 21/03/1990                                       *
* PROGRAMADOR : RAMIRO FLORES (RAMF)                               *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPLEDG                                             *
* TIPO        : BATCH                                             *
* DESCRIPCION : LIBRO MAYOR. REGISTRA LA PARTIDA DOBLE POR TRADE   *
*             : (LIBRO DE TRADES, POSICIONES Y EFECTIVO), CALCULA  *
*             : LA GANANCIA/PERDIDA DEL PORTAFOLIO, APLICA         *
*             : ACCIONES CORPORATIVAS (DIVIDENDO/SPLIT) Y RECON-   *
*             : CILIA POSICIONES INTERNAS CONTRA EL ALIMENTADOR    *
*             : EXTERNO. EMITE EL REPORTE DE LIBRO MAYOR Y EL       *
*             : REPORTE DE GANANCIA/PERDIDA AL FINAL DE LA CORRIDA.*
* ARCHIVOS    : TRADES=C, LEDGER-OUT=A, EXTERNAL-POS=C              *
* ACCION (ES) : T=TRANSACCION, P=PYG, C=CORP-ACTION, R=RECONCILIA  *
* BPM/RATIONAL: 241210                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  21/03/1990 RAMF    241210        VERSION INICIAL - PARTIDA      *
*                                   DOBLE DE TRADE/POSICION/EFECT.  *
*  09/11/1991 JLM     242190        SE AGREGA CALCULO DE GANANCIA/  *
*                                   PERDIDA POR PORTAFOLIO           *
*  14/05/1993 PEDR    242980        SE AGREGAN ACCIONES CORPORA-    *
*                                   TIVAS: DIVIDENDO Y SPLIT         *
*  27/12/1994 RAMF    243780        SE AGREGA RECONCILIACION CON     *
*                                   ALIMENTADOR EXTERNO DE POSICION  *
*  19/08/1996 JLM     244620        SE AGREGA TABLA DE PRECIOS DE    *
*                                   MERCADO POR CLASE DE ACTIVO      *
*  02/10/1998 PEDR    245300        AMPLIACION DE SIGLO (Y2K) EN     *
*                                   FECHA DE CORRIDA DEL REPORTE     *
*  18/01/1999 PEDR    245301        CIERRE DE PRUEBAS Y2K, SIN       *
*                                   HALLAZGOS EN ESTE PROGRAMA       *
*  25/06/2003 JLM     247600        SE AGREGAN REPORTES DE LIBRO     *
*                                   MAYOR Y DE GANANCIA/PERDIDA      *
*  11/03/2010 RAMF    249700        SE ESTANDARIZA FSE Y SE DOCU-    *
*                                   MENTA REDONDEO EN SPLIT          *
*  23/11/2016 PEDR    256060        SE ESTANDARIZA PERFORM CON THRU, *
*                                   SE AGREGA WKS-HORA-PROCESO Y SE  *
*                                   AGREGA VALIDACION DEL PREFIJO    *
*                                   'TL-' DE WKS-ENTRY-ID CONTRA EL  *
*                                   REDEFINES ANTES DE POSTEAR EL    *
*                                   ASIENTO                          *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPLEDG.
 AUTHOR. RAMIRO FLORES.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 21/03/1990.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS IS 'A' THRU 'Z'
     UPSI-0 ACEPTA-RUPTURAS.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES       ASSIGN TO TRADES
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS  IS FS-TRADES
                                          FSE-TRADES.
     SELECT LEDGER-OUT   ASSIGN TO LEDGEROUT
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS  IS FS-LEDGEROUT
                                          FSE-LEDGEROUT.
     SELECT EXTERNALPOS  ASSIGN TO EXTERNALPOS
                          ORGANIZATION IS LINE SEQUENTIAL
                          FILE STATUS  IS FS-EXTERNALPOS
                                          FSE-EXTERNALPOS.
     SELECT REPLIG        ASSIGN TO SYS011
                          FILE STATUS IS FS-REPLIG.
 DATA DIVISION.
 FILE SECTION.
 FD  TRADES.
     COPY TRDLAY.
 FD  LEDGER-OUT.
     COPY LGELAY.
 FD  EXTERNALPOS.
 01  REG-EXTERNALPOS.
     05  EXTP-POSITION-KEY          PIC X(41).
     05  EXTP-QUANTITY              PIC S9(09).
 FD  REPLIG
     REPORT IS REPORTE-LIBRO-MAYOR REPORTE-PYG.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-LEDGEROUT           PIC 9(02) VALUE ZEROES.
         04  FSE-LEDGEROUT.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-EXTERNALPOS         PIC 9(02) VALUE ZEROES.
         04  FSE-EXTERNALPOS.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
     02  FS-REPLIG                  PIC 9(02) VALUE ZEROES.
     02  PROGRAMA                   PIC X(08) VALUE 'TPLEDG'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-FIN-EXTERNALPOS        PIC 9(01) VALUE ZEROES.
         88  FIN-EXTERNALPOS                  VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
     02  WKS-SEQ-LEDGER             PIC 9(08) COMP VALUE ZEROES.
     02  WKS-SEQ-LEDGER-DISP        PIC 9(08) VALUE ZEROES.
     02  WKS-ENTRY-ID               PIC X(12) VALUE SPACES.
*-->     PREFIJO DEL ENTRY ID PARA VALIDAR QUE 450-GENERA-ENTRY-ID
*-->     SIEMPRE ARME EL CONSECUTIVO CON 'TL-' ANTES DE POSTEAR
     02  WKS-ENTRY-ID-R REDEFINES WKS-ENTRY-ID.
         04  WKS-EID-PREFIJO        PIC X(03).
         04  WKS-EID-DIGITOS        PIC X(08).
         04  FILLER                 PIC X(01).
     02  WKS-CONTEO-TRADE           PIC 9(07) COMP VALUE ZEROES.
     02  WKS-CONTEO-POSITION        PIC 9(07) COMP VALUE ZEROES.
     02  WKS-CONTEO-CASH            PIC 9(07) COMP VALUE ZEROES.
     02  WKS-CONTEO-COLLATERAL      PIC 9(07) COMP VALUE ZEROES.
     02  WKS-POSICIONES-OCUPADAS    PIC 9(03) COMP VALUE ZEROES.
     02  WKS-I-POS                  PIC 9(03) COMP VALUE ZEROES.
     02  WKS-POS-ENCONTRADA         PIC 9(01) VALUE ZEROES.
         88  POS-ENCONTRADA                   VALUE 1.
     02  WKS-LLAVE-POSICION         PIC X(41) VALUE SPACES.
     02  WKS-PRECIO-MERCADO         PIC S9(9)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-UNREALIZED-PYG         PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-REALIZED-PYG           PIC S9(13)V99 COMP-3
                                        VALUE 50000.00.
     02  WKS-TOTAL-PYG              PIC S9(13)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-RUPTURAS-CANTIDAD      PIC 9(03) COMP VALUE ZEROES.
     02  WKS-RUP-QTY-INTERNA-AUX    PIC S9(9) COMP-3 VALUE ZEROES.
     02  WKS-DIVIDENDO-UNITARIO     PIC S9(5)V99 COMP-3
                                        VALUE ZEROES.
     02  WKS-RATIO-SPLIT            PIC 9(03) COMP VALUE ZEROES.
     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
     02  FILLER                     PIC X(01) VALUE SPACES.
 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
     02  WKS-FC-ANIO                PIC 9(04).
     02  WKS-FC-MES                 PIC 9(02).
     02  WKS-FC-DIA                 PIC 9(02).
******************************************************************
*      T A B L A   D E   P O S I C I O N E S (POSITIONS.DAT)      *
*      TABLA DE TRABAJO, SE LLENA EN LA MISMA CORRIDA - NO SE      *
*      PRECARGA NI SE ORDENA, POR LO QUE LA BUSQUEDA ES LINEAL.    *
******************************************************************
 01  WKS-TABLA-POSICIONES.
     02  WKS-POSICION OCCURS 500 TIMES.
         COPY POSLAY.
*-->     LISTA DE RUPTURAS DE RECONCILIACION (MAX 50)
 01  WKS-TABLA-RUPTURAS.
     02  WKS-RUPTURA OCCURS 50 TIMES.
         03  WKS-RUP-POSITION-KEY   PIC X(41).
         03  WKS-RUP-QTY-INTERNA    PIC S9(9) COMP-3.
         03  WKS-RUP-QTY-EXTERNA    PIC S9(9) COMP-3.
 01  WKS-TABLA-RUPTURAS-R REDEFINES WKS-TABLA-RUPTURAS.
     02  WKS-RUPTURA-BYTE           PIC X(2550).
*-->     TABLA DE CONTEOS POR TIPO DE LIBRO, PARA EL REPORTE
 01  WKS-TABLA-REPORTE-LIBRO.
     02  WKS-REPLIB-RENGLON OCCURS 4 TIMES.
         03  WKS-REPLIB-TIPO        PIC X(10).
         03  WKS-REPLIB-CONTEO      PIC 9(07) COMP.
 01  WKS-I-REPLIB                   PIC 9(02) COMP VALUE ZEROES.
 REPORT SECTION.
 RD  REPORTE-LIBRO-MAYOR
     PAGE LIMIT 60 LINES
     HEADING 1
     FIRST DETAIL 3
     LAST DETAIL 56
     FOOTING 58.
 01  TIPLIB TYPE IS PH.
     02  LINE 1.
         03  COLUMN 1  PIC X(40) VALUE
             'BANCO INDUSTRIAL S.A. - LIBRO MAYOR'.
     02  LINE 2.
         03  COLUMN 1  PIC X(14) VALUE 'LEDGER TYPE'.
         03  COLUMN 20 PIC X(11) VALUE 'ENTRY COUNT'.
 01  DETLIB TYPE IS DETAIL LINE PLUS 1.
     02  COLUMN 1  PIC X(10)
         SOURCE WKS-REPLIB-TIPO (WKS-I-REPLIB).
     02  COLUMN 20 PIC ZZZZZZ9
         SOURCE WKS-REPLIB-CONTEO (WKS-I-REPLIB).
 RD  REPORTE-PYG
     PAGE LIMIT 60 LINES
     HEADING 1
     FIRST DETAIL 3
     LAST DETAIL 56
     FOOTING 58.
 01  TIPPYG TYPE IS PH.
     02  LINE 1.
         03  COLUMN 1  PIC X(45) VALUE
             'BANCO INDUSTRIAL S.A. - GANANCIA Y PERDIDA'.
     02  LINE 2.
         03  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO ID'.
         03  COLUMN 20 PIC X(10) VALUE 'UNREALIZED'.
         03  COLUMN 37 PIC X(08) VALUE 'REALIZED'.
         03  COLUMN 52 PIC X(05) VALUE 'TOTAL'.
 01  DETPYG TYPE IS DETAIL LINE PLUS 1.
     02  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO-01'.
     02  COLUMN 18 PIC Z,ZZZ,ZZZ,ZZ9.99
         SOURCE WKS-UNREALIZED-PYG.
     02  COLUMN 36 PIC Z,ZZZ,ZZZ,ZZ9.99
         SOURCE WKS-REALIZED-PYG.
     02  COLUMN 54 PIC Z,ZZZ,ZZZ,ZZ9.99
         SOURCE WKS-TOTAL-PYG.
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPLEDG - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 500-CALCULA-PYG THRU 500-CALCULA-PYG-E
     PERFORM 600-PROCESA-ACCIONES-CORPORATIVAS
        THRU 600-PROCESA-ACCIONES-CORPORATIVAS-E
     PERFORM 700-RECONCILIA-POSICIONES THRU 700-RECONCILIA-POSICIONES-E
     PERFORM 800-GENERA-REPORTES THRU 800-GENERA-REPORTES-E
     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
     DISPLAY 'TPLEDG - TRADES LEIDOS      : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPLEDG - ASIENTOS EMITIDOS  : ' WKS-SEQ-LEDGER
     DISPLAY 'TPLEDG - RUPTURAS DE RECON. : ' WKS-RUPTURAS-CANTIDAD
     STOP RUN.
 000-MAIN-E. EXIT.
 100-APERTURA-ARCHIVOS SECTION.
     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
     OPEN INPUT  TRADES EXTERNALPOS
          OUTPUT LEDGER-OUT
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF
     IF FS-LEDGEROUT NOT EQUAL '00'
        MOVE 'OPEN'       TO ACCION
        MOVE SPACES       TO LLAVE
        MOVE 'LEDGEROUT'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-LEDGEROUT, FSE-LEDGEROUT
     END-IF
     IF FS-EXTERNALPOS NOT EQUAL '00'
        MOVE 'OPEN'       TO ACCION
        MOVE SPACES       TO LLAVE
        MOVE 'EXTRNLPOS'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-EXTERNALPOS, FSE-EXTERNALPOS
     END-IF
     INITIATE REPORTE-LIBRO-MAYOR
     INITIATE REPORTE-PYG.
 100-APERTURA-ARCHIVOS-E. EXIT.
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
 400-PROCESA-TRADE SECTION.
     PERFORM 410-ASIENTO-LIBRO-TRADE THRU 410-ASIENTO-LIBRO-TRADE-E
     PERFORM 420-ACTUALIZA-POSICION-COMPRADOR
        THRU 420-ACTUALIZA-POSICION-COMPRADOR-E
     PERFORM 430-ACTUALIZA-POSICION-VENDEDOR
        THRU 430-ACTUALIZA-POSICION-VENDEDOR-E
     PERFORM 440-ASIENTO-LIBRO-EFECTIVO
        THRU 440-ASIENTO-LIBRO-EFECTIVO-E
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
******************************************************************
*          A S I E N T O   D E L   L I B R O   D E   T R A D E S   *
******************************************************************
 410-ASIENTO-LIBRO-TRADE SECTION.
     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
     MOVE 'TRADE     '        TO LGEL-LEDGER-TYPE
     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
     MOVE ZEROES              TO LGEL-DEBIT-AMOUNT
     MOVE ZEROES              TO LGEL-CREDIT-AMOUNT
     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
     ADD 1 TO WKS-CONTEO-TRADE.
 410-ASIENTO-LIBRO-TRADE-E. EXIT.
 450-GENERA-ENTRY-ID SECTION.
     ADD  1 TO WKS-SEQ-LEDGER
     MOVE WKS-SEQ-LEDGER TO WKS-SEQ-LEDGER-DISP
     MOVE SPACES TO WKS-ENTRY-ID
     STRING 'TL-' WKS-SEQ-LEDGER-DISP DELIMITED BY SIZE
            INTO WKS-ENTRY-ID
     IF WKS-EID-PREFIJO NOT = 'TL-'
        DISPLAY 'TPLEDG - ADVERTENCIA: PREFIJO DE ENTRY ID '
                 'INVALIDO ' WKS-ENTRY-ID
     END-IF.
 450-GENERA-ENTRY-ID-E. EXIT.
 460-ESCRIBE-ASIENTO SECTION.
     WRITE REG-LGELAY
     IF FS-LEDGEROUT NOT EQUAL '00'
        MOVE 'WRITE'       TO ACCION
        MOVE LGEL-ENTRY-ID TO LLAVE (1:12)
        MOVE 'LEDGEROUT'   TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-LEDGEROUT, FSE-LEDGEROUT
     END-IF.
 460-ESCRIBE-ASIENTO-E. EXIT.
******************************************************************
*           A C T U A L I Z A C I O N   D E   P O S I C I O N      *
******************************************************************
*-->    COMPRADOR: DIRECCION +1 (LARGO). VENDEDOR: DIRECCION -1
*-->    (CORTO). LLAVE = PARTY-ID + '-' + ASSET-CLASS.
 420-ACTUALIZA-POSICION-COMPRADOR SECTION.
     MOVE SPACES TO WKS-LLAVE-POSICION
     STRING TRDL-BUYER-PARTY-ID DELIMITED BY SPACE
            '-'                 DELIMITED BY SIZE
            TRDL-ASSET-CLASS    DELIMITED BY SIZE
            INTO WKS-LLAVE-POSICION
     PERFORM 470-BUSCA-O-CREA-POSICION THRU 470-BUSCA-O-CREA-POSICION-E
     MOVE TRDL-BUYER-PARTY-ID TO POSL-PARTY-ID (WKS-I-POS)
     ADD  1 TO POSL-QUANTITY (WKS-I-POS)
     PERFORM 480-ASIENTO-LIBRO-POSICION
        THRU 480-ASIENTO-LIBRO-POSICION-E.
 420-ACTUALIZA-POSICION-COMPRADOR-E. EXIT.
 430-ACTUALIZA-POSICION-VENDEDOR SECTION.
     MOVE SPACES TO WKS-LLAVE-POSICION
     STRING TRDL-SELLER-PARTY-ID DELIMITED BY SPACE
            '-'                  DELIMITED BY SIZE
            TRDL-ASSET-CLASS     DELIMITED BY SIZE
            INTO WKS-LLAVE-POSICION
     PERFORM 470-BUSCA-O-CREA-POSICION THRU 470-BUSCA-O-CREA-POSICION-E
     MOVE TRDL-SELLER-PARTY-ID TO POSL-PARTY-ID (WKS-I-POS)
     SUBTRACT 1 FROM POSL-QUANTITY (WKS-I-POS)
     PERFORM 480-ASIENTO-LIBRO-POSICION
        THRU 480-ASIENTO-LIBRO-POSICION-E.
 430-ACTUALIZA-POSICION-VENDEDOR-E. EXIT.
 470-BUSCA-O-CREA-POSICION SECTION.
     MOVE ZEROES TO WKS-POS-ENCONTRADA
     MOVE ZEROES TO WKS-I-POS
     PERFORM 472-COMPARA-UNA-POSICION THRU 472-COMPARA-UNA-POSICION-E
        VARYING WKS-I-POS FROM 1 BY 1
        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
           OR POS-ENCONTRADA
     IF NOT POS-ENCONTRADA
        ADD  1 TO WKS-POSICIONES-OCUPADAS
        MOVE WKS-POSICIONES-OCUPADAS TO WKS-I-POS
        MOVE WKS-LLAVE-POSICION   TO POSL-POSITION-KEY (WKS-I-POS)
        MOVE TRDL-ASSET-CLASS     TO
             POSL-ASSET-CLASS (WKS-I-POS)
        MOVE ZEROES               TO POSL-QUANTITY (WKS-I-POS)
        MOVE ZEROES               TO POSL-AVG-PRICE (WKS-I-POS)
     END-IF.
 470-BUSCA-O-CREA-POSICION-E. EXIT.
 472-COMPARA-UNA-POSICION SECTION.
     IF POSL-POSITION-KEY (WKS-I-POS) = WKS-LLAVE-POSICION
        MOVE 1 TO WKS-POS-ENCONTRADA
     END-IF.
 472-COMPARA-UNA-POSICION-E. EXIT.
 480-ASIENTO-LIBRO-POSICION SECTION.
     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
     MOVE 'POSITION  '        TO LGEL-LEDGER-TYPE
     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
     MOVE ZEROES              TO LGEL-DEBIT-AMOUNT
     MOVE ZEROES              TO LGEL-CREDIT-AMOUNT
     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
     ADD 1 TO WKS-CONTEO-POSITION.
 480-ASIENTO-LIBRO-POSICION-E. EXIT.
******************************************************************
*           A S I E N T O   D E L   L I B R O   D E   E F E C T I V*
******************************************************************
*-->    PRIMA FIJA DE 10,000.00, SIMPLIFICACION - NO DEPENDE DEL
*-->    PRODUCTO. DOS ASIENTOS EMPAREJADOS, MISMO TRADE-ID.
 440-ASIENTO-LIBRO-EFECTIVO SECTION.
     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
     MOVE 'CASH      '        TO LGEL-LEDGER-TYPE
     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
     MOVE 10000.00            TO LGEL-DEBIT-AMOUNT
     MOVE ZEROES              TO LGEL-CREDIT-AMOUNT
     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
     ADD 1 TO WKS-CONTEO-CASH
     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
     MOVE 'CASH      '        TO LGEL-LEDGER-TYPE
     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
     MOVE ZEROES              TO LGEL-DEBIT-AMOUNT
     MOVE 10000.00            TO LGEL-CREDIT-AMOUNT
     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
     ADD 1 TO WKS-CONTEO-CASH.
 440-ASIENTO-LIBRO-EFECTIVO-E. EXIT.
******************************************************************
*      C A L C U L O   D E   G A N A N C I A / P E R D I D A       *
******************************************************************
*-->    PRECIO DE MERCADO TOMADO DE LA TABLA FIJA ESTABULADA POR
*-->    CLASE DE ACTIVO (EVALUATE EN 520-BUSCA-PRECIO-MERCADO).
*-->    GANANCIA REALIZADA ES CONSTANTE FIJA (SIMPLIFICACION).
 500-CALCULA-PYG SECTION.
     MOVE ZEROES TO WKS-UNREALIZED-PYG
     PERFORM 510-ACUMULA-UNA-POSICION THRU 510-ACUMULA-UNA-POSICION-E
        VARYING WKS-I-POS FROM 1 BY 1
        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
     COMPUTE WKS-TOTAL-PYG =
             WKS-UNREALIZED-PYG + WKS-REALIZED-PYG.
 500-CALCULA-PYG-E. EXIT.
 510-ACUMULA-UNA-POSICION SECTION.
     PERFORM 520-BUSCA-PRECIO-MERCADO THRU 520-BUSCA-PRECIO-MERCADO-E
     COMPUTE WKS-UNREALIZED-PYG = WKS-UNREALIZED-PYG +
        (POSL-QUANTITY (WKS-I-POS) * WKS-PRECIO-MERCADO) -
        (POSL-QUANTITY (WKS-I-POS) *
         POSL-AVG-PRICE (WKS-I-POS)).
 510-ACUMULA-UNA-POSICION-E. EXIT.
 520-BUSCA-PRECIO-MERCADO SECTION.
     EVALUATE TRUE
        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:12) = 'InterestRate'
           MOVE 101.25 TO WKS-PRECIO-MERCADO
        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:15) =
             'ForeignExchange'
           MOVE 1.1050 TO WKS-PRECIO-MERCADO
        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Credit'
           MOVE 99.80  TO WKS-PRECIO-MERCADO
        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Equity'
           MOVE 152.40 TO WKS-PRECIO-MERCADO
        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:9) = 'Commodity'
           MOVE 74.60  TO WKS-PRECIO-MERCADO
        WHEN OTHER
           MOVE ZEROES TO WKS-PRECIO-MERCADO
     END-EVALUATE.
 520-BUSCA-PRECIO-MERCADO-E. EXIT.
******************************************************************
*             A C C I O N E S   C O R P O R A T I V A S            *
******************************************************************
*-->    SE EJECUTA UN DIVIDENDO Y UN SPLIT DE DEMOSTRACION SOBRE
*-->    LA CLASE EQUITY, AL NO EXISTIR EN ESTE PROGRAMA UN ARCHIVO
*-->    DE SOLICITUDES DE ACCIONES CORPORATIVAS.
 600-PROCESA-ACCIONES-CORPORATIVAS SECTION.
     MOVE 2.50 TO WKS-DIVIDENDO-UNITARIO
     PERFORM 610-APLICA-DIVIDENDO THRU 610-APLICA-DIVIDENDO-E
        VARYING WKS-I-POS FROM 1 BY 1
        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
     MOVE 2 TO WKS-RATIO-SPLIT
     PERFORM 620-APLICA-SPLIT THRU 620-APLICA-SPLIT-E
        VARYING WKS-I-POS FROM 1 BY 1
        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS.
 600-PROCESA-ACCIONES-CORPORATIVAS-E. EXIT.
 610-APLICA-DIVIDENDO SECTION.
     IF POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Equity'
        PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
        MOVE WKS-ENTRY-ID         TO LGEL-ENTRY-ID
        MOVE 'CASH      '         TO LGEL-LEDGER-TYPE
        MOVE 'CORP_ACTION '       TO LGEL-TRADE-ID
        MOVE ZEROES               TO LGEL-DEBIT-AMOUNT
        COMPUTE LGEL-CREDIT-AMOUNT =
                POSL-QUANTITY (WKS-I-POS) *
                WKS-DIVIDENDO-UNITARIO
        MOVE 'USD'                TO LGEL-CURRENCY-CODE
        PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
        ADD 1 TO WKS-CONTEO-CASH
     END-IF.
 610-APLICA-DIVIDENDO-E. EXIT.
 620-APLICA-SPLIT SECTION.
     IF POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Equity'
        COMPUTE POSL-QUANTITY (WKS-I-POS) =
                POSL-QUANTITY (WKS-I-POS) * WKS-RATIO-SPLIT
        COMPUTE POSL-AVG-PRICE (WKS-I-POS) ROUNDED =
                POSL-AVG-PRICE (WKS-I-POS) / WKS-RATIO-SPLIT
     END-IF.
 620-APLICA-SPLIT-E. EXIT.
******************************************************************
*          R E C O N C I L I A C I O N   D E   P O S I C I O N     *
******************************************************************
 700-RECONCILIA-POSICIONES SECTION.
     PERFORM 710-LEE-EXTERNALPOS THRU 710-LEE-EXTERNALPOS-E
     PERFORM 720-RECONCILIA-UN-RENGLON THRU 720-RECONCILIA-UN-RENGLON-E
        UNTIL FIN-EXTERNALPOS
     IF WKS-RUPTURAS-CANTIDAD = ZEROES
        DISPLAY 'TPLEDG - RECONCILIACION LIMPIA (CLEAN)'
     ELSE
        DISPLAY 'TPLEDG - RECONCILIACION CON RUPTURAS: '
                 WKS-RUPTURAS-CANTIDAD
     END-IF.
 700-RECONCILIA-POSICIONES-E. EXIT.
 710-LEE-EXTERNALPOS SECTION.
     READ EXTERNALPOS
       AT END
          MOVE 1 TO WKS-FIN-EXTERNALPOS
     END-READ.
 710-LEE-EXTERNALPOS-E. EXIT.
 720-RECONCILIA-UN-RENGLON SECTION.
     MOVE ZEROES TO WKS-POS-ENCONTRADA
     MOVE EXTP-POSITION-KEY TO WKS-LLAVE-POSICION
     PERFORM 472-COMPARA-UNA-POSICION THRU 472-COMPARA-UNA-POSICION-E
        VARYING WKS-I-POS FROM 1 BY 1
        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
           OR POS-ENCONTRADA
     IF POS-ENCONTRADA
        MOVE POSL-QUANTITY (WKS-I-POS) TO WKS-RUP-QTY-INTERNA-AUX
        IF WKS-RUP-QTY-INTERNA-AUX NOT EQUAL EXTP-QUANTITY
           PERFORM 730-AGREGA-RUPTURA THRU 730-AGREGA-RUPTURA-E
        END-IF
     ELSE
        MOVE ZEROES TO WKS-RUP-QTY-INTERNA-AUX
        IF EXTP-QUANTITY NOT EQUAL ZEROES
           PERFORM 730-AGREGA-RUPTURA THRU 730-AGREGA-RUPTURA-E
        END-IF
     END-IF
     PERFORM 710-LEE-EXTERNALPOS THRU 710-LEE-EXTERNALPOS-E.
 720-RECONCILIA-UN-RENGLON-E. EXIT.
 730-AGREGA-RUPTURA SECTION.
     IF WKS-RUPTURAS-CANTIDAD < 50
        ADD  1 TO WKS-RUPTURAS-CANTIDAD
        MOVE EXTP-POSITION-KEY TO
             WKS-RUP-POSITION-KEY (WKS-RUPTURAS-CANTIDAD)
        MOVE WKS-RUP-QTY-INTERNA-AUX TO
             WKS-RUP-QTY-INTERNA (WKS-RUPTURAS-CANTIDAD)
        MOVE EXTP-QUANTITY     TO
             WKS-RUP-QTY-EXTERNA (WKS-RUPTURAS-CANTIDAD)
        DISPLAY 'TPLEDG - RUPTURA EN ' EXTP-POSITION-KEY
                 ' INTERNA/EXTERNA'
     END-IF.
 730-AGREGA-RUPTURA-E. EXIT.
******************************************************************
*     R E P O R T E   D E   L I B R O   M A Y O R   Y   P Y G       *
******************************************************************
 800-GENERA-REPORTES SECTION.
     MOVE 'TRADE     '  TO WKS-REPLIB-TIPO (1)
     MOVE WKS-CONTEO-TRADE TO WKS-REPLIB-CONTEO (1)
     MOVE 'POSITION  '  TO WKS-REPLIB-TIPO (2)
     MOVE WKS-CONTEO-POSITION TO WKS-REPLIB-CONTEO (2)
     MOVE 'CASH      '  TO WKS-REPLIB-TIPO (3)
     MOVE WKS-CONTEO-CASH TO WKS-REPLIB-CONTEO (3)
     MOVE 'COLLATERAL'  TO WKS-REPLIB-TIPO (4)
     MOVE WKS-CONTEO-COLLATERAL TO WKS-REPLIB-CONTEO (4)
     PERFORM 810-GENERA-UN-RENGLON-LIBRO
        THRU 810-GENERA-UN-RENGLON-LIBRO-E
        VARYING WKS-I-REPLIB FROM 1 BY 1 UNTIL WKS-I-REPLIB > 4
     GENERATE DETPYG
     TERMINATE REPORTE-LIBRO-MAYOR
     TERMINATE REPORTE-PYG.
 800-GENERA-REPORTES-E. EXIT.
 810-GENERA-UN-RENGLON-LIBRO SECTION.
     GENERATE DETLIB.
 810-GENERA-UN-RENGLON-LIBRO-E. EXIT.
 900-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES LEDGER-OUT EXTERNALPOS REPLIG.
 900-CIERRA-ARCHIVOS-E. EXIT.

******************************************************************
* FECHA       : 12/03/1989                                       *
* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
* PROGRAMA    : TPTRADE                                           *
* TIPO        : BATCH                                             *
* DESCRIPCION : CORRIDA NOCTURNA DE NEGOCIACION (TRADING). LEE    *
*             : TRADES.DAT SECUENCIAL, CARGA TABLA DE PARTES      *
*             : (PARTIES.DAT) PARA COMPLEMENTAR COMPRADOR Y       *
*             : VENDEDOR, CORRE LOS CHEQUEOS DE CREDITO/RIESGO/   *
*             : CAPACIDAD OPERATIVA Y BOOKEA EL TRADE DE DRAFT A  *
*             : BOOKED. TAMBIEN APLICA LOS EVENTOS DE CICLO DE    *
*             : VIDA (CONFIRMACION/TERMINACION) SOBRE LOS TRADES  *
*             : QUE TRAEN EVENTO EN COLA.                         *
* ARCHIVOS    : TRADES=C, PARTIES=C (TABLA)                       *
* ACCION (ES) : L=LECTURA, V=VALIDA, B=BOOKEA, E=APLICA-EVENTO     *
* BPM/RATIONAL: 241205                                             *
******************************************************************
*------------------------------------------------------------------*
* BITACORA DE CAMBIOS                                              *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
*  12/03/1989 PEDR    241205        VERSION INICIAL - BOOKEO DE    *
*                                   TRADES Y CHEQUEOS DE CREDITO   *
*  04/09/1990 PEDR    241980        SE AGREGA TABLA DE PARTES CON  *
*                                   SEARCH ALL (ANTES SE LEIA      *
*                                   PARTIES.DAT POR CADA TRADE)    *
*  21/05/1991 RAMF    242310        SE AGREGA MAQUINA DE ESTADOS   *
*                                   PARA EVENTOS DE CICLO DE VIDA  *
*  17/11/1992 JLM     242877        VALIDACION DE CAPACIDAD        *
*                                   OPERATIVA, ANTES SOLO CREDITO  *
*  30/01/1993 PEDR    243012        CORRIGE TRUNCAMIENTO DE        *
*                                   TRDL-TRADE-DATE EN REDEFINES   *
*  08/08/1994 RAMF    243599        SE AGREGA CONTADOR DE TRADES   *
*                                   RECHAZADOS PARA BITACORA       *
*  22/02/1995 JLM     244001        AJUSTE DE MENSAJE EN EVENTO    *
*                                   DE TERMINACION                 *
*  14/06/1996 PEDR    244650        SE ESTANDARIZA LLAMADA A       *
*                                   DEBD1R00 EN TODOS LOS ARCHIVOS *
*  19/11/1997 RAMF    245102        SE AGREGA VALIDACION DE        *
*                                   LONGITUD DE REGISTRO PARTIES   *
*  03/12/1998 JLM     245588        AMPLIACION DE SIGLO (Y2K) -    *
*                                   TRDL-TRADE-YYYY YA VENIA A 4   *
*                                   POSICIONES, SE REVISAN RUTINAS *
*                                   DE COMPARACION DE FECHA        *
*  11/02/1999 JLM     245601        CIERRE DE PRUEBAS Y2K, SIN     *
*                                   HALLAZGOS EN ESTE PROGRAMA     *
*  25/10/2000 RAMF    246230        SE AGREGA EVENTO TERMINATION   *
*                                   SOBRE CUALQUIER ESTADO         *
*  09/07/2003 PEDR    247810        SE AGREGA CONTEO DE EVENTOS    *
*                                   NO EMPAREJADOS PARA ESTADISTICA*
*  16/04/2009 RAMF    249215        REVISION POR NORMATIVA DODD-   *
*                                   FRANK, SIN CAMBIO DE LOGICA    *
*  12/08/2013 JLM     250944        SE DOCUMENTA VENUE FIJO        *
*                                   'ELECTRONIC' PARA TODO EVENTO  *
*  05/03/2015 RAMF    251602        600/610 RELEIAN TRADES.DAT SOLO*
*                                   PARA BITACORA Y NO TRANSICIONA-*
*                                   BAN TRDL-TRADE-STATE; SE RELEE  *
*                                   EL ARCHIVO POR CADA EVENTO Y SE *
*                                   APLICA LA MAQUINA DE ESTADOS    *
*                                   SOBRE EL AREA DE TRABAJO        *
*  18/11/2016 RAMF    256010        SE ESTANDARIZA PERFORM CON THRU  *
*                                   EN TODAS LAS SECCIONES Y SE      *
*                                   AGREGA WKS-HORA-PROCESO PARA     *
*                                   DEJAR EN BITACORA LA HORA DE     *
*                                   INICIO DE LA CORRIDA             *
*------------------------------------------------------------------*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. TPTRADE.
 AUTHOR. ERICK RAMIREZ.
 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
 DATE-WRITTEN. 12/03/1989.
 DATE-COMPILED.
 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS MAYUSCULAS  IS 'A' THRU 'Z'
     CLASS NUMERICOS    IS '0' THRU '9'
     UPSI-0 ACEPTA-RECHAZADOS.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRADES   ASSIGN TO TRADES
                      ORGANIZATION IS LINE SEQUENTIAL
                      FILE STATUS  IS FS-TRADES
                                      FSE-TRADES.
     SELECT PARTIES  ASSIGN TO PARTIES
                      ORGANIZATION IS LINE SEQUENTIAL
                      FILE STATUS  IS FS-PARTIES
                                      FSE-PARTIES.
 DATA DIVISION.
 FILE SECTION.
******************************************************************
*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
******************************************************************
*   MOVIMIENTO DE NEGOCIACION A BOOKEAR/EVENTUAR.
 FD  TRADES.
     COPY TRDLAY.
*   MAESTRO DE CONTRAPARTES, CARGADO COMPLETO EN TABLA.
 FD  PARTIES.
     COPY PTYLAY.
 WORKING-STORAGE SECTION.
******************************************************************
*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
******************************************************************
 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
******************************************************************
*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
******************************************************************
 01  WKS-FS-STATUS.
     02  WKS-STATUS.
         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
         04  FSE-TRADES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
         04  FS-PARTIES             PIC 9(02) VALUE ZEROES.
         04  FSE-PARTIES.
             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
*      VARIABLES RUTINA DE FSE
     02  PROGRAMA                   PIC X(08) VALUE 'TPTRADE'.
     02  ARCHIVO                    PIC X(08) VALUE SPACES.
     02  ACCION                     PIC X(10) VALUE SPACES.
     02  LLAVE                      PIC X(32) VALUE SPACES.
     02  FILLER                     PIC X(01) VALUE SPACES.
******************************************************************
*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
******************************************************************
 01  WKS-VARIABLES-TRABAJO.
     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
         88  FIN-TRADES                       VALUE 1.
     02  WKS-FIN-PARTIES            PIC 9(01) VALUE ZEROES.
         88  FIN-PARTIES                      VALUE 1.
     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP   VALUE ZEROES.
     02  WKS-TRADES-BOOKEADOS       PIC 9(07) COMP   VALUE ZEROES.
     02  WKS-TRADES-RECHAZADOS      PIC 9(07) COMP   VALUE ZEROES.
     02  WKS-EVENTOS-NO-EMPAREJADOS PIC 9(07) COMP   VALUE ZEROES.
     02  WKS-TRADES-CONFIRMADOS     PIC 9(07) COMP   VALUE ZEROES.
     02  WKS-TRADES-TERMINADOS      PIC 9(07) COMP   VALUE ZEROES.
     02  WKS-FIN-RELECTURA          PIC 9(01) VALUE ZEROES.
         88  FIN-RELECTURA                    VALUE 1.
     02  WKS-SEQ-EVENTO             PIC 9(08) COMP   VALUE ZEROES.
     02  WKS-EVT-ID                 PIC X(12) VALUE SPACES.
     02  WKS-TABLA1-OCCURS          PIC 9(04) COMP   VALUE ZEROES.
     02  WKS-VALIDACION-OK          PIC 9(01) VALUE ZEROES.
         88  VALIDACION-FALLO                 VALUE 1.
     02  WKS-MENSAJE-ERROR          PIC X(60) VALUE SPACES.
     02  WKS-I-EVENTO                PIC 9(02) COMP VALUE ZEROES.
*-->     FECHA CORRIDA, TOMADA DE SYSIN AL INICIO DEL JOB
     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
     02  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
         04  WKS-FC-ANIO            PIC 9(04).
         04  WKS-FC-MES             PIC 9(02).
         04  WKS-FC-DIA             PIC 9(02).
*-->     AREA DE TRABAJO DEL TRADE LEIDO (REDEFINIDA SOBRE FECHA)
     02  WKS-TRADE-FECHA            PIC X(08) VALUE SPACES.
     02  WKS-TRADE-FECHA-R REDEFINES WKS-TRADE-FECHA.
         04  WKS-TF-ANIO            PIC 9(04).
         04  WKS-TF-MES             PIC 9(02).
         04  WKS-TF-DIA             PIC 9(02).
     02  FILLER                     PIC X(01) VALUE SPACES.
*-->     SIMULACRO DE COLA DE EVENTOS DE CICLO DE VIDA (ENTRADA)
 01  WKS-COLA-TRADE-ID.
     02  FILLER  PIC X(36) VALUE 'TRD00000004 TRD00000006 TRD00000002 '.
 01  WKS-COLA-TRADE-ID-R REDEFINES WKS-COLA-TRADE-ID.
     02  WKS-EVT-TRADE-ID           PIC X(12) OCCURS 3 TIMES.
 01  WKS-COLA-TIPO-EVENTO.
     02  FILLER  PIC X(36) VALUE 'TERMINATION TERMINATION CONFIRMATION'.
 01  WKS-COLA-TIPO-EVENTO-R REDEFINES WKS-COLA-TIPO-EVENTO.
     02  WKS-EVT-TIPO-ITEM          PIC X(12) OCCURS 3 TIMES.
******************************************************************
*         TABLA DE CONTRAPARTES CARGADA DE PARTIES.DAT            *
******************************************************************
 01  WKS-TABLAS.
     02  WKS-TABLA-PARTES OCCURS 1 TO 500
             DEPENDING ON WKS-TABLA1-OCCURS
             ASCENDING KEY WKS-TP-PARTY-ID
             INDEXED BY IDX-PARTES.
         03  WKS-TP-PARTY-ID        PIC X(20).
         03  WKS-TP-PARTY-NAME      PIC X(40).
         03  WKS-TP-PARTY-LEI       PIC X(20).
         03  WKS-TP-JURISDICCION    PIC X(02).
 PROCEDURE DIVISION.
******************************************************************
*               S E C C I O N    P R I N C I P A L               *
******************************************************************
 000-MAIN SECTION.
     ACCEPT WKS-HORA-PROCESO FROM TIME
     DISPLAY 'TPTRADE - CORRIDA INICIADA HORA : '
              WKS-HORA-PROCESO
     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
     PERFORM 200-CARGA-PARTES
        THRU 200-CARGA-PARTES-E       UNTIL FIN-PARTIES
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
     PERFORM 400-PROCESA-TRADE
        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
     PERFORM 600-APLICA-EVENTOS THRU 600-APLICA-EVENTOS-E
     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
     DISPLAY 'TPTRADE - TRADES LEIDOS    : ' WKS-TRADES-LEIDOS
     DISPLAY 'TPTRADE - TRADES BOOKEADOS : ' WKS-TRADES-BOOKEADOS
     DISPLAY 'TPTRADE - TRADES RECHAZADOS: ' WKS-TRADES-RECHAZADOS
     DISPLAY 'TPTRADE - TRADES CONFIRMADOS: ' WKS-TRADES-CONFIRMADOS
     DISPLAY 'TPTRADE - TRADES TERMINADOS : ' WKS-TRADES-TERMINADOS
     DISPLAY 'TPTRADE - EVENTOS SIN EMPAREJAR: '
              WKS-EVENTOS-NO-EMPAREJADOS
     STOP RUN.
 000-MAIN-E. EXIT.
******************************************************************
*                 A P E R T U R A   D E   A R C H I V O S         *
******************************************************************
 100-APERTURA-ARCHIVOS SECTION.
     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
     OPEN INPUT TRADES PARTIES
     IF FS-TRADES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'TRADES'  TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-TRADES, FSE-TRADES
     END-IF
     IF FS-PARTIES NOT EQUAL '00'
        MOVE 'OPEN'    TO ACCION
        MOVE SPACES    TO LLAVE
        MOVE 'PARTIES' TO ARCHIVO
        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                              FS-PARTIES, FSE-PARTIES
     END-IF.
 100-APERTURA-ARCHIVOS-E. EXIT.
******************************************************************
*       C A R G A   D E   T A B L A   D E   P A R T E S           *
******************************************************************
 200-CARGA-PARTES SECTION.
     READ PARTIES
       AT END
          MOVE 1 TO WKS-FIN-PARTIES
       NOT AT END
          ADD  1                    TO WKS-TABLA1-OCCURS
          MOVE PTYL-PARTY-ID        TO WKS-TP-PARTY-ID
                                        (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-NAME      TO WKS-TP-PARTY-NAME
                                        (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-LEI       TO WKS-TP-PARTY-LEI
                                        (WKS-TABLA1-OCCURS)
          MOVE PTYL-PARTY-JURISDICTION
                                    TO WKS-TP-JURISDICCION
                                        (WKS-TABLA1-OCCURS)
     END-READ.
 200-CARGA-PARTES-E. EXIT.
******************************************************************
*                 L E C T U R A   D E   T R A D E S                *
******************************************************************
 300-LEE-TRADE SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-TRADES
       NOT AT END
          ADD 1 TO WKS-TRADES-LEIDOS
     END-READ.
 300-LEE-TRADE-E. EXIT.
******************************************************************
*        C I C L O   P O R   T R A D E   L E I D O                 *
******************************************************************
 400-PROCESA-TRADE SECTION.
     PERFORM 410-VALIDAR-TRADE THRU 410-VALIDAR-TRADE-E
     IF VALIDACION-FALLO
        ADD 1 TO WKS-TRADES-RECHAZADOS
        DISPLAY 'TPTRADE - RECHAZADO ' TRDL-TRADE-ID ': '
                 WKS-MENSAJE-ERROR
     ELSE
        PERFORM 500-BOOKEAR-TRADE THRU 500-BOOKEAR-TRADE-E
     END-IF
     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
 400-PROCESA-TRADE-E. EXIT.
******************************************************************
*   V A L I D A   C R E D I T O / R I E S G O / C A P A C I D A D   *
******************************************************************
 410-VALIDAR-TRADE SECTION.
     MOVE 0      TO WKS-VALIDACION-OK
     MOVE SPACES TO WKS-MENSAJE-ERROR
*-->   CHEQUEO DE LIMITE DE CREDITO - SIN SISTEMA EXTERNO VIVO,
*-->   SE DEJA APROBADO SIEMPRE PERO SE CONSERVA LA RAMA
     IF TRDL-NOTIONAL-AMOUNT >= 0
        CONTINUE
     ELSE
        MOVE 1 TO WKS-VALIDACION-OK
        STRING 'LIMITE DE CREDITO EXCEDIDO PARA '
               TRDL-TRADE-ID DELIMITED BY SIZE
               INTO WKS-MENSAJE-ERROR
     END-IF
*-->   CHEQUEO DE RIESGO DE MERCADO - STUB, SIEMPRE APRUEBA
     IF WKS-VALIDACION-OK = 0
        CONTINUE
     END-IF
*-->   CHEQUEO DE CAPACIDAD OPERATIVA - STUB, SIEMPRE APRUEBA
     IF WKS-VALIDACION-OK = 0
        CONTINUE
     END-IF.
 410-VALIDAR-TRADE-E. EXIT.
******************************************************************
*      B O O K E O   D E L   T R A D E   ( D R A F T - B O O K E D )*
******************************************************************
 500-BOOKEAR-TRADE SECTION.
     IF TRDL-ST-DRAFT OR TRDL-TRADE-STATE = 'PENDING'
        MOVE 'BOOKED'              TO TRDL-TRADE-STATE
        ADD  1                     TO WKS-TRADES-BOOKEADOS
        PERFORM 510-GENERA-EVT-ID THRU 510-GENERA-EVT-ID-E
        DISPLAY 'TPTRADE - EVT ' WKS-EVT-ID ' TRADE '
                 TRDL-TRADE-ID ' FECHA ' WKS-FECHA-CORRIDA
                 ' VENUE ELECTRONIC - BOOKED'
     END-IF.
 500-BOOKEAR-TRADE-E. EXIT.
******************************************************************
*        G E N E R A   I D   D E   E V E N T O   ( E V T - )      *
******************************************************************
*-->    IDENTIFICADOR DE EVENTO GENERADO CON CONTADOR COMP
*-->    SECUENCIAL EN MEMORIA, 8 DIGITOS, PREFIJO 'EVT-'.
 510-GENERA-EVT-ID SECTION.
     ADD  1 TO WKS-SEQ-EVENTO
     STRING 'EVT-' WKS-SEQ-EVENTO DELIMITED BY SIZE
            INTO WKS-EVT-ID.
 510-GENERA-EVT-ID-E. EXIT.
******************************************************************
*   A P L I C A   E V E N T O S   D E   C I C L O   D E   V I D A  *
******************************************************************
*-->    RECORRE LA COLA SIMULADA DE EVENTOS ENTRANTES (CONFIRMA-
*-->    CION/TERMINACION). PARA CADA EVENTO SE RELEE TRADES.DAT
*-->    DESDE EL PRINCIPIO (CLOSE/OPEN, EL ARCHIVO ES SOLO DE
*-->    ENTRADA) HASTA LOCALIZAR EL TRADE-ID DEL EVENTO Y SE LE
*-->    APLICA LA MAQUINA DE ESTADOS SOBRE EL AREA DE TRABAJO.
 600-APLICA-EVENTOS SECTION.
     CLOSE TRADES
     PERFORM 610-APLICA-UN-EVENTO THRU 610-APLICA-UN-EVENTO-E
        VARYING WKS-I-EVENTO FROM 1 BY 1
        UNTIL WKS-I-EVENTO > 3
     OPEN INPUT TRADES.
 600-APLICA-EVENTOS-E. EXIT.
 610-APLICA-UN-EVENTO SECTION.
     OPEN INPUT TRADES
     MOVE ZEROES TO WKS-FIN-RELECTURA
     PERFORM 615-BUSCA-TRADE-EVENTO THRU 615-BUSCA-TRADE-EVENTO-E
        UNTIL FIN-RELECTURA
           OR TRDL-TRADE-ID = WKS-EVT-TRADE-ID (WKS-I-EVENTO)
     IF FIN-RELECTURA
        ADD 1 TO WKS-EVENTOS-NO-EMPAREJADOS
        DISPLAY 'TPTRADE - EVENTO SIN TRADE CORRESPONDIENTE: '
                 WKS-EVT-TRADE-ID (WKS-I-EVENTO)
     ELSE
        IF WKS-EVT-TIPO-ITEM (WKS-I-EVENTO) = 'TERMINATION '
           MOVE 'TERMINATED' TO TRDL-TRADE-STATE
           ADD 1 TO WKS-TRADES-TERMINADOS
           DISPLAY 'TPTRADE - EVENTO TERMINATION SOBRE '
                    WKS-EVT-TRADE-ID (WKS-I-EVENTO)
                    ' - NUEVO ESTADO TERMINATED'
        ELSE
           IF WKS-EVT-TIPO-ITEM (WKS-I-EVENTO) = 'CONFIRMATION'
              AND TRDL-TRADE-STATE = 'BOOKED'
              MOVE 'CONFIRMED' TO TRDL-TRADE-STATE
              ADD 1 TO WKS-TRADES-CONFIRMADOS
              DISPLAY 'TPTRADE - EVENTO CONFIRMATION SOBRE '
                       WKS-EVT-TRADE-ID (WKS-I-EVENTO)
                       ' - BOOKED PASA A CONFIRMED'
           ELSE
              ADD 1 TO WKS-EVENTOS-NO-EMPAREJADOS
              DISPLAY 'TPTRADE - EVENTO NO RECONOCIDO SOBRE '
                       WKS-EVT-TRADE-ID (WKS-I-EVENTO)
                       ' - ESTADO SIN CAMBIO'
           END-IF
        END-IF
     END-IF
     CLOSE TRADES.
 610-APLICA-UN-EVENTO-E. EXIT.
 615-BUSCA-TRADE-EVENTO SECTION.
     READ TRADES
       AT END
          MOVE 1 TO WKS-FIN-RELECTURA
     END-READ.
 615-BUSCA-TRADE-EVENTO-E. EXIT.
******************************************************************
*                 C I E R R E   D E   A R C H I V O S              *
******************************************************************
 900-CIERRA-ARCHIVOS SECTION.
     CLOSE TRADES PARTIES.
 900-CIERRA-ARCHIVOS-E. EXIT.

000100******************************************************************
000200* FECHA       : 08/01/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPSETL                                             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LIQUIDACION. PROYECTA FLUJOS DE EFECTIVO POR       *
000800*             : TRADE, CALCULA NETEO POR MONEDA/ESTADO, ARMA EL   *
000900*             : MENSAJE SWIFT MT103, PROPONE LA INSTRUCCION DE     *
001000*             : LIQUIDACION (STATUS PENDING) Y LE DA SEGUIMIENTO   *
001100*             : DE ESTADO (SETTLED/FAILED) CON MANEJO DE FALLOS.   *
001200*             : EMITE EL REPORTE DE LIQUIDACION AL FINAL.          *
001300* ARCHIVOS    : TRADES=C, SETTLEMENTS=A                           *
001400* ACCION (ES) : P=PROYECTA, N=NETEO, S=SWIFT, L=PROPONE, E=ESTADO  *
001500* BPM/RATIONAL: 241208                                             *
001600******************************************************************
001700*------------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                              *
001900*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
002000*  08/01/1990 PEDR    241208        VERSION INICIAL - PROYECCION   *
002100*                                   DE FLUJOS Y PROPUESTA DE        *
002200*                                   LIQUIDACION                     *
002300*  17/06/1991 RAMF    242330        SE AGREGA ARMADO DE MENSAJE     *
002400*                                   SWIFT MT103                     *
002500*  22/01/1993 JLM     242960        SE AGREGA TABLA DE NETEO POR    *
002600*                                   MONEDA Y ESTADO                 *
002700*  09/09/1994 PEDR    243610        SE AGREGA MANEJO DE FALLOS CON  *
002800*                                   CICLO DE 4 MOTIVOS FIJOS         *
002900*  03/03/1996 RAMF    244460        SE ESTANDARIZA LLAMADA A        *
003000*                                   DEBD1R00 EN TODOS LOS ARCHIVOS  *
003100*  27/10/1998 JLM     245350        AMPLIACION DE SIGLO (Y2K) EN    *
003200*                                   FECHAS DE VENCIMIENTO DE CUPON  *
003300*  15/02/1999 JLM     245360        CIERRE DE PRUEBAS Y2K, SIN      *
003400*                                   HALLAZGOS EN ESTE PROGRAMA      *
003500*  11/07/2001 PEDR    246710        SE AGREGA REPORTE DE LIQUIDA-   *
003600*                                   CION (REPORT WRITER)            *
003700*  19/05/2006 RAMF    248640        SE DOCUMENTAN MONTOS FIJOS DE   *
003800*                                   PRIMA Y CUPON, SIN CAMBIO        *
003900*  23/09/2013 JLM     250680        710 SEPARA EL CICLO DE PENDING: *
004000*                                   DE LOS TRADES QUE NO FALLAN, UNO*
004100*                                   DE CADA TRES QUEDA PENDIENTE EN  *
004200*                                   ESTA CORRIDA EN LUGAR DE LIQUI- *
004300*                                   DAR SIEMPRE; CORRIGE CONTADOR    *
004400*                                   WKS-TOTAL-PENDING DEL REPORTE    *
004500*  21/11/2016 RAMF    256040        SE ESTANDARIZA PERFORM CON THRU  *
004600*                                   EN TODAS LAS SECCIONES Y SE      *
004700*                                   AGREGA WKS-HORA-PROCESO PARA     *
004800*                                   DEJAR EN BITACORA LA HORA DE     *
004900*                                   INICIO DE LA CORRIDA             *
005000*------------------------------------------------------------------*
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. TPSETL.
005300 AUTHOR. ERICK RAMIREZ.
005400 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
005500 DATE-WRITTEN. 08/01/1990.
005600 DATE-COMPILED.
005700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS MAYUSCULAS IS 'A' THRU 'Z'
006300     UPSI-0 ACEPTA-FALLOS.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TRADES      ASSIGN TO TRADES
006700                         ORGANIZATION IS LINE SEQUENTIAL
006800                         FILE STATUS  IS FS-TRADES
006900                                         FSE-TRADES.
007000     SELECT SETTLEMENTS ASSIGN TO SETTLEMENTS
007100                         ORGANIZATION IS LINE SEQUENTIAL
007200                         FILE STATUS  IS FS-SETTLEMENTS
007300                                         FSE-SETTLEMENTS.
007400     SELECT REPLIQ       ASSIGN TO SYS010
007500                         FILE STATUS IS FS-REPLIQ.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TRADES.
007900     COPY TRDLAY.
008000 FD  SETTLEMENTS.
008100     COPY SETLAY.
008200 FD  REPLIQ
008300     REPORT IS REPORTE-LIQUIDACION.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
008700******************************************************************
008800 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     02  WKS-STATUS.
009400         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
009500         04  FSE-TRADES.
009600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
009900         04  FS-SETTLEMENTS         PIC 9(02) VALUE ZEROES.
010000         04  FSE-SETTLEMENTS.
010100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010400     02  FS-REPLIQ                  PIC 9(02) VALUE ZEROES.
010500     02  PROGRAMA                   PIC X(08) VALUE 'TPSETL'.
010600     02  ARCHIVO                    PIC X(08) VALUE SPACES.
010700     02  ACCION                     PIC X(10) VALUE SPACES.
010800     02  LLAVE                      PIC X(32) VALUE SPACES.
010900     02  FILLER                     PIC X(01) VALUE SPACES.
011000******************************************************************
011100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
011200******************************************************************
011300 01  WKS-VARIABLES-TRABAJO.
011400     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
011500         88  FIN-TRADES                       VALUE 1.
011600     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
011700     02  WKS-SEQ-INSTRUCCION        PIC 9(08) COMP VALUE ZEROES.
011800     02  WKS-SEQ-FALLO              PIC 9(02) COMP VALUE ZEROES.
011900     02  WKS-TOTAL-INSTRUCCIONES    PIC 9(07) COMP VALUE ZEROES.
012000     02  WKS-TOTAL-PENDING          PIC 9(07) COMP VALUE ZEROES.
012100     02  WKS-TOTAL-SETTLED          PIC 9(07) COMP VALUE ZEROES.
012200     02  WKS-TOTAL-FAILED           PIC 9(07) COMP VALUE ZEROES.
012300     02  WKS-INSTRUCTION-ID         PIC X(12) VALUE SPACES.
012400     02  WKS-SWIFT-MSG              PIC X(80) VALUE SPACES.
012500     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
012600     02  FILLER                     PIC X(01) VALUE SPACES.
012700 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012800     02  WKS-FC-ANIO                PIC 9(04).
012900     02  WKS-FC-MES                 PIC 9(02).
013000     02  WKS-FC-DIA                 PIC 9(02).
013100*-->     FLUJOS PROYECTADOS (1 PRIMA + 4 CUPONES) POR TRADE
013200 01  WKS-TABLA-FLUJOS.
013300     02  WKS-FLUJO OCCURS 5 TIMES.
013400         COPY CSHLAY.
013500 01  WKS-TABLA-FLUJOS-R REDEFINES WKS-TABLA-FLUJOS.
013600     02  WKS-FLUJO-BYTE             PIC X(165).
013700 01  WKS-MESES-PLAZO-TABLA.
013800     02  WKS-MESES-PLAZO OCCURS 5 TIMES PIC 9(02).
013900 01  WKS-TOTAL-MESES                PIC 9(06) COMP VALUE ZEROES.
014000 01  WKS-FLUJO-YYYY                 PIC 9(04) VALUE ZEROES.
014100 01  WKS-FLUJO-MM                   PIC 9(02) VALUE ZEROES.
014200 01  WKS-I-FLUJO                    PIC 9(02) COMP VALUE ZEROES.
014300*-->     NETEO POR MONEDA Y ESTADO (5 MONEDAS X 3 ESTADOS)
014400 01  WKS-TABLA-NETEO.
014500     02  WKS-NETEO-ENTRADA OCCURS 15 TIMES.
014600         03  WKS-NETEO-MONEDA       PIC X(03).
014700         03  WKS-NETEO-ESTADO       PIC X(10).
014800         03  WKS-NETEO-MONTO        PIC S9(11)V99 COMP-3.
014900     02  WKS-NETEO-OCUPADAS         PIC 9(03) COMP VALUE ZEROES.
015000 01  WKS-I-NETEO                    PIC 9(03) COMP VALUE ZEROES.
015100 01  WKS-NETEO-ENCONTRADA           PIC 9(01) VALUE ZEROES.
015200     88  NETEO-ENCONTRADA                     VALUE 1.
015300 01  WKS-SEQ-INSTRUCCION-DISP       PIC 9(08) VALUE ZEROES.
015400*-->     MOTIVOS FIJOS DE FALLO, CICLADOS DETERMINISTICAMENTE
015500*-->     POR EL RESIDUO MODULO 4 DEL CONTADOR DE TRADES LEIDOS.
015600 01  WKS-TABLA-MOTIVOS-TXT.
015700     02  FILLER PIC X(80) VALUE
015800         'INSUFFICIENT FUNDS      COUNTERPARTY REJECT    '.
015900 01  WKS-TABLA-MOTIVOS-TXT2.
016000     02  FILLER PIC X(40) VALUE
016100         'CUTOFF MISSED           INVALID SSI      '.
016200 01  WKS-TABLA-MOTIVOS-R REDEFINES WKS-TABLA-MOTIVOS-TXT.
016300     02  WKS-MOTIVO-1               PIC X(25).
016400     02  WKS-MOTIVO-2               PIC X(25).
016500     02  FILLER                     PIC X(30).
016600 01  WKS-TABLA-MOTIVOS2-R REDEFINES WKS-TABLA-MOTIVOS-TXT2.
016700     02  WKS-MOTIVO-3               PIC X(25).
016800     02  WKS-MOTIVO-4               PIC X(15).
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*               S E C C I O N    P R I N C I P A L               *
017200******************************************************************
017300 000-MAIN SECTION.
017400     ACCEPT WKS-HORA-PROCESO FROM TIME
017500     DISPLAY 'TPSETL - CORRIDA INICIADA HORA : '
017600              WKS-HORA-PROCESO
017700     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
017800     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
017900     PERFORM 400-PROCESA-TRADE
018000        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
018100     PERFORM 800-GENERA-REPORTE-LIQUIDACION
018200        THRU 800-GENERA-REPORTE-LIQUIDACION-E
018300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
018400     DISPLAY 'TPSETL - TRADES LEIDOS      : ' WKS-TRADES-LEIDOS
018500     DISPLAY 'TPSETL - TOTAL INSTRUCCIONES: '
018600              WKS-TOTAL-INSTRUCCIONES
018700     STOP RUN.
018800 000-MAIN-E. EXIT.
018900 100-APERTURA-ARCHIVOS SECTION.
019000     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
019100     OPEN INPUT  TRADES
019200          OUTPUT SETTLEMENTS
019300     IF FS-TRADES NOT EQUAL '00'
019400        MOVE 'OPEN'    TO ACCION
019500        MOVE SPACES    TO LLAVE
019600        MOVE 'TRADES'  TO ARCHIVO
019700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019800                              FS-TRADES, FSE-TRADES
019900     END-IF
020000     IF FS-SETTLEMENTS NOT EQUAL '00'
020100        MOVE 'OPEN'       TO ACCION
020200        MOVE SPACES       TO LLAVE
020300        MOVE 'SETTLEMNT'  TO ARCHIVO
020400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020500                              FS-SETTLEMENTS, FSE-SETTLEMENTS
020600     END-IF
020700     INITIATE REPORTE-LIQUIDACION.
020800 100-APERTURA-ARCHIVOS-E. EXIT.
020900 300-LEE-TRADE SECTION.
021000     READ TRADES
021100       AT END
021200          MOVE 1 TO WKS-FIN-TRADES
021300       NOT AT END
021400          ADD 1 TO WKS-TRADES-LEIDOS
021500     END-READ.
021600 300-LEE-TRADE-E. EXIT.
021700 400-PROCESA-TRADE SECTION.
021800     PERFORM 410-PROYECTA-FLUJOS THRU 410-PROYECTA-FLUJOS-E
021900     PERFORM 500-CALCULA-NETEO THRU 500-CALCULA-NETEO-E
022000     PERFORM 600-GENERA-SWIFT THRU 600-GENERA-SWIFT-E
022100     PERFORM 700-PROPONE-LIQUIDACION THRU 700-PROPONE-LIQUIDACION-E
022200     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
022300 400-PROCESA-TRADE-E. EXIT.
022400******************************************************************
022500*          P R O Y E C C I O N   D E   F L U J O S                *
022600******************************************************************
022700*-->    REGLA: 1 PRIMA DE 100,000.00 A HOY+2 DIAS Y 4 CUPONES DE
022800*-->    25,000.00 A HOY+6/12/18/24 MESES. MONTOS FIJOS, NO SE
022900*-->    DERIVAN DEL NOTIONAL EN ESTE PROGRAMA.
023000 410-PROYECTA-FLUJOS SECTION.
023100     MOVE 'PREMIUM   '  TO CSHL-CASHFLOW-TYPE (1)
023200     MOVE 100000.00     TO CSHL-AMOUNT        (1)
023300     MOVE 0              TO WKS-MESES-PLAZO    (1)
023400     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (2)
023500     MOVE 25000.00      TO CSHL-AMOUNT        (2)
023600     MOVE 6              TO WKS-MESES-PLAZO    (2)
023700     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (3)
023800     MOVE 25000.00      TO CSHL-AMOUNT        (3)
023900     MOVE 12             TO WKS-MESES-PLAZO    (3)
024000     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (4)
024100     MOVE 25000.00      TO CSHL-AMOUNT        (4)
024200     MOVE 18             TO WKS-MESES-PLAZO    (4)
024300     MOVE 'COUPON    '  TO CSHL-CASHFLOW-TYPE (5)
024400     MOVE 25000.00      TO CSHL-AMOUNT        (5)
024500     MOVE 24             TO WKS-MESES-PLAZO    (5)
024600     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (1)
024700     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (2)
024800     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (3)
024900     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (4)
025000     MOVE TRDL-CURRENCY-CODE TO CSHL-CURRENCY-CODE (5)
025100     PERFORM 415-CALCULA-FECHA-PAGO THRU 415-CALCULA-FECHA-PAGO-E
025200        VARYING WKS-I-FLUJO FROM 1 BY 1
025300        UNTIL WKS-I-FLUJO > 5
025400     DISPLAY 'TPSETL - FLUJOS PROYECTADOS PARA TRADE '
025500              TRDL-TRADE-ID ' - 1 PRIMA Y 4 CUPONES'.
025600 410-PROYECTA-FLUJOS-E. EXIT.
025700*-->    CALCULA AAAAMMDD DEL PAGO SUMANDO EL PLAZO EN MESES A LA
025800*-->    FECHA DE NEGOCIACION DEL TRADE. EL DIA SE DEJA SIN CAMBIO
025900*-->    (SIMPLIFICACION - NO HAY ARITMETICA DE DIAS EN ESTE SISTEMA).
026000 415-CALCULA-FECHA-PAGO SECTION.
026100     COMPUTE WKS-TOTAL-MESES =
026200             (TRDL-TRADE-YYYY * 12 + TRDL-TRADE-MM - 1) +
026300             WKS-MESES-PLAZO (WKS-I-FLUJO)
026400     COMPUTE WKS-FLUJO-YYYY = WKS-TOTAL-MESES / 12
026500     COMPUTE WKS-FLUJO-MM =
026600             WKS-TOTAL-MESES - (WKS-FLUJO-YYYY * 12) + 1
026700     MOVE SPACES TO CSHL-PAYMENT-DATE (WKS-I-FLUJO)
026800     STRING WKS-FLUJO-YYYY        DELIMITED BY SIZE
026900            WKS-FLUJO-MM          DELIMITED BY SIZE
027000            TRDL-TRADE-DD         DELIMITED BY SIZE
027100            INTO CSHL-PAYMENT-DATE (WKS-I-FLUJO).
027200 415-CALCULA-FECHA-PAGO-E. EXIT.
027300******************************************************************
027400*           C A L C U L O   D E   N E T E O                       *
027500******************************************************************
027600*-->    AGRUPA POR MONEDA + ESTADO (PENDING) Y ACUMULA EL MONTO.
027700*-->    BUSQUEDA LINEAL (LA TABLA SE VA LLENANDO EN LA MISMA
027800*-->    CORRIDA, NO ESTA PRECARGADA NI ORDENADA, POR LO QUE NO
027900*-->    PROCEDE SEARCH ALL). SOLO SE DEJA REGISTRO EN BITACORA.
028000 500-CALCULA-NETEO SECTION.
028100     MOVE ZEROES TO WKS-NETEO-ENCONTRADA
028200     MOVE ZEROES TO WKS-I-NETEO
028300     PERFORM 510-BUSCA-RENGLON-NETEO THRU 510-BUSCA-RENGLON-NETEO-E
028400        VARYING WKS-I-NETEO FROM 1 BY 1
028500        UNTIL WKS-I-NETEO > WKS-NETEO-OCUPADAS
028600           OR NETEO-ENCONTRADA
028700     IF NOT NETEO-ENCONTRADA
028800        ADD  1 TO WKS-NETEO-OCUPADAS
028900        MOVE TRDL-CURRENCY-CODE    TO
029000             WKS-NETEO-MONEDA (WKS-NETEO-OCUPADAS)
029100        MOVE 'PENDING   '          TO
029200             WKS-NETEO-ESTADO (WKS-NETEO-OCUPADAS)
029300        MOVE 100000.00             TO
029400             WKS-NETEO-MONTO (WKS-NETEO-OCUPADAS)
029500     END-IF
029600     DISPLAY 'TPSETL - NETEO ACTUALIZADO PARA MONEDA '
029700              TRDL-CURRENCY-CODE ' ESTADO PENDING'.
029800 500-CALCULA-NETEO-E. EXIT.
029900 510-BUSCA-RENGLON-NETEO SECTION.
030000     IF WKS-NETEO-MONEDA (WKS-I-NETEO) = TRDL-CURRENCY-CODE
030100        AND WKS-NETEO-ESTADO (WKS-I-NETEO) = 'PENDING   '
030200        ADD 100000.00 TO WKS-NETEO-MONTO (WKS-I-NETEO)
030300        MOVE 1 TO WKS-NETEO-ENCONTRADA
030400     END-IF.
030500 510-BUSCA-RENGLON-NETEO-E. EXIT.
030600******************************************************************
030700*         A R M A D O   D E   M E N S A J E   S W I F T            *
030800******************************************************************
030900 600-GENERA-SWIFT SECTION.
031000     ADD  1 TO WKS-SEQ-INSTRUCCION
031100     MOVE WKS-SEQ-INSTRUCCION TO WKS-SEQ-INSTRUCCION-DISP
031200     MOVE SPACES TO WKS-INSTRUCTION-ID
031300     STRING 'SI-' WKS-SEQ-INSTRUCCION-DISP DELIMITED BY SIZE
031400            INTO WKS-INSTRUCTION-ID
031500     MOVE SPACES TO WKS-SWIFT-MSG
031600     STRING '{1:MT103}{20:' DELIMITED BY SIZE
031700            WKS-INSTRUCTION-ID DELIMITED BY SIZE
031800            '}{32A:'          DELIMITED BY SIZE
031900            TRDL-CURRENCY-CODE DELIMITED BY SIZE
032000            '100000,00}'      DELIMITED BY SIZE
032100            INTO WKS-SWIFT-MSG.
032200 600-GENERA-SWIFT-E. EXIT.
032300******************************************************************
032400*        P R O P U E S T A   D E   L I Q U I D A C I O N           *
032500******************************************************************
032600 700-PROPONE-LIQUIDACION SECTION.
032700     MOVE WKS-INSTRUCTION-ID   TO SETL-INSTRUCTION-ID
032800     MOVE TRDL-TRADE-ID        TO SETL-TRADE-ID
032900     MOVE WKS-FECHA-CORRIDA    TO SETL-SETTLEMENT-DATE
033000     MOVE 100000.00            TO SETL-AMOUNT
033100     MOVE TRDL-CURRENCY-CODE   TO SETL-CURRENCY-CODE
033200     MOVE 'PENDING   '         TO SETL-STATUS
033300     DISPLAY 'TPSETL - INSTRUCCION ' WKS-INSTRUCTION-ID
033400              ' ENVIADA A RAILES DE PAGO: ' WKS-SWIFT-MSG
033500     PERFORM 710-ACTUALIZA-ESTADO THRU 710-ACTUALIZA-ESTADO-E
033600     WRITE REG-SETLAY
033700     IF FS-SETTLEMENTS NOT EQUAL '00'
033800        MOVE 'WRITE'        TO ACCION
033900        MOVE SETL-INSTRUCTION-ID TO LLAVE (1:12)
034000        MOVE 'SETTLEMNT'    TO ARCHIVO
034100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034200                              FS-SETTLEMENTS, FSE-SETTLEMENTS
034300     END-IF
034400     ADD 1 TO WKS-TOTAL-INSTRUCCIONES.
034500 700-PROPONE-LIQUIDACION-E. EXIT.
034600******************************************************************
034700*        S E G U I M I E N T O   D E   E S T A D O                 *
034800******************************************************************
034900*-->    CORRIDA DE PROCESO DE ESTADOS, SEPARADA DE LA PROPUESTA
035000*-->    DE LIQUIDACION (700). SOLO SE RESUELVE AQUI EL ESTADO
035100*-->    FINAL DE LAS INSTRUCCIONES CUYO CICLO DE FALLO YA
035200*-->    CORRESPONDE: CADA QUINTO TRADE FALLA; DE LOS RESTANTES, CADA
035300*-->    TERCERO QUEDA PENDIENTE (NO SE LE RESUELVE ESTADO FINAL EN
035400*-->    ESTA CORRIDA) Y EL RESTO LIQUIDA.
035500 710-ACTUALIZA-ESTADO SECTION.
035600     IF (WKS-TRADES-LEIDOS / 5) * 5 = WKS-TRADES-LEIDOS
035700        MOVE 'FAILED    '   TO SETL-STATUS
035800        ADD  1               TO WKS-TOTAL-FAILED
035900        PERFORM 720-MOTIVO-DE-FALLO THRU 720-MOTIVO-DE-FALLO-E
036000     ELSE
036100        IF (WKS-TRADES-LEIDOS / 3) * 3 = WKS-TRADES-LEIDOS
036200           MOVE 'PENDING   '   TO SETL-STATUS
036300           ADD  1               TO WKS-TOTAL-PENDING
036400        ELSE
036500           MOVE 'SETTLED   '   TO SETL-STATUS
036600           ADD  1               TO WKS-TOTAL-SETTLED
036700        END-IF
036800     END-IF.
036900 710-ACTUALIZA-ESTADO-E. EXIT.
037000 720-MOTIVO-DE-FALLO SECTION.
037100     ADD 1 TO WKS-SEQ-FALLO
037200     IF (WKS-SEQ-FALLO / 4) * 4 = WKS-SEQ-FALLO OR WKS-SEQ-FALLO = 0
037300        MOVE 4 TO WKS-SEQ-FALLO
037400     END-IF
037500     EVALUATE (WKS-SEQ-FALLO - ((WKS-SEQ-FALLO - 1) / 4) * 4)
037600        WHEN 1 DISPLAY 'TPSETL - TICKET DE FALLO: '
037700                        WKS-MOTIVO-1 ' - REINTENTAR'
037800        WHEN 2 DISPLAY 'TPSETL - TICKET DE FALLO: '
037900                        WKS-MOTIVO-2 ' - REINTENTAR'
038000        WHEN 3 DISPLAY 'TPSETL - TICKET DE FALLO: '
038100                        WKS-MOTIVO-3 ' - REINTENTAR'
038200        WHEN OTHER
038300               DISPLAY 'TPSETL - TICKET DE FALLO: '
038400                        WKS-MOTIVO-4 ' - REINTENTAR'
038500     END-EVALUATE.
038600 720-MOTIVO-DE-FALLO-E. EXIT.
038700******************************************************************
038800*              R E P O R T E   D E   L I Q U I D A C I O N         *
038900******************************************************************
039000 REPORT SECTION.
039100 RD  REPORTE-LIQUIDACION
039200     LINE LIMIT IS 60.
039300 01  TYPE IS PH.
039400     02  LINE 1.
039500         03  COLUMN   1         PIC X(22) VALUE
039600             'BANCO INDUSTRIAL, S.A.'.
039700         03  COLUMN  35         PIC X(30) VALUE
039800             'REPORTE DE LIQUIDACION TPSETL'.
039900     02  LINE 2.
040000         03  COLUMN   1         PIC X(25) VALUE
040100             'FECHA REPORTE:'.
040200         03  COLUMN  27         PIC 9(08) SOURCE WKS-FECHA-CORRIDA.
040300     02  LINE 3.
040400         03  COLUMN   1         PIC X(60) VALUE ALL '='.
040500 01  DETLIQ TYPE IS DETAIL.
040600     02  LINE IS PLUS 2.
040700         03  COLUMN   1         PIC X(20) VALUE
040800             'TOTAL INSTRUCCIONES:'.
040900         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE
041000             WKS-TOTAL-INSTRUCCIONES.
041100     02  LINE IS PLUS 1.
041200         03  COLUMN   1         PIC X(20) VALUE 'PENDIENTES         :'.
041300         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-PENDING.
041400     02  LINE IS PLUS 1.
041500         03  COLUMN   1         PIC X(20) VALUE 'LIQUIDADAS         :'.
041600         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-SETTLED.
041700     02  LINE IS PLUS 1.
041800         03  COLUMN   1         PIC X(20) VALUE 'FALLIDAS           :'.
041900         03  COLUMN  22         PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-FAILED.
042000 PROCEDURE DIVISION.
042100 800-GENERA-REPORTE-LIQUIDACION SECTION.
042200     GENERATE DETLIQ
042300     TERMINATE REPORTE-LIQUIDACION.
042400 800-GENERA-REPORTE-LIQUIDACION-E. EXIT.
042500 900-CIERRA-ARCHIVOS SECTION.
042600     CLOSE TRADES SETTLEMENTS REPLIQ.
042700 900-CIERRA-ARCHIVOS-E. EXIT.

000100******************************************************************
000200* FECHA       : 12/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPTRADE                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CORRIDA NOCTURNA DE NEGOCIACION (TRADING). LEE    *
000800*             : TRADES.DAT SECUENCIAL, CARGA TABLA DE PARTES      *
000900*             : (PARTIES.DAT) PARA COMPLEMENTAR COMPRADOR Y       *
001000*             : VENDEDOR, CORRE LOS CHEQUEOS DE CREDITO/RIESGO/   *
001100*             : CAPACIDAD OPERATIVA Y BOOKEA EL TRADE DE DRAFT A  *
001200*             : BOOKED. TAMBIEN APLICA LOS EVENTOS DE CICLO DE    *
001300*             : VIDA (CONFIRMACION/TERMINACION) SOBRE LOS TRADES  *
001400*             : QUE TRAEN EVENTO EN COLA.                         *
001500* ARCHIVOS    : TRADES=C, PARTIES=C (TABLA)                       *
001600* ACCION (ES) : L=LECTURA, V=VALIDA, B=BOOKEA, E=APLICA-EVENTO     *
001700* BPM/RATIONAL: 241205                                             *
001800******************************************************************
001900*------------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                              *
002100*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
002200*  12/03/1989 PEDR    241205        VERSION INICIAL - BOOKEO DE    *
002300*                                   TRADES Y CHEQUEOS DE CREDITO   *
002400*  04/09/1990 PEDR    241980        SE AGREGA TABLA DE PARTES CON  *
002500*                                   SEARCH ALL (ANTES SE LEIA      *
002600*                                   PARTIES.DAT POR CADA TRADE)    *
002700*  21/05/1991 RAMF    242310        SE AGREGA MAQUINA DE ESTADOS   *
002800*                                   PARA EVENTOS DE CICLO DE VIDA  *
002900*  17/11/1992 JLM     242877        VALIDACION DE CAPACIDAD        *
003000*                                   OPERATIVA, ANTES SOLO CREDITO  *
003100*  30/01/1993 PEDR    243012        CORRIGE TRUNCAMIENTO DE        *
003200*                                   TRDL-TRADE-DATE EN REDEFINES   *
003300*  08/08/1994 RAMF    243599        SE AGREGA CONTADOR DE TRADES   *
003400*                                   RECHAZADOS PARA BITACORA       *
003500*  22/02/1995 JLM     244001        AJUSTE DE MENSAJE EN EVENTO    *
003600*                                   DE TERMINACION                 *
003700*  14/06/1996 PEDR    244650        SE ESTANDARIZA LLAMADA A       *
003800*                                   DEBD1R00 EN TODOS LOS ARCHIVOS *
003900*  19/11/1997 RAMF    245102        SE AGREGA VALIDACION DE        *
004000*                                   LONGITUD DE REGISTRO PARTIES   *
004100*  03/12/1998 JLM     245588        AMPLIACION DE SIGLO (Y2K) -    *
004200*                                   TRDL-TRADE-YYYY YA VENIA A 4   *
004300*                                   POSICIONES, SE REVISAN RUTINAS *
004400*                                   DE COMPARACION DE FECHA        *
004500*  11/02/1999 JLM     245601        CIERRE DE PRUEBAS Y2K, SIN     *
004600*                                   HALLAZGOS EN ESTE PROGRAMA     *
004700*  25/10/2000 RAMF    246230        SE AGREGA EVENTO TERMINATION   *
004800*                                   SOBRE CUALQUIER ESTADO         *
004900*  09/07/2003 PEDR    247810        SE AGREGA CONTEO DE EVENTOS    *
005000*                                   NO EMPAREJADOS PARA ESTADISTICA*
005100*  16/04/2009 RAMF    249215        REVISION POR NORMATIVA DODD-   *
005200*                                   FRANK, SIN CAMBIO DE LOGICA    *
005300*  12/08/2013 JLM     250944        SE DOCUMENTA VENUE FIJO        *
005400*                                   'ELECTRONIC' PARA TODO EVENTO  *
005500*  05/03/2015 RAMF    251602        600/610 RELEIAN TRADES.DAT SOLO*
005600*                                   PARA BITACORA Y NO TRANSICIONA-*
005700*                                   BAN TRDL-TRADE-STATE; SE RELEE  *
005800*                                   EL ARCHIVO POR CADA EVENTO Y SE *
005900*                                   APLICA LA MAQUINA DE ESTADOS    *
006000*                                   SOBRE EL AREA DE TRABAJO        *
006100*  18/11/2016 RAMF    256010        SE ESTANDARIZA PERFORM CON THRU  *
006200*                                   EN TODAS LAS SECCIONES Y SE      *
006300*                                   AGREGA WKS-HORA-PROCESO PARA     *
006400*                                   DEJAR EN BITACORA LA HORA DE     *
006500*                                   INICIO DE LA CORRIDA             *
006600*------------------------------------------------------------------*
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID. TPTRADE.
006900 AUTHOR. ERICK RAMIREZ.
007000 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
007100 DATE-WRITTEN. 12/03/1989.
007200 DATE-COMPILED.
007300 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS MAYUSCULAS  IS 'A' THRU 'Z'
007900     CLASS NUMERICOS    IS '0' THRU '9'
008000     UPSI-0 ACEPTA-RECHAZADOS.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT TRADES   ASSIGN TO TRADES
008400                      ORGANIZATION IS LINE SEQUENTIAL
008500                      FILE STATUS  IS FS-TRADES
008600                                      FSE-TRADES.
008700     SELECT PARTIES  ASSIGN TO PARTIES
008800                      ORGANIZATION IS LINE SEQUENTIAL
008900                      FILE STATUS  IS FS-PARTIES
009000                                      FSE-PARTIES.
009100 DATA DIVISION.
009200 FILE SECTION.
009300******************************************************************
009400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
009500******************************************************************
009600*   MOVIMIENTO DE NEGOCIACION A BOOKEAR/EVENTUAR.
009700 FD  TRADES.
009800     COPY TRDLAY.
009900*   MAESTRO DE CONTRAPARTES, CARGADO COMPLETO EN TABLA.
010000 FD  PARTIES.
010100     COPY PTYLAY.
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
010500******************************************************************
010600 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
010700******************************************************************
010800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     02  WKS-STATUS.
011200         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
011300         04  FSE-TRADES.
011400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011700         04  FS-PARTIES             PIC 9(02) VALUE ZEROES.
011800         04  FSE-PARTIES.
011900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012200*      VARIABLES RUTINA DE FSE
012300     02  PROGRAMA                   PIC X(08) VALUE 'TPTRADE'.
012400     02  ARCHIVO                    PIC X(08) VALUE SPACES.
012500     02  ACCION                     PIC X(10) VALUE SPACES.
012600     02  LLAVE                      PIC X(32) VALUE SPACES.
012700     02  FILLER                     PIC X(01) VALUE SPACES.
012800******************************************************************
012900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
013000******************************************************************
013100 01  WKS-VARIABLES-TRABAJO.
013200     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
013300         88  FIN-TRADES                       VALUE 1.
013400     02  WKS-FIN-PARTIES            PIC 9(01) VALUE ZEROES.
013500         88  FIN-PARTIES                      VALUE 1.
013600     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP   VALUE ZEROES.
013700     02  WKS-TRADES-BOOKEADOS       PIC 9(07) COMP   VALUE ZEROES.
013800     02  WKS-TRADES-RECHAZADOS      PIC 9(07) COMP   VALUE ZEROES.
013900     02  WKS-EVENTOS-NO-EMPAREJADOS PIC 9(07) COMP   VALUE ZEROES.
014000     02  WKS-TRADES-CONFIRMADOS     PIC 9(07) COMP   VALUE ZEROES.
014100     02  WKS-TRADES-TERMINADOS      PIC 9(07) COMP   VALUE ZEROES.
014200     02  WKS-FIN-RELECTURA          PIC 9(01) VALUE ZEROES.
014300         88  FIN-RELECTURA                    VALUE 1.
014400     02  WKS-SEQ-EVENTO             PIC 9(08) COMP   VALUE ZEROES.
014500     02  WKS-EVT-ID                 PIC X(12) VALUE SPACES.
014600     02  WKS-TABLA1-OCCURS          PIC 9(04) COMP   VALUE ZEROES.
014700     02  WKS-VALIDACION-OK          PIC 9(01) VALUE ZEROES.
014800         88  VALIDACION-FALLO                 VALUE 1.
014900     02  WKS-MENSAJE-ERROR          PIC X(60) VALUE SPACES.
015000     02  WKS-I-EVENTO                PIC 9(02) COMP VALUE ZEROES.
015100*-->     FECHA CORRIDA, TOMADA DE SYSIN AL INICIO DEL JOB
015200     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
015300     02  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
015400         04  WKS-FC-ANIO            PIC 9(04).
015500         04  WKS-FC-MES             PIC 9(02).
015600         04  WKS-FC-DIA             PIC 9(02).
015700*-->     AREA DE TRABAJO DEL TRADE LEIDO (REDEFINIDA SOBRE FECHA)
015800     02  WKS-TRADE-FECHA            PIC X(08) VALUE SPACES.
015900     02  WKS-TRADE-FECHA-R REDEFINES WKS-TRADE-FECHA.
016000         04  WKS-TF-ANIO            PIC 9(04).
016100         04  WKS-TF-MES             PIC 9(02).
016200         04  WKS-TF-DIA             PIC 9(02).
016300     02  FILLER                     PIC X(01) VALUE SPACES.
016400*-->     SIMULACRO DE COLA DE EVENTOS DE CICLO DE VIDA (ENTRADA)
016500 01  WKS-COLA-TRADE-ID.
016600     02  FILLER  PIC X(36) VALUE 'TRD00000004 TRD00000006 TRD00000002 '.
016700 01  WKS-COLA-TRADE-ID-R REDEFINES WKS-COLA-TRADE-ID.
016800     02  WKS-EVT-TRADE-ID           PIC X(12) OCCURS 3 TIMES.
016900 01  WKS-COLA-TIPO-EVENTO.
017000     02  FILLER  PIC X(36) VALUE 'TERMINATION TERMINATION CONFIRMATION'.
017100 01  WKS-COLA-TIPO-EVENTO-R REDEFINES WKS-COLA-TIPO-EVENTO.
017200     02  WKS-EVT-TIPO-ITEM          PIC X(12) OCCURS 3 TIMES.
017300******************************************************************
017400*         TABLA DE CONTRAPARTES CARGADA DE PARTIES.DAT            *
017500******************************************************************
017600 01  WKS-TABLAS.
017700     02  WKS-TABLA-PARTES OCCURS 1 TO 500
017800             DEPENDING ON WKS-TABLA1-OCCURS
017900             ASCENDING KEY WKS-TP-PARTY-ID
018000             INDEXED BY IDX-PARTES.
018100         03  WKS-TP-PARTY-ID        PIC X(20).
018200         03  WKS-TP-PARTY-NAME      PIC X(40).
018300         03  WKS-TP-PARTY-LEI       PIC X(20).
018400         03  WKS-TP-JURISDICCION    PIC X(02).
018500 PROCEDURE DIVISION.
018600******************************************************************
018700*               S E C C I O N    P R I N C I P A L               *
018800******************************************************************
018900 000-MAIN SECTION.
019000     ACCEPT WKS-HORA-PROCESO FROM TIME
019100     DISPLAY 'TPTRADE - CORRIDA INICIADA HORA : '
019200              WKS-HORA-PROCESO
019300     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
019400     PERFORM 200-CARGA-PARTES
019500        THRU 200-CARGA-PARTES-E       UNTIL FIN-PARTIES
019600     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
019700     PERFORM 400-PROCESA-TRADE
019800        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
019900     PERFORM 600-APLICA-EVENTOS THRU 600-APLICA-EVENTOS-E
020000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
020100     DISPLAY 'TPTRADE - TRADES LEIDOS    : ' WKS-TRADES-LEIDOS
020200     DISPLAY 'TPTRADE - TRADES BOOKEADOS : ' WKS-TRADES-BOOKEADOS
020300     DISPLAY 'TPTRADE - TRADES RECHAZADOS: ' WKS-TRADES-RECHAZADOS
020400     DISPLAY 'TPTRADE - TRADES CONFIRMADOS: ' WKS-TRADES-CONFIRMADOS
020500     DISPLAY 'TPTRADE - TRADES TERMINADOS : ' WKS-TRADES-TERMINADOS
020600     DISPLAY 'TPTRADE - EVENTOS SIN EMPAREJAR: '
020700              WKS-EVENTOS-NO-EMPAREJADOS
020800     STOP RUN.
020900 000-MAIN-E. EXIT.
021000******************************************************************
021100*                 A P E R T U R A   D E   A R C H I V O S         *
021200******************************************************************
021300 100-APERTURA-ARCHIVOS SECTION.
021400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021500     OPEN INPUT TRADES PARTIES
021600     IF FS-TRADES NOT EQUAL '00'
021700        MOVE 'OPEN'    TO ACCION
021800        MOVE SPACES    TO LLAVE
021900        MOVE 'TRADES'  TO ARCHIVO
022000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022100                              FS-TRADES, FSE-TRADES
022200     END-IF
022300     IF FS-PARTIES NOT EQUAL '00'
022400        MOVE 'OPEN'    TO ACCION
022500        MOVE SPACES    TO LLAVE
022600        MOVE 'PARTIES' TO ARCHIVO
022700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022800                              FS-PARTIES, FSE-PARTIES
022900     END-IF.
023000 100-APERTURA-ARCHIVOS-E. EXIT.
023100******************************************************************
023200*       C A R G A   D E   T A B L A   D E   P A R T E S           *
023300******************************************************************
023400 200-CARGA-PARTES SECTION.
023500     READ PARTIES
023600       AT END
023700          MOVE 1 TO WKS-FIN-PARTIES
023800       NOT AT END
023900          ADD  1                    TO WKS-TABLA1-OCCURS
024000          MOVE PTYL-PARTY-ID        TO WKS-TP-PARTY-ID
024100                                        (WKS-TABLA1-OCCURS)
024200          MOVE PTYL-PARTY-NAME      TO WKS-TP-PARTY-NAME
024300                                        (WKS-TABLA1-OCCURS)
024400          MOVE PTYL-PARTY-LEI       TO WKS-TP-PARTY-LEI
024500                                        (WKS-TABLA1-OCCURS)
024600          MOVE PTYL-PARTY-JURISDICTION
024700                                    TO WKS-TP-JURISDICCION
024800                                        (WKS-TABLA1-OCCURS)
024900     END-READ.
025000 200-CARGA-PARTES-E. EXIT.
025100******************************************************************
025200*                 L E C T U R A   D E   T R A D E S                *
025300******************************************************************
025400 300-LEE-TRADE SECTION.
025500     READ TRADES
025600       AT END
025700          MOVE 1 TO WKS-FIN-TRADES
025800       NOT AT END
025900          ADD 1 TO WKS-TRADES-LEIDOS
026000     END-READ.
026100 300-LEE-TRADE-E. EXIT.
026200******************************************************************
026300*        C I C L O   P O R   T R A D E   L E I D O                 *
026400******************************************************************
026500 400-PROCESA-TRADE SECTION.
026600     PERFORM 410-VALIDAR-TRADE THRU 410-VALIDAR-TRADE-E
026700     IF VALIDACION-FALLO
026800        ADD 1 TO WKS-TRADES-RECHAZADOS
026900        DISPLAY 'TPTRADE - RECHAZADO ' TRDL-TRADE-ID ': '
027000                 WKS-MENSAJE-ERROR
027100     ELSE
027200        PERFORM 500-BOOKEAR-TRADE THRU 500-BOOKEAR-TRADE-E
027300     END-IF
027400     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
027500 400-PROCESA-TRADE-E. EXIT.
027600******************************************************************
027700*   V A L I D A   C R E D I T O / R I E S G O / C A P A C I D A D   *
027800******************************************************************
027900 410-VALIDAR-TRADE SECTION.
028000     MOVE 0      TO WKS-VALIDACION-OK
028100     MOVE SPACES TO WKS-MENSAJE-ERROR
028200*-->   CHEQUEO DE LIMITE DE CREDITO - SIN SISTEMA EXTERNO VIVO,
028300*-->   SE DEJA APROBADO SIEMPRE PERO SE CONSERVA LA RAMA
028400     IF TRDL-NOTIONAL-AMOUNT >= 0
028500        CONTINUE
028600     ELSE
028700        MOVE 1 TO WKS-VALIDACION-OK
028800        STRING 'LIMITE DE CREDITO EXCEDIDO PARA '
028900               TRDL-TRADE-ID DELIMITED BY SIZE
029000               INTO WKS-MENSAJE-ERROR
029100     END-IF
029200*-->   CHEQUEO DE RIESGO DE MERCADO - STUB, SIEMPRE APRUEBA
029300     IF WKS-VALIDACION-OK = 0
029400        CONTINUE
029500     END-IF
029600*-->   CHEQUEO DE CAPACIDAD OPERATIVA - STUB, SIEMPRE APRUEBA
029700     IF WKS-VALIDACION-OK = 0
029800        CONTINUE
029900     END-IF.
030000 410-VALIDAR-TRADE-E. EXIT.
030100******************************************************************
030200*      B O O K E O   D E L   T R A D E   ( D R A F T - B O O K E D )*
030300******************************************************************
030400 500-BOOKEAR-TRADE SECTION.
030500     IF TRDL-ST-DRAFT OR TRDL-TRADE-STATE = 'PENDING'
030600        MOVE 'BOOKED'              TO TRDL-TRADE-STATE
030700        ADD  1                     TO WKS-TRADES-BOOKEADOS
030800        PERFORM 510-GENERA-EVT-ID THRU 510-GENERA-EVT-ID-E
030900        DISPLAY 'TPTRADE - EVT ' WKS-EVT-ID ' TRADE '
031000                 TRDL-TRADE-ID ' FECHA ' WKS-FECHA-CORRIDA
031100                 ' VENUE ELECTRONIC - BOOKED'
031200     END-IF.
031300 500-BOOKEAR-TRADE-E. EXIT.
031400******************************************************************
031500*        G E N E R A   I D   D E   E V E N T O   ( E V T - )      *
031600******************************************************************
031700*-->    IDENTIFICADOR DE EVENTO GENERADO CON CONTADOR COMP
031800*-->    SECUENCIAL EN MEMORIA, 8 DIGITOS, PREFIJO 'EVT-'.
031900 510-GENERA-EVT-ID SECTION.
032000     ADD  1 TO WKS-SEQ-EVENTO
032100     STRING 'EVT-' WKS-SEQ-EVENTO DELIMITED BY SIZE
032200            INTO WKS-EVT-ID.
032300 510-GENERA-EVT-ID-E. EXIT.
032400******************************************************************
032500*   A P L I C A   E V E N T O S   D E   C I C L O   D E   V I D A  *
032600******************************************************************
032700*-->    RECORRE LA COLA SIMULADA DE EVENTOS ENTRANTES (CONFIRMA-
032800*-->    CION/TERMINACION). PARA CADA EVENTO SE RELEE TRADES.DAT
032900*-->    DESDE EL PRINCIPIO (CLOSE/OPEN, EL ARCHIVO ES SOLO DE
033000*-->    ENTRADA) HASTA LOCALIZAR EL TRADE-ID DEL EVENTO Y SE LE
033100*-->    APLICA LA MAQUINA DE ESTADOS SOBRE EL AREA DE TRABAJO.
033200 600-APLICA-EVENTOS SECTION.
033300     CLOSE TRADES
033400     PERFORM 610-APLICA-UN-EVENTO THRU 610-APLICA-UN-EVENTO-E
033500        VARYING WKS-I-EVENTO FROM 1 BY 1
033600        UNTIL WKS-I-EVENTO > 3
033700     OPEN INPUT TRADES.
033800 600-APLICA-EVENTOS-E. EXIT.
033900 610-APLICA-UN-EVENTO SECTION.
034000     OPEN INPUT TRADES
034100     MOVE ZEROES TO WKS-FIN-RELECTURA
034200     PERFORM 615-BUSCA-TRADE-EVENTO THRU 615-BUSCA-TRADE-EVENTO-E
034300        UNTIL FIN-RELECTURA
034400           OR TRDL-TRADE-ID = WKS-EVT-TRADE-ID (WKS-I-EVENTO)
034500     IF FIN-RELECTURA
034600        ADD 1 TO WKS-EVENTOS-NO-EMPAREJADOS
034700        DISPLAY 'TPTRADE - EVENTO SIN TRADE CORRESPONDIENTE: '
034800                 WKS-EVT-TRADE-ID (WKS-I-EVENTO)
034900     ELSE
035000        IF WKS-EVT-TIPO-ITEM (WKS-I-EVENTO) = 'TERMINATION '
035100           MOVE 'TERMINATED' TO TRDL-TRADE-STATE
035200           ADD 1 TO WKS-TRADES-TERMINADOS
035300           DISPLAY 'TPTRADE - EVENTO TERMINATION SOBRE '
035400                    WKS-EVT-TRADE-ID (WKS-I-EVENTO)
035500                    ' - NUEVO ESTADO TERMINATED'
035600        ELSE
035700           IF WKS-EVT-TIPO-ITEM (WKS-I-EVENTO) = 'CONFIRMATION'
035800              AND TRDL-TRADE-STATE = 'BOOKED'
035900              MOVE 'CONFIRMED' TO TRDL-TRADE-STATE
036000              ADD 1 TO WKS-TRADES-CONFIRMADOS
036100              DISPLAY 'TPTRADE - EVENTO CONFIRMATION SOBRE '
036200                       WKS-EVT-TRADE-ID (WKS-I-EVENTO)
036300                       ' - BOOKED PASA A CONFIRMED'
036400           ELSE
036500              ADD 1 TO WKS-EVENTOS-NO-EMPAREJADOS
036600              DISPLAY 'TPTRADE - EVENTO NO RECONOCIDO SOBRE '
036700                       WKS-EVT-TRADE-ID (WKS-I-EVENTO)
036800                       ' - ESTADO SIN CAMBIO'
036900           END-IF
037000        END-IF
037100     END-IF
037200     CLOSE TRADES.
037300 610-APLICA-UN-EVENTO-E. EXIT.
037400 615-BUSCA-TRADE-EVENTO SECTION.
037500     READ TRADES
037600       AT END
037700          MOVE 1 TO WKS-FIN-RELECTURA
037800     END-READ.
037900 615-BUSCA-TRADE-EVENTO-E. EXIT.
038000******************************************************************
038100*                 C I E R R E   D E   A R C H I V O S              *
038200******************************************************************
038300 900-CIERRA-ARCHIVOS SECTION.
038400     CLOSE TRADES PARTIES.
038500 900-CIERRA-ARCHIVOS-E. EXIT.

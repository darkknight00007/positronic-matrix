000100******************************************************************
000200* FECHA       : 21/03/1990                                       *
000300* PROGRAMADOR : RAMIRO FLORES (RAMF)                               *
000400* APLICACION  : DERIVADOS OTC - BACK OFFICE                       *
000500* PROGRAMA    : TPLEDG                                             *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LIBRO MAYOR. REGISTRA LA PARTIDA DOBLE POR TRADE   *
000800*             : (LIBRO DE TRADES, POSICIONES Y EFECTIVO), CALCULA  *
000900*             : LA GANANCIA/PERDIDA DEL PORTAFOLIO, APLICA         *
001000*             : ACCIONES CORPORATIVAS (DIVIDENDO/SPLIT) Y RECON-   *
001100*             : CILIA POSICIONES INTERNAS CONTRA EL ALIMENTADOR    *
001200*             : EXTERNO. EMITE EL REPORTE DE LIBRO MAYOR Y EL       *
001300*             : REPORTE DE GANANCIA/PERDIDA AL FINAL DE LA CORRIDA.*
001400* ARCHIVOS    : TRADES=C, LEDGER-OUT=A, EXTERNAL-POS=C              *
001500* ACCION (ES) : T=TRANSACCION, P=PYG, C=CORP-ACTION, R=RECONCILIA  *
001600* BPM/RATIONAL: 241210                                             *
001700******************************************************************
001800*------------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                              *
002000*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                    *
002100*  21/03/1990 RAMF    241210        VERSION INICIAL - PARTIDA      *
002200*                                   DOBLE DE TRADE/POSICION/EFECT.  *
002300*  09/11/1991 JLM     242190        SE AGREGA CALCULO DE GANANCIA/  *
002400*                                   PERDIDA POR PORTAFOLIO           *
002500*  14/05/1993 PEDR    242980        SE AGREGAN ACCIONES CORPORA-    *
002600*                                   TIVAS: DIVIDENDO Y SPLIT         *
002700*  27/12/1994 RAMF    243780        SE AGREGA RECONCILIACION CON     *
002800*                                   ALIMENTADOR EXTERNO DE POSICION  *
002900*  19/08/1996 JLM     244620        SE AGREGA TABLA DE PRECIOS DE    *
003000*                                   MERCADO POR CLASE DE ACTIVO      *
003100*  02/10/1998 PEDR    245300        AMPLIACION DE SIGLO (Y2K) EN     *
003200*                                   FECHA DE CORRIDA DEL REPORTE     *
003300*  18/01/1999 PEDR    245301        CIERRE DE PRUEBAS Y2K, SIN       *
003400*                                   HALLAZGOS EN ESTE PROGRAMA       *
003500*  25/06/2003 JLM     247600        SE AGREGAN REPORTES DE LIBRO     *
003600*                                   MAYOR Y DE GANANCIA/PERDIDA      *
003700*  11/03/2010 RAMF    249700        SE ESTANDARIZA FSE Y SE DOCU-    *
003800*                                   MENTA REDONDEO EN SPLIT          *
003900*  23/11/2016 PEDR    256060        SE ESTANDARIZA PERFORM CON THRU, *
004000*                                   SE AGREGA WKS-HORA-PROCESO Y SE  *
004100*                                   AGREGA VALIDACION DEL PREFIJO    *
004200*                                   'TL-' DE WKS-ENTRY-ID CONTRA EL  *
004300*                                   REDEFINES ANTES DE POSTEAR EL    *
004400*                                   ASIENTO                          *
004500*------------------------------------------------------------------*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. TPLEDG.
004800 AUTHOR. RAMIRO FLORES.
004900 INSTALLATION. BANCO INDUSTRIAL S.A. - DERIVADOS OTC.
005000 DATE-WRITTEN. 21/03/1990.
005100 DATE-COMPILED.
005200 SECURITY. CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS MAYUSCULAS IS 'A' THRU 'Z'
005800     UPSI-0 ACEPTA-RUPTURAS.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRADES       ASSIGN TO TRADES
006200                          ORGANIZATION IS LINE SEQUENTIAL
006300                          FILE STATUS  IS FS-TRADES
006400                                          FSE-TRADES.
006500     SELECT LEDGER-OUT   ASSIGN TO LEDGEROUT
006600                          ORGANIZATION IS LINE SEQUENTIAL
006700                          FILE STATUS  IS FS-LEDGEROUT
006800                                          FSE-LEDGEROUT.
006900     SELECT EXTERNALPOS  ASSIGN TO EXTERNALPOS
007000                          ORGANIZATION IS LINE SEQUENTIAL
007100                          FILE STATUS  IS FS-EXTERNALPOS
007200                                          FSE-EXTERNALPOS.
007300     SELECT REPLIG        ASSIGN TO SYS011
007400                          FILE STATUS IS FS-REPLIG.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  TRADES.
007800     COPY TRDLAY.
007900 FD  LEDGER-OUT.
008000     COPY LGELAY.
008100 FD  EXTERNALPOS.
008200 01  REG-EXTERNALPOS.
008300     05  EXTP-POSITION-KEY          PIC X(41).
008400     05  EXTP-QUANTITY              PIC S9(09).
008500 FD  REPLIG
008600     REPORT IS REPORTE-LIBRO-MAYOR REPORTE-PYG.
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*      HORA DE INICIO DE LA CORRIDA, PARA LA BITACORA DE LOG      *
009000******************************************************************
009100 77  WKS-HORA-PROCESO              PIC X(08) VALUE SPACES.
009200******************************************************************
009300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     02  WKS-STATUS.
009700         04  FS-TRADES              PIC 9(02) VALUE ZEROES.
009800         04  FSE-TRADES.
009900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010200         04  FS-LEDGEROUT           PIC 9(02) VALUE ZEROES.
010300         04  FSE-LEDGEROUT.
010400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010700         04  FS-EXTERNALPOS         PIC 9(02) VALUE ZEROES.
010800         04  FSE-EXTERNALPOS.
010900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011200     02  FS-REPLIG                  PIC 9(02) VALUE ZEROES.
011300     02  PROGRAMA                   PIC X(08) VALUE 'TPLEDG'.
011400     02  ARCHIVO                    PIC X(08) VALUE SPACES.
011500     02  ACCION                     PIC X(10) VALUE SPACES.
011600     02  LLAVE                      PIC X(32) VALUE SPACES.
011700     02  FILLER                     PIC X(01) VALUE SPACES.
011800******************************************************************
011900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
012000******************************************************************
012100 01  WKS-VARIABLES-TRABAJO.
012200     02  WKS-FIN-TRADES             PIC 9(01) VALUE ZEROES.
012300         88  FIN-TRADES                       VALUE 1.
012400     02  WKS-FIN-EXTERNALPOS        PIC 9(01) VALUE ZEROES.
012500         88  FIN-EXTERNALPOS                  VALUE 1.
012600     02  WKS-TRADES-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
012700     02  WKS-SEQ-LEDGER             PIC 9(08) COMP VALUE ZEROES.
012800     02  WKS-SEQ-LEDGER-DISP        PIC 9(08) VALUE ZEROES.
012900     02  WKS-ENTRY-ID               PIC X(12) VALUE SPACES.
013000*-->     PREFIJO DEL ENTRY ID PARA VALIDAR QUE 450-GENERA-ENTRY-ID
013100*-->     SIEMPRE ARME EL CONSECUTIVO CON 'TL-' ANTES DE POSTEAR
013200     02  WKS-ENTRY-ID-R REDEFINES WKS-ENTRY-ID.
013300         04  WKS-EID-PREFIJO        PIC X(03).
013400         04  WKS-EID-DIGITOS        PIC X(08).
013500         04  FILLER                 PIC X(01).
013600     02  WKS-CONTEO-TRADE           PIC 9(07) COMP VALUE ZEROES.
013700     02  WKS-CONTEO-POSITION        PIC 9(07) COMP VALUE ZEROES.
013800     02  WKS-CONTEO-CASH            PIC 9(07) COMP VALUE ZEROES.
013900     02  WKS-CONTEO-COLLATERAL      PIC 9(07) COMP VALUE ZEROES.
014000     02  WKS-POSICIONES-OCUPADAS    PIC 9(03) COMP VALUE ZEROES.
014100     02  WKS-I-POS                  PIC 9(03) COMP VALUE ZEROES.
014200     02  WKS-POS-ENCONTRADA         PIC 9(01) VALUE ZEROES.
014300         88  POS-ENCONTRADA                   VALUE 1.
014400     02  WKS-LLAVE-POSICION         PIC X(41) VALUE SPACES.
014500     02  WKS-PRECIO-MERCADO         PIC S9(9)V99 COMP-3
014600                                        VALUE ZEROES.
014700     02  WKS-UNREALIZED-PYG         PIC S9(13)V99 COMP-3
014800                                        VALUE ZEROES.
014900     02  WKS-REALIZED-PYG           PIC S9(13)V99 COMP-3
015000                                        VALUE 50000.00.
015100     02  WKS-TOTAL-PYG              PIC S9(13)V99 COMP-3
015200                                        VALUE ZEROES.
015300     02  WKS-RUPTURAS-CANTIDAD      PIC 9(03) COMP VALUE ZEROES.
015400     02  WKS-RUP-QTY-INTERNA-AUX    PIC S9(9) COMP-3 VALUE ZEROES.
015500     02  WKS-DIVIDENDO-UNITARIO     PIC S9(5)V99 COMP-3
015600                                        VALUE ZEROES.
015700     02  WKS-RATIO-SPLIT            PIC 9(03) COMP VALUE ZEROES.
015800     02  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
015900     02  FILLER                     PIC X(01) VALUE SPACES.
016000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016100     02  WKS-FC-ANIO                PIC 9(04).
016200     02  WKS-FC-MES                 PIC 9(02).
016300     02  WKS-FC-DIA                 PIC 9(02).
016400******************************************************************
016500*      T A B L A   D E   P O S I C I O N E S (POSITIONS.DAT)      *
016600*      TABLA DE TRABAJO, SE LLENA EN LA MISMA CORRIDA - NO SE      *
016700*      PRECARGA NI SE ORDENA, POR LO QUE LA BUSQUEDA ES LINEAL.    *
016800******************************************************************
016900 01  WKS-TABLA-POSICIONES.
017000     02  WKS-POSICION OCCURS 500 TIMES.
017100         COPY POSLAY.
017200*-->     LISTA DE RUPTURAS DE RECONCILIACION (MAX 50)
017300 01  WKS-TABLA-RUPTURAS.
017400     02  WKS-RUPTURA OCCURS 50 TIMES.
017500         03  WKS-RUP-POSITION-KEY   PIC X(41).
017600         03  WKS-RUP-QTY-INTERNA    PIC S9(9) COMP-3.
017700         03  WKS-RUP-QTY-EXTERNA    PIC S9(9) COMP-3.
017800 01  WKS-TABLA-RUPTURAS-R REDEFINES WKS-TABLA-RUPTURAS.
017900     02  WKS-RUPTURA-BYTE           PIC X(2550).
018000*-->     TABLA DE CONTEOS POR TIPO DE LIBRO, PARA EL REPORTE
018100 01  WKS-TABLA-REPORTE-LIBRO.
018200     02  WKS-REPLIB-RENGLON OCCURS 4 TIMES.
018300         03  WKS-REPLIB-TIPO        PIC X(10).
018400         03  WKS-REPLIB-CONTEO      PIC 9(07) COMP.
018500 01  WKS-I-REPLIB                   PIC 9(02) COMP VALUE ZEROES.
018600 REPORT SECTION.
018700 RD  REPORTE-LIBRO-MAYOR
018800     PAGE LIMIT 60 LINES
018900     HEADING 1
019000     FIRST DETAIL 3
019100     LAST DETAIL 56
019200     FOOTING 58.
019300 01  TIPLIB TYPE IS PH.
019400     02  LINE 1.
019500         03  COLUMN 1  PIC X(40) VALUE
019600             'BANCO INDUSTRIAL S.A. - LIBRO MAYOR'.
019700     02  LINE 2.
019800         03  COLUMN 1  PIC X(14) VALUE 'LEDGER TYPE'.
019900         03  COLUMN 20 PIC X(11) VALUE 'ENTRY COUNT'.
020000 01  DETLIB TYPE IS DETAIL LINE PLUS 1.
020100     02  COLUMN 1  PIC X(10)
020200         SOURCE WKS-REPLIB-TIPO (WKS-I-REPLIB).
020300     02  COLUMN 20 PIC ZZZZZZ9
020400         SOURCE WKS-REPLIB-CONTEO (WKS-I-REPLIB).
020500 RD  REPORTE-PYG
020600     PAGE LIMIT 60 LINES
020700     HEADING 1
020800     FIRST DETAIL 3
020900     LAST DETAIL 56
021000     FOOTING 58.
021100 01  TIPPYG TYPE IS PH.
021200     02  LINE 1.
021300         03  COLUMN 1  PIC X(45) VALUE
021400             'BANCO INDUSTRIAL S.A. - GANANCIA Y PERDIDA'.
021500     02  LINE 2.
021600         03  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO ID'.
021700         03  COLUMN 20 PIC X(10) VALUE 'UNREALIZED'.
021800         03  COLUMN 37 PIC X(08) VALUE 'REALIZED'.
021900         03  COLUMN 52 PIC X(05) VALUE 'TOTAL'.
022000 01  DETPYG TYPE IS DETAIL LINE PLUS 1.
022100     02  COLUMN 1  PIC X(12) VALUE 'PORTFOLIO-01'.
022200     02  COLUMN 18 PIC Z,ZZZ,ZZZ,ZZ9.99
022300         SOURCE WKS-UNREALIZED-PYG.
022400     02  COLUMN 36 PIC Z,ZZZ,ZZZ,ZZ9.99
022500         SOURCE WKS-REALIZED-PYG.
022600     02  COLUMN 54 PIC Z,ZZZ,ZZZ,ZZ9.99
022700         SOURCE WKS-TOTAL-PYG.
022800 PROCEDURE DIVISION.
022900******************************************************************
023000*               S E C C I O N    P R I N C I P A L               *
023100******************************************************************
023200 000-MAIN SECTION.
023300     ACCEPT WKS-HORA-PROCESO FROM TIME
023400     DISPLAY 'TPLEDG - CORRIDA INICIADA HORA : '
023500              WKS-HORA-PROCESO
023600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
023700     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E
023800     PERFORM 400-PROCESA-TRADE
023900        THRU 400-PROCESA-TRADE-E      UNTIL FIN-TRADES
024000     PERFORM 500-CALCULA-PYG THRU 500-CALCULA-PYG-E
024100     PERFORM 600-PROCESA-ACCIONES-CORPORATIVAS
024200        THRU 600-PROCESA-ACCIONES-CORPORATIVAS-E
024300     PERFORM 700-RECONCILIA-POSICIONES THRU 700-RECONCILIA-POSICIONES-E
024400     PERFORM 800-GENERA-REPORTES THRU 800-GENERA-REPORTES-E
024500     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
024600     DISPLAY 'TPLEDG - TRADES LEIDOS      : ' WKS-TRADES-LEIDOS
024700     DISPLAY 'TPLEDG - ASIENTOS EMITIDOS  : ' WKS-SEQ-LEDGER
024800     DISPLAY 'TPLEDG - RUPTURAS DE RECON. : ' WKS-RUPTURAS-CANTIDAD
024900     STOP RUN.
025000 000-MAIN-E. EXIT.
025100 100-APERTURA-ARCHIVOS SECTION.
025200     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
025300     OPEN INPUT  TRADES EXTERNALPOS
025400          OUTPUT LEDGER-OUT
025500     IF FS-TRADES NOT EQUAL '00'
025600        MOVE 'OPEN'    TO ACCION
025700        MOVE SPACES    TO LLAVE
025800        MOVE 'TRADES'  TO ARCHIVO
025900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026000                              FS-TRADES, FSE-TRADES
026100     END-IF
026200     IF FS-LEDGEROUT NOT EQUAL '00'
026300        MOVE 'OPEN'       TO ACCION
026400        MOVE SPACES       TO LLAVE
026500        MOVE 'LEDGEROUT'  TO ARCHIVO
026600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026700                              FS-LEDGEROUT, FSE-LEDGEROUT
026800     END-IF
026900     IF FS-EXTERNALPOS NOT EQUAL '00'
027000        MOVE 'OPEN'       TO ACCION
027100        MOVE SPACES       TO LLAVE
027200        MOVE 'EXTRNLPOS'  TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-EXTERNALPOS, FSE-EXTERNALPOS
027500     END-IF
027600     INITIATE REPORTE-LIBRO-MAYOR
027700     INITIATE REPORTE-PYG.
027800 100-APERTURA-ARCHIVOS-E. EXIT.
027900 300-LEE-TRADE SECTION.
028000     READ TRADES
028100       AT END
028200          MOVE 1 TO WKS-FIN-TRADES
028300       NOT AT END
028400          ADD 1 TO WKS-TRADES-LEIDOS
028500     END-READ.
028600 300-LEE-TRADE-E. EXIT.
028700 400-PROCESA-TRADE SECTION.
028800     PERFORM 410-ASIENTO-LIBRO-TRADE THRU 410-ASIENTO-LIBRO-TRADE-E
028900     PERFORM 420-ACTUALIZA-POSICION-COMPRADOR
029000        THRU 420-ACTUALIZA-POSICION-COMPRADOR-E
029100     PERFORM 430-ACTUALIZA-POSICION-VENDEDOR
029200        THRU 430-ACTUALIZA-POSICION-VENDEDOR-E
029300     PERFORM 440-ASIENTO-LIBRO-EFECTIVO
029400        THRU 440-ASIENTO-LIBRO-EFECTIVO-E
029500     PERFORM 300-LEE-TRADE THRU 300-LEE-TRADE-E.
029600 400-PROCESA-TRADE-E. EXIT.
029700******************************************************************
029800*          A S I E N T O   D E L   L I B R O   D E   T R A D E S   *
029900******************************************************************
030000 410-ASIENTO-LIBRO-TRADE SECTION.
030100     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
030200     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
030300     MOVE 'TRADE     '        TO LGEL-LEDGER-TYPE
030400     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
030500     MOVE ZEROES              TO LGEL-DEBIT-AMOUNT
030600     MOVE ZEROES              TO LGEL-CREDIT-AMOUNT
030700     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
030800     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
030900     ADD 1 TO WKS-CONTEO-TRADE.
031000 410-ASIENTO-LIBRO-TRADE-E. EXIT.
031100 450-GENERA-ENTRY-ID SECTION.
031200     ADD  1 TO WKS-SEQ-LEDGER
031300     MOVE WKS-SEQ-LEDGER TO WKS-SEQ-LEDGER-DISP
031400     MOVE SPACES TO WKS-ENTRY-ID
031500     STRING 'TL-' WKS-SEQ-LEDGER-DISP DELIMITED BY SIZE
031600            INTO WKS-ENTRY-ID
031700     IF WKS-EID-PREFIJO NOT = 'TL-'
031800        DISPLAY 'TPLEDG - ADVERTENCIA: PREFIJO DE ENTRY ID '
031900                 'INVALIDO ' WKS-ENTRY-ID
032000     END-IF.
032100 450-GENERA-ENTRY-ID-E. EXIT.
032200 460-ESCRIBE-ASIENTO SECTION.
032300     WRITE REG-LGELAY
032400     IF FS-LEDGEROUT NOT EQUAL '00'
032500        MOVE 'WRITE'       TO ACCION
032600        MOVE LGEL-ENTRY-ID TO LLAVE (1:12)
032700        MOVE 'LEDGEROUT'   TO ARCHIVO
032800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032900                              FS-LEDGEROUT, FSE-LEDGEROUT
033000     END-IF.
033100 460-ESCRIBE-ASIENTO-E. EXIT.
033200******************************************************************
033300*           A C T U A L I Z A C I O N   D E   P O S I C I O N      *
033400******************************************************************
033500*-->    COMPRADOR: DIRECCION +1 (LARGO). VENDEDOR: DIRECCION -1
033600*-->    (CORTO). LLAVE = PARTY-ID + '-' + ASSET-CLASS.
033700 420-ACTUALIZA-POSICION-COMPRADOR SECTION.
033800     MOVE SPACES TO WKS-LLAVE-POSICION
033900     STRING TRDL-BUYER-PARTY-ID DELIMITED BY SPACE
034000            '-'                 DELIMITED BY SIZE
034100            TRDL-ASSET-CLASS    DELIMITED BY SIZE
034200            INTO WKS-LLAVE-POSICION
034300     PERFORM 470-BUSCA-O-CREA-POSICION THRU 470-BUSCA-O-CREA-POSICION-E
034400     MOVE TRDL-BUYER-PARTY-ID TO POSL-PARTY-ID (WKS-I-POS)
034500     ADD  1 TO POSL-QUANTITY (WKS-I-POS)
034600     PERFORM 480-ASIENTO-LIBRO-POSICION
034700        THRU 480-ASIENTO-LIBRO-POSICION-E.
034800 420-ACTUALIZA-POSICION-COMPRADOR-E. EXIT.
034900 430-ACTUALIZA-POSICION-VENDEDOR SECTION.
035000     MOVE SPACES TO WKS-LLAVE-POSICION
035100     STRING TRDL-SELLER-PARTY-ID DELIMITED BY SPACE
035200            '-'                  DELIMITED BY SIZE
035300            TRDL-ASSET-CLASS     DELIMITED BY SIZE
035400            INTO WKS-LLAVE-POSICION
035500     PERFORM 470-BUSCA-O-CREA-POSICION THRU 470-BUSCA-O-CREA-POSICION-E
035600     MOVE TRDL-SELLER-PARTY-ID TO POSL-PARTY-ID (WKS-I-POS)
035700     SUBTRACT 1 FROM POSL-QUANTITY (WKS-I-POS)
035800     PERFORM 480-ASIENTO-LIBRO-POSICION
035900        THRU 480-ASIENTO-LIBRO-POSICION-E.
036000 430-ACTUALIZA-POSICION-VENDEDOR-E. EXIT.
036100 470-BUSCA-O-CREA-POSICION SECTION.
036200     MOVE ZEROES TO WKS-POS-ENCONTRADA
036300     MOVE ZEROES TO WKS-I-POS
036400     PERFORM 472-COMPARA-UNA-POSICION THRU 472-COMPARA-UNA-POSICION-E
036500        VARYING WKS-I-POS FROM 1 BY 1
036600        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
036700           OR POS-ENCONTRADA
036800     IF NOT POS-ENCONTRADA
036900        ADD  1 TO WKS-POSICIONES-OCUPADAS
037000        MOVE WKS-POSICIONES-OCUPADAS TO WKS-I-POS
037100        MOVE WKS-LLAVE-POSICION   TO POSL-POSITION-KEY (WKS-I-POS)
037200        MOVE TRDL-ASSET-CLASS     TO
037300             POSL-ASSET-CLASS (WKS-I-POS)
037400        MOVE ZEROES               TO POSL-QUANTITY (WKS-I-POS)
037500        MOVE ZEROES               TO POSL-AVG-PRICE (WKS-I-POS)
037600     END-IF.
037700 470-BUSCA-O-CREA-POSICION-E. EXIT.
037800 472-COMPARA-UNA-POSICION SECTION.
037900     IF POSL-POSITION-KEY (WKS-I-POS) = WKS-LLAVE-POSICION
038000        MOVE 1 TO WKS-POS-ENCONTRADA
038100     END-IF.
038200 472-COMPARA-UNA-POSICION-E. EXIT.
038300 480-ASIENTO-LIBRO-POSICION SECTION.
038400     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
038500     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
038600     MOVE 'POSITION  '        TO LGEL-LEDGER-TYPE
038700     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
038800     MOVE ZEROES              TO LGEL-DEBIT-AMOUNT
038900     MOVE ZEROES              TO LGEL-CREDIT-AMOUNT
039000     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
039100     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
039200     ADD 1 TO WKS-CONTEO-POSITION.
039300 480-ASIENTO-LIBRO-POSICION-E. EXIT.
039400******************************************************************
039500*           A S I E N T O   D E L   L I B R O   D E   E F E C T I V*
039600******************************************************************
039700*-->    PRIMA FIJA DE 10,000.00, SIMPLIFICACION - NO DEPENDE DEL
039800*-->    PRODUCTO. DOS ASIENTOS EMPAREJADOS, MISMO TRADE-ID.
039900 440-ASIENTO-LIBRO-EFECTIVO SECTION.
040000     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
040100     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
040200     MOVE 'CASH      '        TO LGEL-LEDGER-TYPE
040300     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
040400     MOVE 10000.00            TO LGEL-DEBIT-AMOUNT
040500     MOVE ZEROES              TO LGEL-CREDIT-AMOUNT
040600     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
040700     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
040800     ADD 1 TO WKS-CONTEO-CASH
040900     PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
041000     MOVE WKS-ENTRY-ID        TO LGEL-ENTRY-ID
041100     MOVE 'CASH      '        TO LGEL-LEDGER-TYPE
041200     MOVE TRDL-TRADE-ID       TO LGEL-TRADE-ID
041300     MOVE ZEROES              TO LGEL-DEBIT-AMOUNT
041400     MOVE 10000.00            TO LGEL-CREDIT-AMOUNT
041500     MOVE TRDL-CURRENCY-CODE  TO LGEL-CURRENCY-CODE
041600     PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
041700     ADD 1 TO WKS-CONTEO-CASH.
041800 440-ASIENTO-LIBRO-EFECTIVO-E. EXIT.
041900******************************************************************
042000*      C A L C U L O   D E   G A N A N C I A / P E R D I D A       *
042100******************************************************************
042200*-->    PRECIO DE MERCADO TOMADO DE LA TABLA FIJA ESTABULADA POR
042300*-->    CLASE DE ACTIVO (EVALUATE EN 520-BUSCA-PRECIO-MERCADO).
042400*-->    GANANCIA REALIZADA ES CONSTANTE FIJA (SIMPLIFICACION).
042500 500-CALCULA-PYG SECTION.
042600     MOVE ZEROES TO WKS-UNREALIZED-PYG
042700     PERFORM 510-ACUMULA-UNA-POSICION THRU 510-ACUMULA-UNA-POSICION-E
042800        VARYING WKS-I-POS FROM 1 BY 1
042900        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
043000     COMPUTE WKS-TOTAL-PYG =
043100             WKS-UNREALIZED-PYG + WKS-REALIZED-PYG.
043200 500-CALCULA-PYG-E. EXIT.
043300 510-ACUMULA-UNA-POSICION SECTION.
043400     PERFORM 520-BUSCA-PRECIO-MERCADO THRU 520-BUSCA-PRECIO-MERCADO-E
043500     COMPUTE WKS-UNREALIZED-PYG = WKS-UNREALIZED-PYG +
043600        (POSL-QUANTITY (WKS-I-POS) * WKS-PRECIO-MERCADO) -
043700        (POSL-QUANTITY (WKS-I-POS) *
043800         POSL-AVG-PRICE (WKS-I-POS)).
043900 510-ACUMULA-UNA-POSICION-E. EXIT.
044000 520-BUSCA-PRECIO-MERCADO SECTION.
044100     EVALUATE TRUE
044200        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:12) = 'InterestRate'
044300           MOVE 101.25 TO WKS-PRECIO-MERCADO
044400        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:15) =
044500             'ForeignExchange'
044600           MOVE 1.1050 TO WKS-PRECIO-MERCADO
044700        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Credit'
044800           MOVE 99.80  TO WKS-PRECIO-MERCADO
044900        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Equity'
045000           MOVE 152.40 TO WKS-PRECIO-MERCADO
045100        WHEN POSL-ASSET-CLASS (WKS-I-POS) (1:9) = 'Commodity'
045200           MOVE 74.60  TO WKS-PRECIO-MERCADO
045300        WHEN OTHER
045400           MOVE ZEROES TO WKS-PRECIO-MERCADO
045500     END-EVALUATE.
045600 520-BUSCA-PRECIO-MERCADO-E. EXIT.
045700******************************************************************
045800*             A C C I O N E S   C O R P O R A T I V A S            *
045900******************************************************************
046000*-->    SE EJECUTA UN DIVIDENDO Y UN SPLIT DE DEMOSTRACION SOBRE
046100*-->    LA CLASE EQUITY, AL NO EXISTIR EN ESTE PROGRAMA UN ARCHIVO
046200*-->    DE SOLICITUDES DE ACCIONES CORPORATIVAS.
046300 600-PROCESA-ACCIONES-CORPORATIVAS SECTION.
046400     MOVE 2.50 TO WKS-DIVIDENDO-UNITARIO
046500     PERFORM 610-APLICA-DIVIDENDO THRU 610-APLICA-DIVIDENDO-E
046600        VARYING WKS-I-POS FROM 1 BY 1
046700        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
046800     MOVE 2 TO WKS-RATIO-SPLIT
046900     PERFORM 620-APLICA-SPLIT THRU 620-APLICA-SPLIT-E
047000        VARYING WKS-I-POS FROM 1 BY 1
047100        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS.
047200 600-PROCESA-ACCIONES-CORPORATIVAS-E. EXIT.
047300 610-APLICA-DIVIDENDO SECTION.
047400     IF POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Equity'
047500        PERFORM 450-GENERA-ENTRY-ID THRU 450-GENERA-ENTRY-ID-E
047600        MOVE WKS-ENTRY-ID         TO LGEL-ENTRY-ID
047700        MOVE 'CASH      '         TO LGEL-LEDGER-TYPE
047800        MOVE 'CORP_ACTION '       TO LGEL-TRADE-ID
047900        MOVE ZEROES               TO LGEL-DEBIT-AMOUNT
048000        COMPUTE LGEL-CREDIT-AMOUNT =
048100                POSL-QUANTITY (WKS-I-POS) *
048200                WKS-DIVIDENDO-UNITARIO
048300        MOVE 'USD'                TO LGEL-CURRENCY-CODE
048400        PERFORM 460-ESCRIBE-ASIENTO THRU 460-ESCRIBE-ASIENTO-E
048500        ADD 1 TO WKS-CONTEO-CASH
048600     END-IF.
048700 610-APLICA-DIVIDENDO-E. EXIT.
048800 620-APLICA-SPLIT SECTION.
048900     IF POSL-ASSET-CLASS (WKS-I-POS) (1:6) = 'Equity'
049000        COMPUTE POSL-QUANTITY (WKS-I-POS) =
049100                POSL-QUANTITY (WKS-I-POS) * WKS-RATIO-SPLIT
049200        COMPUTE POSL-AVG-PRICE (WKS-I-POS) ROUNDED =
049300                POSL-AVG-PRICE (WKS-I-POS) / WKS-RATIO-SPLIT
049400     END-IF.
049500 620-APLICA-SPLIT-E. EXIT.
049600******************************************************************
049700*          R E C O N C I L I A C I O N   D E   P O S I C I O N     *
049800******************************************************************
049900 700-RECONCILIA-POSICIONES SECTION.
050000     PERFORM 710-LEE-EXTERNALPOS THRU 710-LEE-EXTERNALPOS-E
050100     PERFORM 720-RECONCILIA-UN-RENGLON THRU 720-RECONCILIA-UN-RENGLON-E
050200        UNTIL FIN-EXTERNALPOS
050300     IF WKS-RUPTURAS-CANTIDAD = ZEROES
050400        DISPLAY 'TPLEDG - RECONCILIACION LIMPIA (CLEAN)'
050500     ELSE
050600        DISPLAY 'TPLEDG - RECONCILIACION CON RUPTURAS: '
050700                 WKS-RUPTURAS-CANTIDAD
050800     END-IF.
050900 700-RECONCILIA-POSICIONES-E. EXIT.
051000 710-LEE-EXTERNALPOS SECTION.
051100     READ EXTERNALPOS
051200       AT END
051300          MOVE 1 TO WKS-FIN-EXTERNALPOS
051400     END-READ.
051500 710-LEE-EXTERNALPOS-E. EXIT.
051600 720-RECONCILIA-UN-RENGLON SECTION.
051700     MOVE ZEROES TO WKS-POS-ENCONTRADA
051800     MOVE EXTP-POSITION-KEY TO WKS-LLAVE-POSICION
051900     PERFORM 472-COMPARA-UNA-POSICION THRU 472-COMPARA-UNA-POSICION-E
052000        VARYING WKS-I-POS FROM 1 BY 1
052100        UNTIL WKS-I-POS > WKS-POSICIONES-OCUPADAS
052200           OR POS-ENCONTRADA
052300     IF POS-ENCONTRADA
052400        MOVE POSL-QUANTITY (WKS-I-POS) TO WKS-RUP-QTY-INTERNA-AUX
052500        IF WKS-RUP-QTY-INTERNA-AUX NOT EQUAL EXTP-QUANTITY
052600           PERFORM 730-AGREGA-RUPTURA THRU 730-AGREGA-RUPTURA-E
052700        END-IF
052800     ELSE
052900        MOVE ZEROES TO WKS-RUP-QTY-INTERNA-AUX
053000        IF EXTP-QUANTITY NOT EQUAL ZEROES
053100           PERFORM 730-AGREGA-RUPTURA THRU 730-AGREGA-RUPTURA-E
053200        END-IF
053300     END-IF
053400     PERFORM 710-LEE-EXTERNALPOS THRU 710-LEE-EXTERNALPOS-E.
053500 720-RECONCILIA-UN-RENGLON-E. EXIT.
053600 730-AGREGA-RUPTURA SECTION.
053700     IF WKS-RUPTURAS-CANTIDAD < 50
053800        ADD  1 TO WKS-RUPTURAS-CANTIDAD
053900        MOVE EXTP-POSITION-KEY TO
054000             WKS-RUP-POSITION-KEY (WKS-RUPTURAS-CANTIDAD)
054100        MOVE WKS-RUP-QTY-INTERNA-AUX TO
054200             WKS-RUP-QTY-INTERNA (WKS-RUPTURAS-CANTIDAD)
054300        MOVE EXTP-QUANTITY     TO
054400             WKS-RUP-QTY-EXTERNA (WKS-RUPTURAS-CANTIDAD)
054500        DISPLAY 'TPLEDG - RUPTURA EN ' EXTP-POSITION-KEY
054600                 ' INTERNA/EXTERNA'
054700     END-IF.
054800 730-AGREGA-RUPTURA-E. EXIT.
054900******************************************************************
055000*     R E P O R T E   D E   L I B R O   M A Y O R   Y   P Y G       *
055100******************************************************************
055200 800-GENERA-REPORTES SECTION.
055300     MOVE 'TRADE     '  TO WKS-REPLIB-TIPO (1)
055400     MOVE WKS-CONTEO-TRADE TO WKS-REPLIB-CONTEO (1)
055500     MOVE 'POSITION  '  TO WKS-REPLIB-TIPO (2)
055600     MOVE WKS-CONTEO-POSITION TO WKS-REPLIB-CONTEO (2)
055700     MOVE 'CASH      '  TO WKS-REPLIB-TIPO (3)
055800     MOVE WKS-CONTEO-CASH TO WKS-REPLIB-CONTEO (3)
055900     MOVE 'COLLATERAL'  TO WKS-REPLIB-TIPO (4)
056000     MOVE WKS-CONTEO-COLLATERAL TO WKS-REPLIB-CONTEO (4)
056100     PERFORM 810-GENERA-UN-RENGLON-LIBRO
056200        THRU 810-GENERA-UN-RENGLON-LIBRO-E
056300        VARYING WKS-I-REPLIB FROM 1 BY 1 UNTIL WKS-I-REPLIB > 4
056400     GENERATE DETPYG
056500     TERMINATE REPORTE-LIBRO-MAYOR
056600     TERMINATE REPORTE-PYG.
056700 800-GENERA-REPORTES-E. EXIT.
056800 810-GENERA-UN-RENGLON-LIBRO SECTION.
056900     GENERATE DETLIB.
057000 810-GENERA-UN-RENGLON-LIBRO-E. EXIT.
057100 900-CIERRA-ARCHIVOS SECTION.
057200     CLOSE TRADES LEDGER-OUT EXTERNALPOS REPLIG.
057300 900-CIERRA-ARCHIVOS-E. EXIT.

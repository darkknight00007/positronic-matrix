000100*****************************************************************
000200* COPY        : RPTLAY                                         *
000300* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
000400* DESCRIPCION : LAYOUT DEL REPORTE REGULATORIO (TRADE REPOSITORY*
000500*             : / UTI), ESCRITO EN REG-REPORTS.DAT POR TPREGU.  *
000600* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 06/03/2019    *
000700*****************************************************************
000800*----------------------------------------------------------------*
000900* BITACORA DE CAMBIOS                                            *
001000*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
001100*  06/03/2019 PEDR    252007        VERSION INICIAL              *
001200*----------------------------------------------------------------*
001300 01  REG-RPTLAY.
001400     05  RPTL-REPORT-ID             PIC X(12).
001500     05  RPTL-TRADE-ID              PIC X(12).
001600     05  RPTL-REGIME-CODE           PIC X(14).
001700     05  RPTL-UTI                   PIC X(42).
001800     05  RPTL-VALID-FLAG            PIC X(01).
001900         88  RPTL-ES-VALIDO              VALUE 'Y'.
002000         88  RPTL-NO-ES-VALIDO           VALUE 'N'.
002100     05  FILLER                     PIC X(04).

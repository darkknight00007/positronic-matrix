*****************************************************************
* COPY        : CSHLAY                                         *
* APLICACION  : DERIVADOS OTC - BACK OFFICE                     *
* DESCRIPCION : RENGLON DE FLUJO DE EFECTIVO (CASHFLOW), USADO  *
*             : COMO TABLA WKS-TABLA-FLUJOS DENTRO DE TPSETL    *
*             : PARA GENERAR LAS INSTRUCCIONES DE LIQUIDACION.  *
* ELABORO     : E. RAMIREZ (PEDR)          FECHA: 05/03/2019    *
*****************************************************************
*----------------------------------------------------------------*
* BITACORA DE CAMBIOS                                            *
*  FECHA      AUTOR   BPM/RATIONAL  DESCRIPCION                  *
*  05/03/2019 PEDR    228866        VERSION INICIAL              *
*----------------------------------------------------------------*
 01  REG-CSHLAY.
     05  CSHL-PAYMENT-DATE          PIC X(08).
     05  CSHL-AMOUNT                PIC S9(11)V99 COMP-3.
     05  CSHL-CURRENCY-CODE         PIC X(03).
     05  CSHL-CASHFLOW-TYPE         PIC X(10).
         88  CSHL-TP-PREMIUM             VALUE 'PREMIUM'.
         88  CSHL-TP-COUPON              VALUE 'COUPON'.
     05  FILLER                     PIC X(05).
